000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     WUNIT0M.
000030 AUTHOR.         K LOOSLI.
000040 INSTALLATION.   STATE WEATHER BUREAU - DATA SYSTEMS DIVISION.
000050 DATE-WRITTEN.   03/22/1984.
000060 DATE-COMPILED.
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* Letzte Aenderung :: siehe Aenderungshistorie unten
000100* Kurzbeschreibung :: Masseinheiten-Umrechnung fuer die
000110*                     Wetterdaten-Normalisierer (Grad C -> K,
000120*                     hPa -> Pa, km/h -> m/s, Minuten -> Sek.)
000130* Auftrag           :: WX-0002
000140*-----------------------------------------------------------*
000150* Vers.  | Datum    | von  | Kommentar                       *
000160*--------|----------|------|---------------------------------*
000170*A.00.00 |1984-03-22| kl   | WX-0002  Neuerstellung           *
000180*A.00.01 |1986-07-30| rjh  | WX-0045  Rundung bei KMH-MS auf  *
000190*        |          |      | ROUNDED umgestellt (vorher       *
000200*        |          |      | Trunkierung, Reklamation Praxis) *
000210*A.01.00 |1990-02-14| lor  | WX-0098  Funktion HPAP ergaenzt  *
000220*        |          |      | fuer Luftdruck-Umrechnung        *
000230*A.01.01 |1993-10-05| mdk  | WX-0142  LINK-INPUT-VALUE auf    *
000240*        |          |      | S9(07)V9(04) erweitert (grosse   *
000250*        |          |      | Luftdruckwerte in Pa)            *
000260*A.01.02 |1998-12-08| cas  | WX-0201  Jahr-2000-Umstellung:   *
000270*        |          |      | Pruefung aller Konstantenfelder, *
000280*        |          |      | keine Datumsfelder betroffen     *
000290*A.02.00 |2007-05-19| dhn  | WX-0260  Funktion MINS (Minuten  *
000300*        |          |      | -> Sekunden) fuer Sonnenschein   *
000310*        |          |      | ergaenzt                          *
000320*A.02.01 |2019-02-11| kl   | WX-4410  Umbenennung fuer das    *
000330*        |          |      | neue Wetterdaten-Normalisierungs-*
000340*        |          |      | system, unbenutzte SQL-Reste     *
000350*        |          |      | entfernt                          *
000360*-----------------------------------------------------------*
000370*
000380* Programmbeschreibung
000390* ---------------------
000400* Small function module carrying the five fixed-point unit
000410* conversions shared by the forecast, current-observations
000420* and hourly-observations normalizers.  The caller sets
000430* LINK-FUNCTION and LINK-INPUT-VALUE and PERFORMs the CALL;
000440* LINK-OUTPUT-VALUE and LINK-RC are returned.  LINK-RC = 9999
000450* means an unknown function code was passed - the caller's
000460* own error handling (WERRUT0) takes it from there.
000470*
000480*****************************************************************
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     CLASS ALPHNUM IS "0123456789"
000530                      "abcdefghijklmnopqrstuvwxyz"
000540                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570 DATA DIVISION.
000580 FILE SECTION.
000590 WORKING-STORAGE SECTION.
000600*--------------------------------------------------------------*
000610* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000620*--------------------------------------------------------------*
000630 01          COMP-FELDER.
000640     05      C4-RC               PIC S9(04) COMP VALUE ZERO.
000650     05      FILLER              PIC X(01).
000660*--------------------------------------------------------------*
000670* Felder mit konstantem Inhalt: Praefix K
000680*--------------------------------------------------------------*
000690 01          KONSTANTE-FELDER.
000700     05      K-MODUL             PIC X(08) VALUE "WUNIT0M".
000710     05      K-CELSIUS-OFFSET    PIC S9(3)V9(2) VALUE 273.15.
000720     05      K-HPA-FACTOR        PIC  9(3)      VALUE 100.
000730     05      K-KMH-DIVISOR       PIC  9(1)V9(1) VALUE 3.6.
000740     05      K-MIN-FACTOR        PIC  9(2)      VALUE 60.
000750     05      FILLER              PIC X(01).
000760*--------------------------------------------------------------*
000770* Umrechnungskonstanten - Alternativsicht (Pruefzwecke)
000780*--------------------------------------------------------------*
000790 01          KONSTANTE-FELDER-X REDEFINES KONSTANTE-FELDER.
000800     05      KX-MODUL            PIC X(08).
000810     05      KX-REST             PIC X(09).
000820 LINKAGE SECTION.
000830 01          LINK-UNIT-REC.
000840     05      LINK-FUNCTION       PIC X(04).
000850         88  LINK-FN-C-TO-K          VALUE "CTOK".
000860         88  LINK-FN-HPA-TO-PA       VALUE "HPAP".
000870         88  LINK-FN-KMH-TO-MS       VALUE "KMHM".
000880         88  LINK-FN-MIN-TO-SEC      VALUE "MINS".
000890     05      LINK-INPUT-VALUE    PIC S9(07)V9(04).
000900     05      LINK-INPUT-VIEW REDEFINES LINK-INPUT-VALUE.
000910         10  LINK-IN-INT         PIC S9(07).
000920         10  LINK-IN-DEC         PIC 9(04).
000930     05      LINK-OUTPUT-VALUE   PIC S9(07)V9(04).
000940     05      LINK-RC             PIC S9(04) COMP.
000950     05      LINK-VALUE-VIEW REDEFINES LINK-OUTPUT-VALUE.
000960         10  LINK-OUT-INT        PIC S9(07).
000970         10  LINK-OUT-DEC        PIC 9(04).
000980
000990 PROCEDURE DIVISION USING LINK-UNIT-REC.
001000*****************************************************************
001010* Steuerungs-Section
001020*****************************************************************
001030 A100-STEUERUNG SECTION.
001040 A100-00.
001050     PERFORM B000-VORLAUF
001060     PERFORM B100-VERARBEITUNG
001070     PERFORM B090-ENDE
001080     EXIT PROGRAM
001090     .
001100 A100-99.
001110     EXIT.
001120*****************************************************************
001130* Vorlauf
001140*****************************************************************
001150 B000-VORLAUF SECTION.
001160 B000-00.
001170     MOVE ZERO TO LINK-RC
001180     MOVE ZERO TO LINK-OUTPUT-VALUE
001190     .
001200 B000-99.
001210     EXIT.
001220*****************************************************************
001230* Verarbeitung - Funktionscode auswerten
001240*****************************************************************
001250 B100-VERARBEITUNG SECTION.
001260 B100-00.
001270     EVALUATE TRUE
001280         WHEN LINK-FN-C-TO-K
001290             PERFORM B110-CELSIUS-TO-KELVIN
001300         WHEN LINK-FN-HPA-TO-PA
001310             PERFORM B120-HPA-TO-PASCAL
001320         WHEN LINK-FN-KMH-TO-MS
001330             PERFORM B130-KMH-TO-MPS
001340         WHEN LINK-FN-MIN-TO-SEC
001350             PERFORM B140-MIN-TO-SEC
001360         WHEN OTHER
001370             MOVE 9999 TO LINK-RC
001380     END-EVALUATE
001390     .
001400 B100-99.
001410     EXIT.
001420*****************************************************************
001430* K = C + 273.15
001440*****************************************************************
001450 B110-CELSIUS-TO-KELVIN SECTION.
001460 B110-00.
001470     COMPUTE LINK-OUTPUT-VALUE ROUNDED =
001480             LINK-INPUT-VALUE + K-CELSIUS-OFFSET
001490     .
001500 B110-99.
001510     EXIT.
001520*****************************************************************
001530* Pa = hPa * 100
001540*****************************************************************
001550 B120-HPA-TO-PASCAL SECTION.
001560 B120-00.
001570     COMPUTE LINK-OUTPUT-VALUE ROUNDED =
001580             LINK-INPUT-VALUE * K-HPA-FACTOR
001590     .
001600 B120-99.
001610     EXIT.
001620*****************************************************************
001630* m/s = km/h / 3.6, gerundet auf 2 Nachkommastellen
001640*****************************************************************
001650 B130-KMH-TO-MPS SECTION.
001660 B130-00.
001670     COMPUTE LINK-OUTPUT-VALUE ROUNDED =
001680             LINK-INPUT-VALUE / K-KMH-DIVISOR
001690     .
001700 B130-99.
001710     EXIT.
001720*****************************************************************
001730* s = min * 60
001740*****************************************************************
001750 B140-MIN-TO-SEC SECTION.
001760 B140-00.
001770     COMPUTE LINK-OUTPUT-VALUE ROUNDED =
001780             LINK-INPUT-VALUE * K-MIN-FACTOR
001790     .
001800 B140-99.
001810     EXIT.
001820*****************************************************************
001830* Ende
001840*****************************************************************
001850 B090-ENDE SECTION.
001860 B090-00.
001870     CONTINUE
001880     .
001890 B090-99.
001900     EXIT.
