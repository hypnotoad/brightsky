000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     WWTHQR0.
000030 AUTHOR.         K LOOSLI.
000040 INSTALLATION.   STATE WEATHER BUREAU - DATA SYSTEMS DIVISION.
000050 DATE-WRITTEN.   03/04/2019.
000060 DATE-COMPILED.
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* Letzte Aenderung :: siehe Aenderungshistorie unten
000100* Kurzbeschreibung :: Wetterabfrage mit Fallback-Auffuellung -
000110*                     liefert je Zeitstempel den besten Satz aus
000120*                     einer Rangliste von Quellen und ergaenzt
000130*                     fehlende Felder aus niedriger gerankten
000140*                     Quellen
000150* Auftrag           :: WX-4416
000160*-----------------------------------------------------------*
000170* Vers.  | Datum    | von  | Kommentar                       *
000180*--------|----------|------|---------------------------------*
000190*A.00.00 |2019-03-04| kl   | WX-4416  Neuerstellung           *
000200*A.00.01 |2019-07-30| twb  | WX-4510  Existenzpruefung fuer   *
000210*        |          |      | Einzel-Source-Id ohne Treffer     *
000220*        |          |      | ergaenzt (vorher stille Leermenge)*
000230*A.00.02 |2019-11-14| rjh  | WX-4527  QUERY-OUT nicht nach     *
000240*        |          |      | Zeitstempel sortiert; Fallback-   *
000250*        |          |      | Quellen fehlten in der Fusszeile; *
000260*        |          |      | Fusszeile zeigte nur die Anzahl   *
000270*        |          |      | statt der Ids; fehlende Felder    *
000280*        |          |      | wurden als 0.00 statt MISSING     *
000290*        |          |      | ausgegeben - alle vier behoben    *
000300*-----------------------------------------------------------*
000310*
000320* Programmbeschreibung
000330* ---------------------
000340* Anfragekarte (CONTROL-IN) traegt DATE/LAST-DATE (LAST-DATE=0
000350* heisst DATE + 1 Tag) und entweder eine einzelne SOURCE-ID
000360* (Modus 'S') oder verweist auf eine Rangliste (Modus 'R',
000370* RANKED-IN - der QUERY-OUT-Bestand einer vorangegangenen
000380* WSRCQR0-Abfrage, hier nur die fuehrende SOURCE-ID-Spalte
000390* gebraucht).  Je Rang-Eintrag wird ueber die Sources-Tabelle
000400* auf Stations-Id + Beobachtungsart aufgeloest.  WEATHER-IN wird
000410* einmal komplett gelesen; jeder zum Zeitfenster und zur
000420* Rangliste passende Satz landet in einer Arbeitstabelle.  Je
000430* Zeitstempel gewinnt der niedrigste Rang (Best-Record).  Wo
000440* ein Best-Record Felder vermisst, wird - beschraenkt auf die
000450* Zeitspanne der unvollstaendigen Saetze - ein zweiter Durchlauf
000460* unter den Kandidaten gesucht, die ALLE vermissten Felder
000470* fuehren; von dort werden die fehlenden Werte uebernommen und
000480* die liefernde Source-Id vermerkt (WX-4416).
000490*
000500*****************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     CLASS ALPHNUM IS "0123456789"
000550                      "abcdefghijklmnopqrstuvwxyz"
000560                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT CONTROL-IN   ASSIGN TO "CONTROL-IN"
000600            ORGANIZATION IS LINE SEQUENTIAL
000610            FILE STATUS  IS FILE-STATUS.
000620     SELECT RANKED-IN    ASSIGN TO "RANKED-IN"
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS  IS FILE-STATUS.
000650     SELECT SOURCES-IN   ASSIGN TO "SOURCES-IN"
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS  IS FILE-STATUS.
000680     SELECT WEATHER-IN   ASSIGN TO "WEATHER-IN"
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS FILE-STATUS.
000710     SELECT QUERY-OUT    ASSIGN TO "QUERY-OUT"
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS  IS FILE-STATUS.
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  CONTROL-IN
000770     RECORD CONTAINS 40 CHARACTERS.
000780 01  QC-QUERY-RECORD.
000790     05  QC-MODE                 PIC X(01).
000800         88  QC-MODE-SINGLE          VALUE "S".
000810         88  QC-MODE-RANKED          VALUE "R".
000820     05  QC-SOURCE-ID            PIC 9(06).
000830     05  QC-DATE                 PIC 9(10).
000840     05  QC-LAST-DATE            PIC 9(10).
000850     05  FILLER                  PIC X(13).
000860
000870*    Rangliste einer vorgelagerten WSRCQR0-Abfrage - nur die
000880*    fuehrende SOURCE-ID-Spalte des QUERY-OUT-Satzes wird hier
000890*    gebraucht, der Rest bleibt FILLER.
000900 FD  RANKED-IN
000910     RECORD CONTAINS 100 CHARACTERS.
000920 01  RK-RANKED-RECORD.
000930     05  RK-SOURCE-ID            PIC 9(06).
000940     05  FILLER                  PIC X(94).
000950
000960 FD  SOURCES-IN
000970     RECORD CONTAINS 90 CHARACTERS.
000980 COPY WSRCREC.
000990
001000 FD  WEATHER-IN
001010     RECORD CONTAINS 180 CHARACTERS.
001020 COPY WWTHREC.
001030
001040 FD  QUERY-OUT
001050     RECORD CONTAINS 200 CHARACTERS.
001060 01  QR-QUERY-OUT-LINE.
001070     05  QR-TIMESTAMP            PIC 9(10).
001080     05  FILLER                  PIC X(01).
001090     05  QR-SOURCE-ID            PIC 9(06).
001100     05  FILLER                  PIC X(01).
001110     05  QR-TEMPERATURE          PIC Z(06)9.99.
001120     05  QR-TEMPERATURE-X REDEFINES QR-TEMPERATURE
001130                             PIC X(10).
001140     05  FILLER                  PIC X(01).
001150     05  QR-WIND-DIRECTION       PIC Z(06)9.99.
001160     05  QR-WIND-DIRECTION-X REDEFINES QR-WIND-DIRECTION
001170                             PIC X(10).
001180     05  FILLER                  PIC X(01).
001190     05  QR-WIND-SPEED           PIC Z(06)9.99.
001200     05  QR-WIND-SPEED-X REDEFINES QR-WIND-SPEED
001210                             PIC X(10).
001220     05  FILLER                  PIC X(01).
001230     05  QR-PRECIPITATION        PIC Z(06)9.99.
001240     05  QR-PRECIPITATION-X REDEFINES QR-PRECIPITATION
001250                             PIC X(10).
001260     05  FILLER                  PIC X(01).
001270     05  QR-SUNSHINE             PIC Z(06)9.99.
001280     05  QR-SUNSHINE-X REDEFINES QR-SUNSHINE
001290                             PIC X(10).
001300     05  FILLER                  PIC X(01).
001310     05  QR-PRESSURE-MSL         PIC Z(06)9.99.
001320     05  QR-PRESSURE-MSL-X REDEFINES QR-PRESSURE-MSL
001330                             PIC X(10).
001340     05  FILLER                  PIC X(01).
001350     05  QR-FALLBACK-NOTES       PIC X(116).
001360
001370 WORKING-STORAGE SECTION.
001380*--------------------------------------------------------------*
001390* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001400*--------------------------------------------------------------*
001410 01          COMP-FELDER.
001420     05      C4-RC               PIC S9(04) COMP.
001430     05      C4-SRC-COUNT        PIC S9(04) COMP VALUE ZERO.
001440     05      C4-RANK-COUNT       PIC S9(04) COMP VALUE ZERO.
001450     05      C4-CAND-COUNT       PIC S9(04) COMP VALUE ZERO.
001460     05      C4-BEST-COUNT       PIC S9(04) COMP VALUE ZERO.
001470     05      C4-FALL-COUNT       PIC S9(04) COMP VALUE ZERO.
001480     05      C4-USED-COUNT       PIC S9(04) COMP VALUE ZERO.
001490     05      C4-SUB              PIC S9(04) COMP.
001500     05      C4-SUB2             PIC S9(04) COMP.
001510     05      C9-ROWS-OUT         PIC 9(09) COMP VALUE ZERO.
001520     05      C4-YY-QUOT          PIC S9(04) COMP.
001530     05      C4-YY-REM           PIC S9(04) COMP.
001540     05      C4-SUB3             PIC S9(04) COMP.
001550     05      C4-I                PIC S9(04) COMP.
001560     05      C4-J                PIC S9(04) COMP.
001570     05      C4-TEMP             PIC S9(04) COMP.
001580     05      C4-IX-A             PIC S9(04) COMP.
001590     05      C4-IX-B             PIC S9(04) COMP.
001600     05      FILLER              PIC X(01).
001610 01          COMP-FELDER-X REDEFINES COMP-FELDER.
001620     05      CX-COUNTERS         PIC X(24).
001630     05      FILLER              PIC X(01).
001640*--------------------------------------------------------------*
001650* Display-Felder: Praefix D
001660*--------------------------------------------------------------*
001670 01          DISPLAY-FELDER.
001680     05      D-NUM9              PIC -9(09).
001690     05      FILLER              PIC X(01).
001700 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
001710     05      DX-NUM9-TEXT        PIC X(10).
001720*--------------------------------------------------------------*
001730* Felder mit konstantem Inhalt: Praefix K
001740*--------------------------------------------------------------*
001750 01          KONSTANTE-FELDER.
001760     05      K-MODUL             PIC X(08) VALUE "WWTHQR0".
001770     05      K-DAYS-IN-MONTH.
001780         10  FILLER              PIC 9(02) VALUE 31.
001790         10  FILLER              PIC 9(02) VALUE 28.
001800         10  FILLER              PIC 9(02) VALUE 31.
001810         10  FILLER              PIC 9(02) VALUE 30.
001820         10  FILLER              PIC 9(02) VALUE 31.
001830         10  FILLER              PIC 9(02) VALUE 30.
001840         10  FILLER              PIC 9(02) VALUE 31.
001850         10  FILLER              PIC 9(02) VALUE 31.
001860         10  FILLER              PIC 9(02) VALUE 30.
001870         10  FILLER              PIC 9(02) VALUE 31.
001880         10  FILLER              PIC 9(02) VALUE 30.
001890         10  FILLER              PIC 9(02) VALUE 31.
001900 01          K-DAYS-TABLE REDEFINES K-DAYS-IN-MONTH.
001910     05      K-DIM OCCURS 12 TIMES PIC 9(02).
001920*--------------------------------------------------------------*
001930* Conditional-Felder
001940*--------------------------------------------------------------*
001950 COPY WSWTCH.
001960 01          UNION-SWITCHES.
001970     05      U-HAS-INCOMPLETE-SW PIC X(01) VALUE "N".
001980         88  U-HAS-INCOMPLETE        VALUE "Y".
001990     05      U-TEMP-SW           PIC X(01) VALUE "N".
002000         88  U-TEMP-MISSING          VALUE "Y".
002010     05      U-WINDDIR-SW        PIC X(01) VALUE "N".
002020         88  U-WINDDIR-MISSING       VALUE "Y".
002030     05      U-WINDSPD-SW        PIC X(01) VALUE "N".
002040         88  U-WINDSPD-MISSING       VALUE "Y".
002050     05      U-PRECIP-SW         PIC X(01) VALUE "N".
002060         88  U-PRECIP-MISSING        VALUE "Y".
002070     05      U-SUNSHINE-SW       PIC X(01) VALUE "N".
002080         88  U-SUNSHINE-MISSING      VALUE "Y".
002090     05      U-PRESSURE-SW       PIC X(01) VALUE "N".
002100         88  U-PRESSURE-MISSING      VALUE "Y".
002110     05      U-QUALIFY-SW        PIC X(01) VALUE "N".
002120         88  U-QUALIFIES             VALUE "Y".
002130*--------------------------------------------------------------*
002140* Arbeitsfelder: Praefix W
002150*--------------------------------------------------------------*
002160 01          WORK-FELDER.
002170     05      W-CTL-OPEN-SW       PIC X(01) VALUE "N".
002180         88  W-CTL-IS-OPEN           VALUE "Y".
002190     05      W-RANK-OPEN-SW      PIC X(01) VALUE "N".
002200         88  W-RANK-IS-OPEN          VALUE "Y".
002210     05      W-SRC-OPEN-SW       PIC X(01) VALUE "N".
002220         88  W-SRC-IS-OPEN           VALUE "Y".
002230     05      W-WIN-OPEN-SW       PIC X(01) VALUE "N".
002240         88  W-WIN-IS-OPEN           VALUE "Y".
002250     05      W-QOUT-OPEN-SW      PIC X(01) VALUE "N".
002260         88  W-QOUT-IS-OPEN          VALUE "Y".
002270     05      W-LAST-DATE         PIC 9(10).
002280     05      W-YYYY              PIC 9(04).
002290     05      W-MM                PIC 9(02).
002300     05      W-DD                PIC 9(02).
002310     05      W-HH                PIC 9(02).
002320     05      W-SPAN-MIN          PIC 9(10).
002330     05      W-SPAN-MAX          PIC 9(10).
002340     05      W-FOUND-SW          PIC X(01) VALUE "N".
002350         88  W-FOUND                 VALUE "Y".
002360     05      W-CAND-SOURCE-ID    PIC 9(06).
002370 01          WORK-FELDER-X REDEFINES WORK-FELDER.
002380     05      WX-OPEN-SWITCHES    PIC X(05).
002390     05      FILLER              PIC X(47).
002400*--------------------------------------------------------------*
002410* Sources-Tabelle: Praefix ST-
002420*--------------------------------------------------------------*
002430 01          SOURCE-TABLE.
002440     05      ST-ENTRY OCCURS 500 TIMES
002450                      INDEXED BY ST-IX.
002460         10  ST-SOURCE-ID        PIC 9(06).
002470         10  ST-DWD-ID           PIC X(05).
002480         10  ST-TYPE             PIC X(10).
002490*--------------------------------------------------------------*
002500* Rangliste, aufgeloest auf Stations-Id + Beobachtungsart:
002510* Praefix RR- (Resolved Rank)
002520*--------------------------------------------------------------*
002530 01          RESOLVED-RANK-TABLE.
002540     05      RR-ENTRY OCCURS 200 TIMES
002550                      INDEXED BY RR-IX.
002560         10  RR-SOURCE-ID        PIC 9(06).
002570         10  RR-DWD-ID           PIC X(05).
002580         10  RR-TYPE             PIC X(10).
002590*--------------------------------------------------------------*
002600* Kandidaten-Wetterdaten (zum Zeitfenster/zur Rangliste
002610* passende Saetze aus WEATHER-IN): Praefix WT-
002620*--------------------------------------------------------------*
002630 01          CANDIDATE-TABLE.
002640     05      WT-ENTRY OCCURS 800 TIMES
002650                      INDEXED BY WT-IX.
002660         10  WT-TIMESTAMP        PIC 9(10).
002670         10  WT-RANK             PIC S9(04) COMP.
002680         10  WT-SOURCE-ID        PIC 9(06).
002690         10  WT-TEMPERATURE      PIC S9(03)V9(02).
002700         10  WT-TEMP-FLAG        PIC X(01).
002710         10  WT-WIND-DIRECTION   PIC S9(03)V9(02).
002720         10  WT-WINDDIR-FLAG     PIC X(01).
002730         10  WT-WIND-SPEED       PIC S9(03)V9(02).
002740         10  WT-WINDSPD-FLAG     PIC X(01).
002750         10  WT-PRECIPITATION    PIC S9(03)V9(02).
002760         10  WT-PRECIP-FLAG      PIC X(01).
002770         10  WT-SUNSHINE         PIC S9(04)V9(02).
002780         10  WT-SUNSHINE-FLAG    PIC X(01).
002790         10  WT-PRESSURE-MSL     PIC S9(07)V9(02).
002800         10  WT-PRESSURE-FLAG    PIC X(01).
002810*--------------------------------------------------------------*
002820* Beste Zeile je Zeitstempel: Praefix BT-
002830*--------------------------------------------------------------*
002840 01          BEST-TABLE.
002850     05      BT-ENTRY OCCURS 800 TIMES
002860                      INDEXED BY BT-IX.
002870         10  BT-TIMESTAMP        PIC 9(10).
002880         10  BT-RANK             PIC S9(04) COMP.
002890         10  BT-SOURCE-ID        PIC 9(06).
002900         10  BT-TEMPERATURE      PIC S9(03)V9(02).
002910         10  BT-TEMP-FLAG        PIC X(01).
002920         10  BT-TEMP-SRC         PIC 9(06).
002930         10  BT-WIND-DIRECTION   PIC S9(03)V9(02).
002940         10  BT-WINDDIR-FLAG     PIC X(01).
002950         10  BT-WINDDIR-SRC      PIC 9(06).
002960         10  BT-WIND-SPEED       PIC S9(03)V9(02).
002970         10  BT-WINDSPD-FLAG     PIC X(01).
002980         10  BT-WINDSPD-SRC      PIC 9(06).
002990         10  BT-PRECIPITATION    PIC S9(03)V9(02).
003000         10  BT-PRECIP-FLAG      PIC X(01).
003010         10  BT-PRECIP-SRC       PIC 9(06).
003020         10  BT-SUNSHINE         PIC S9(04)V9(02).
003030         10  BT-SUNSHINE-FLAG    PIC X(01).
003040         10  BT-SUNSHINE-SRC     PIC 9(06).
003050         10  BT-PRESSURE-MSL     PIC S9(07)V9(02).
003060         10  BT-PRESSURE-FLAG    PIC X(01).
003070         10  BT-PRESSURE-SRC     PIC 9(06).
003080*--------------------------------------------------------------*
003090* Sortierindex BEST-TABLE, aufsteigend nach BT-TIMESTAMP:
003100* Praefix BX-
003110*--------------------------------------------------------------*
003120 01          BEST-INDEX-TABLE.
003130     05      BX-ENTRY OCCURS 800 TIMES
003140                      PIC S9(04) COMP.
003150*--------------------------------------------------------------*
003160* Fallback-Kandidaten (beste Zeile je Zeitstempel unter den
003170* Kandidaten mit ALLEN vermissten Feldern belegt): Praefix FT-
003180*--------------------------------------------------------------*
003190 01          FALLBACK-TABLE.
003200     05      FT-ENTRY OCCURS 800 TIMES
003210                      INDEXED BY FT-IX.
003220         10  FT-TIMESTAMP        PIC 9(10).
003230         10  FT-RANK             PIC S9(04) COMP.
003240         10  FT-SOURCE-ID        PIC 9(06).
003250         10  FT-TEMPERATURE      PIC S9(03)V9(02).
003260         10  FT-WIND-DIRECTION   PIC S9(03)V9(02).
003270         10  FT-WIND-SPEED       PIC S9(03)V9(02).
003280         10  FT-PRECIPITATION    PIC S9(03)V9(02).
003290         10  FT-SUNSHINE         PIC S9(04)V9(02).
003300         10  FT-PRESSURE-MSL     PIC S9(07)V9(02).
003310*--------------------------------------------------------------*
003320* Verwendete Source-Ids fuer den Fusszeilen-Hinweis: Praefix US-
003330*--------------------------------------------------------------*
003340 01          SOURCES-USED-TABLE.
003350     05      US-ENTRY OCCURS 50 TIMES
003360                      INDEXED BY US-IX
003370                      PIC 9(06).
003380*--------------------------------------------------------------*
003390* Fehlermeldungs-Uebergabe (WERRUT0)
003400*--------------------------------------------------------------*
003410 COPY WERRREC.
003420
003430 PROCEDURE DIVISION.
003440*****************************************************************
003450* Steuerungs-Section
003460*****************************************************************
003470 A100-STEUERUNG SECTION.
003480 A100-00.
003490     PERFORM B000-VORLAUF
003500     IF NOT PRG-ABBRUCH
003510         PERFORM C100-LOAD-WEATHER
003520         PERFORM D100-BUILD-BEST
003530         PERFORM C200-CHECK-SINGLE-SOURCE
003540     END-IF
003550     IF NOT PRG-ABBRUCH
003560         PERFORM E100-FIND-INCOMPLETE-SPAN
003570         IF U-HAS-INCOMPLETE
003580             PERFORM F100-BUILD-FALLBACK
003590             PERFORM G100-APPLY-FALLBACK
003600         END-IF
003610         PERFORM H100-REPORT
003620     END-IF
003630     PERFORM C000-ENDE
003640     STOP RUN
003650     .
003660 A100-99.
003670     EXIT.
003680*****************************************************************
003690* Vorlauf - Anfragekarte lesen, Rangliste aufloesen, Dateien
003700* oeffnen
003710*****************************************************************
003720 B000-VORLAUF SECTION.
003730 B000-00.
003740     OPEN INPUT CONTROL-IN
003750     IF NOT FILE-OK
003760         MOVE K-MODUL       TO LINK-ERR-MODULE
003770         MOVE 0400          TO LINK-ERR-CODE
003780         SET  LINK-ERR-IS-FATAL TO TRUE
003790         MOVE "CANNOT OPEN CONTROL-IN" TO LINK-ERR-TEXT
003800         CALL "WERRUT0" USING LINK-ERROR-REC
003810         SET  PRG-ABBRUCH TO TRUE
003820         EXIT SECTION
003830     END-IF
003840     SET W-CTL-IS-OPEN TO TRUE
003850
003860     READ CONTROL-IN
003870         AT END SET FILE-EOF TO TRUE
003880     END-READ
003890     IF FILE-EOF
003900         MOVE K-MODUL       TO LINK-ERR-MODULE
003910         MOVE 0410          TO LINK-ERR-CODE
003920         SET  LINK-ERR-IS-FATAL TO TRUE
003930         MOVE "CONTROL-IN HAS NO QUERY CARD" TO LINK-ERR-TEXT
003940         CALL "WERRUT0" USING LINK-ERROR-REC
003950         SET  PRG-ABBRUCH TO TRUE
003960         EXIT SECTION
003970     END-IF
003980     CLOSE CONTROL-IN
003990     SET W-CTL-IS-OPEN TO FALSE
004000     MOVE "0" TO FILE-STATUS1
004010
004020     IF QC-LAST-DATE > ZERO
004030         MOVE QC-LAST-DATE TO W-LAST-DATE
004040     ELSE
004050         PERFORM B010-ADD-ONE-DAY
004060     END-IF
004070
004080     OPEN INPUT SOURCES-IN
004090     IF NOT FILE-OK
004100         MOVE K-MODUL       TO LINK-ERR-MODULE
004110         MOVE 0420          TO LINK-ERR-CODE
004120         SET  LINK-ERR-IS-FATAL TO TRUE
004130         MOVE "CANNOT OPEN SOURCES-IN" TO LINK-ERR-TEXT
004140         CALL "WERRUT0" USING LINK-ERROR-REC
004150         SET  PRG-ABBRUCH TO TRUE
004160         EXIT SECTION
004170     END-IF
004180     SET W-SRC-IS-OPEN TO TRUE
004190     PERFORM B100-LOAD-SOURCES
004200     CLOSE SOURCES-IN
004210     SET W-SRC-IS-OPEN TO FALSE
004220     MOVE "0" TO FILE-STATUS1
004230
004240     PERFORM B200-BUILD-RANK-LIST
004250     IF PRG-ABBRUCH
004260         EXIT SECTION
004270     END-IF
004280     PERFORM B300-RESOLVE-RANKS
004290
004300     OPEN INPUT WEATHER-IN
004310     IF NOT FILE-OK
004320         MOVE K-MODUL       TO LINK-ERR-MODULE
004330         MOVE 0430          TO LINK-ERR-CODE
004340         SET  LINK-ERR-IS-FATAL TO TRUE
004350         MOVE "CANNOT OPEN WEATHER-IN" TO LINK-ERR-TEXT
004360         CALL "WERRUT0" USING LINK-ERROR-REC
004370         SET  PRG-ABBRUCH TO TRUE
004380         EXIT SECTION
004390     END-IF
004400     SET W-WIN-IS-OPEN TO TRUE
004410
004420     OPEN OUTPUT QUERY-OUT
004430     IF NOT FILE-OK
004440         MOVE K-MODUL       TO LINK-ERR-MODULE
004450         MOVE 0440          TO LINK-ERR-CODE
004460         SET  LINK-ERR-IS-FATAL TO TRUE
004470         MOVE "CANNOT OPEN QUERY-OUT" TO LINK-ERR-TEXT
004480         CALL "WERRUT0" USING LINK-ERROR-REC
004490         SET  PRG-ABBRUCH TO TRUE
004500         EXIT SECTION
004510     END-IF
004520     SET W-QOUT-IS-OPEN TO TRUE
004530     .
004540 B000-99.
004550     EXIT.
004560*****************************************************************
004570* LAST-DATE = DATE + 1 Tag (einfache Schaltjahrregel: durch 4
004580* teilbar), wenn keine LAST-DATE angegeben ist
004590*****************************************************************
004600 B010-ADD-ONE-DAY SECTION.
004610 B010-00.
004620     MOVE QC-DATE(1:4) TO W-YYYY
004630     MOVE QC-DATE(5:2) TO W-MM
004640     MOVE QC-DATE(7:2) TO W-DD
004650     MOVE QC-DATE(9:2) TO W-HH
004660
004670     ADD 1 TO W-DD
004680     DIVIDE W-YYYY BY 4 GIVING C4-YY-QUOT
004690            REMAINDER C4-YY-REM
004700     IF C4-YY-REM = ZERO AND W-MM = 2
004710         IF W-DD > 29
004720             MOVE 1 TO W-DD
004730             ADD 1 TO W-MM
004740         END-IF
004750     ELSE
004760         IF W-DD > K-DIM(W-MM)
004770             MOVE 1 TO W-DD
004780             ADD 1 TO W-MM
004790         END-IF
004800     END-IF
004810     IF W-MM > 12
004820         MOVE 1 TO W-MM
004830         ADD 1 TO W-YYYY
004840     END-IF
004850
004860     STRING W-YYYY DELIMITED BY SIZE
004870            W-MM   DELIMITED BY SIZE
004880            W-DD   DELIMITED BY SIZE
004890            W-HH   DELIMITED BY SIZE
004900            INTO W-LAST-DATE
004910     .
004920 B010-99.
004930     EXIT.
004940*****************************************************************
004950* Sources-Tabelle laden (nur Source-Id/DWD-Id/Typ gebraucht)
004960*****************************************************************
004970 B100-LOAD-SOURCES SECTION.
004980 B100-00.
004990     READ SOURCES-IN
005000         AT END SET FILE-EOF TO TRUE
005010     END-READ
005020     PERFORM B110-LOAD-SOURCES-ROW
005030             UNTIL FILE-EOF
005040                OR C4-SRC-COUNT = 500
005050     MOVE "0" TO FILE-STATUS1
005060     .
005070 B100-99.
005080     EXIT.
005090 B110-LOAD-SOURCES-ROW SECTION.
005100 B110-00.
005110     ADD 1 TO C4-SRC-COUNT
005120     SET  ST-IX TO C4-SRC-COUNT
005130     MOVE WS-SOURCE-ID          TO ST-SOURCE-ID(ST-IX)
005140     MOVE WS-DWD-STATION-ID     TO ST-DWD-ID(ST-IX)
005150     MOVE WS-OBSERVATION-TYPE   TO ST-TYPE(ST-IX)
005160
005170     READ SOURCES-IN
005180         AT END SET FILE-EOF TO TRUE
005190     END-READ
005200     .
005210 B110-99.
005220     EXIT.
005230*****************************************************************
005240* Rangliste aufbauen - Modus 'S' (eine Source-Id) oder Modus
005250* 'R' (RANKED-IN, Rangfolge einer WSRCQR0-Abfrage)
005260*****************************************************************
005270 B200-BUILD-RANK-LIST SECTION.
005280 B200-00.
005290     MOVE ZERO TO C4-RANK-COUNT
005300     IF QC-MODE-SINGLE
005310         ADD 1 TO C4-RANK-COUNT
005320         MOVE QC-SOURCE-ID TO RR-SOURCE-ID(C4-RANK-COUNT)
005330         EXIT SECTION
005340     END-IF
005350
005360     OPEN INPUT RANKED-IN
005370     IF NOT FILE-OK
005380         MOVE K-MODUL       TO LINK-ERR-MODULE
005390         MOVE 0450          TO LINK-ERR-CODE
005400         SET  LINK-ERR-IS-FATAL TO TRUE
005410         MOVE "CANNOT OPEN RANKED-IN" TO LINK-ERR-TEXT
005420         CALL "WERRUT0" USING LINK-ERROR-REC
005430         SET  PRG-ABBRUCH TO TRUE
005440         EXIT SECTION
005450     END-IF
005460     SET W-RANK-IS-OPEN TO TRUE
005470
005480     READ RANKED-IN
005490         AT END SET FILE-EOF TO TRUE
005500     END-READ
005510     PERFORM B210-LOAD-RANKED-ROW
005520             UNTIL FILE-EOF
005530                OR C4-RANK-COUNT = 200
005540     CLOSE RANKED-IN
005550     SET W-RANK-IS-OPEN TO FALSE
005560     MOVE "0" TO FILE-STATUS1
005570     .
005580 B200-99.
005590     EXIT.
005600 B210-LOAD-RANKED-ROW SECTION.
005610 B210-00.
005620     ADD 1 TO C4-RANK-COUNT
005630     SET  RR-IX TO C4-RANK-COUNT
005640     MOVE RK-SOURCE-ID TO RR-SOURCE-ID(RR-IX)
005650
005660     READ RANKED-IN
005670         AT END SET FILE-EOF TO TRUE
005680     END-READ
005690     .
005700 B210-99.
005710     EXIT.
005720*****************************************************************
005730* Rangliste auf Stations-Id + Beobachtungsart aufloesen
005740*****************************************************************
005750 B300-RESOLVE-RANKS SECTION.
005760 B300-00.
005770     PERFORM B310-RESOLVE-RANK-ROW
005780             VARYING C4-SUB FROM 1 BY 1
005790             UNTIL C4-SUB > C4-RANK-COUNT
005800     .
005810 B300-99.
005820     EXIT.
005830 B310-RESOLVE-RANK-ROW SECTION.
005840 B310-00.
005850     SET RR-IX TO C4-SUB
005860     MOVE "N" TO W-FOUND-SW
005870     PERFORM B320-SEARCH-SOURCE
005880             VARYING C4-SUB2 FROM 1 BY 1
005890             UNTIL C4-SUB2 > C4-SRC-COUNT
005900                OR W-FOUND
005910     .
005920 B310-99.
005930     EXIT.
005940 B320-SEARCH-SOURCE SECTION.
005950 B320-00.
005960     SET ST-IX TO C4-SUB2
005970     IF ST-SOURCE-ID(ST-IX) = RR-SOURCE-ID(RR-IX)
005980         MOVE "Y" TO W-FOUND-SW
005990         MOVE ST-DWD-ID(ST-IX) TO RR-DWD-ID(RR-IX)
006000         MOVE ST-TYPE(ST-IX)   TO RR-TYPE(RR-IX)
006010     END-IF
006020     .
006030 B320-99.
006040     EXIT.
006050*****************************************************************
006060* WEATHER-IN einmal lesen, Zeitfenster/Rangliste anwenden
006070*****************************************************************
006080 C100-LOAD-WEATHER SECTION.
006090 C100-00.
006100     READ WEATHER-IN
006110         AT END SET FILE-EOF TO TRUE
006120     END-READ
006130     PERFORM C110-LOAD-WEATHER-ROW
006140             UNTIL FILE-EOF
006150                OR C4-CAND-COUNT = 800
006160     MOVE "0" TO FILE-STATUS1
006170     .
006180 C100-99.
006190     EXIT.
006200 C110-LOAD-WEATHER-ROW SECTION.
006210 C110-00.
006220     IF WD-TIMESTAMP >= QC-DATE AND WD-TIMESTAMP <= W-LAST-DATE
006230         MOVE "N" TO W-FOUND-SW
006240         PERFORM C120-MATCH-RANK
006250                 VARYING C4-SUB FROM 1 BY 1
006260                 UNTIL C4-SUB > C4-RANK-COUNT
006270                    OR W-FOUND
006280     END-IF
006290
006300     READ WEATHER-IN
006310         AT END SET FILE-EOF TO TRUE
006320     END-READ
006330     .
006340 C110-99.
006350     EXIT.
006360 C120-MATCH-RANK SECTION.
006370 C120-00.
006380     SET RR-IX TO C4-SUB
006390     IF WD-STATION-ID = RR-DWD-ID(RR-IX)
006400        AND WD-OBSERVATION-TYPE = RR-TYPE(RR-IX)
006410         MOVE "Y" TO W-FOUND-SW
006420         ADD 1 TO C4-CAND-COUNT
006430         SET  WT-IX TO C4-CAND-COUNT
006440         MOVE WD-TIMESTAMP       TO WT-TIMESTAMP(WT-IX)
006450         MOVE C4-SUB             TO WT-RANK(WT-IX)
006460         MOVE RR-SOURCE-ID(RR-IX) TO WT-SOURCE-ID(WT-IX)
006470         MOVE WD-TEMPERATURE     TO WT-TEMPERATURE(WT-IX)
006480         MOVE WD-TEMPERATURE-FLAG TO WT-TEMP-FLAG(WT-IX)
006490         MOVE WD-WIND-DIRECTION  TO WT-WIND-DIRECTION(WT-IX)
006500         MOVE WD-WIND-DIR-FLAG   TO WT-WINDDIR-FLAG(WT-IX)
006510         MOVE WD-WIND-SPEED      TO WT-WIND-SPEED(WT-IX)
006520         MOVE WD-WIND-SPD-FLAG   TO WT-WINDSPD-FLAG(WT-IX)
006530         MOVE WD-PRECIPITATION   TO WT-PRECIPITATION(WT-IX)
006540         MOVE WD-PRECIP-FLAG     TO WT-PRECIP-FLAG(WT-IX)
006550         MOVE WD-SUNSHINE        TO WT-SUNSHINE(WT-IX)
006560         MOVE WD-SUNSHINE-FLAG   TO WT-SUNSHINE-FLAG(WT-IX)
006570         MOVE WD-PRESSURE-MSL    TO WT-PRESSURE-MSL(WT-IX)
006580         MOVE WD-PRESSURE-FLAG   TO WT-PRESSURE-FLAG(WT-IX)
006590     END-IF
006600     .
006610 C120-99.
006620     EXIT.
006630*****************************************************************
006640* Best-Record je Zeitstempel (niedrigster Rang gewinnt)
006650*****************************************************************
006660 D100-BUILD-BEST SECTION.
006670 D100-00.
006680     PERFORM D110-UPSERT-BEST
006690             VARYING C4-SUB FROM 1 BY 1
006700             UNTIL C4-SUB > C4-CAND-COUNT
006710     PERFORM D140-INIT-BEST-INDEX
006720             VARYING C4-SUB FROM 1 BY 1
006730             UNTIL C4-SUB > C4-BEST-COUNT
006740     PERFORM D150-SORT-BEST-INDEX
006750     .
006760 D100-99.
006770     EXIT.
006780 D110-UPSERT-BEST SECTION.
006790 D110-00.
006800     SET WT-IX TO C4-SUB
006810     MOVE "N" TO W-FOUND-SW
006820     PERFORM D120-FIND-BEST-SLOT
006830             VARYING C4-SUB2 FROM 1 BY 1
006840             UNTIL C4-SUB2 > C4-BEST-COUNT
006850                OR W-FOUND
006860     IF NOT W-FOUND
006870         ADD 1 TO C4-BEST-COUNT
006880         SET  BT-IX TO C4-BEST-COUNT
006890         PERFORM D130-COPY-CANDIDATE-TO-BEST
006900     END-IF
006910     .
006920 D110-99.
006930     EXIT.
006940 D120-FIND-BEST-SLOT SECTION.
006950 D120-00.
006960     SET BT-IX TO C4-SUB2
006970     IF BT-TIMESTAMP(BT-IX) = WT-TIMESTAMP(WT-IX)
006980         MOVE "Y" TO W-FOUND-SW
006990         IF WT-RANK(WT-IX) < BT-RANK(BT-IX)
007000             PERFORM D130-COPY-CANDIDATE-TO-BEST
007010         END-IF
007020     END-IF
007030     .
007040 D120-99.
007050     EXIT.
007060 D130-COPY-CANDIDATE-TO-BEST SECTION.
007070 D130-00.
007080     MOVE WT-TIMESTAMP(WT-IX)      TO BT-TIMESTAMP(BT-IX)
007090     MOVE WT-RANK(WT-IX)           TO BT-RANK(BT-IX)
007100     MOVE WT-SOURCE-ID(WT-IX)      TO BT-SOURCE-ID(BT-IX)
007110     MOVE WT-TEMPERATURE(WT-IX)    TO BT-TEMPERATURE(BT-IX)
007120     MOVE WT-TEMP-FLAG(WT-IX)      TO BT-TEMP-FLAG(BT-IX)
007130     MOVE ZERO                     TO BT-TEMP-SRC(BT-IX)
007140     MOVE WT-WIND-DIRECTION(WT-IX) TO BT-WIND-DIRECTION(BT-IX)
007150     MOVE WT-WINDDIR-FLAG(WT-IX)   TO BT-WINDDIR-FLAG(BT-IX)
007160     MOVE ZERO                     TO BT-WINDDIR-SRC(BT-IX)
007170     MOVE WT-WIND-SPEED(WT-IX)     TO BT-WIND-SPEED(BT-IX)
007180     MOVE WT-WINDSPD-FLAG(WT-IX)   TO BT-WINDSPD-FLAG(BT-IX)
007190     MOVE ZERO                     TO BT-WINDSPD-SRC(BT-IX)
007200     MOVE WT-PRECIPITATION(WT-IX)  TO BT-PRECIPITATION(BT-IX)
007210     MOVE WT-PRECIP-FLAG(WT-IX)    TO BT-PRECIP-FLAG(BT-IX)
007220     MOVE ZERO                     TO BT-PRECIP-SRC(BT-IX)
007230     MOVE WT-SUNSHINE(WT-IX)       TO BT-SUNSHINE(BT-IX)
007240     MOVE WT-SUNSHINE-FLAG(WT-IX)  TO BT-SUNSHINE-FLAG(BT-IX)
007250     MOVE ZERO                     TO BT-SUNSHINE-SRC(BT-IX)
007260     MOVE WT-PRESSURE-MSL(WT-IX)   TO BT-PRESSURE-MSL(BT-IX)
007270     MOVE WT-PRESSURE-FLAG(WT-IX)  TO BT-PRESSURE-FLAG(BT-IX)
007280     MOVE ZERO                     TO BT-PRESSURE-SRC(BT-IX)
007290     .
007300 D130-99.
007310     EXIT.
007320*****************************************************************
007330* Sortierindex BEST-TABLE aufbauen (Identitaet vor dem Sortieren)
007340*****************************************************************
007350 D140-INIT-BEST-INDEX SECTION.
007360 D140-00.
007370     MOVE C4-SUB TO BX-ENTRY(C4-SUB)
007380     .
007390 D140-99.
007400     EXIT.
007410*****************************************************************
007420* Sortierindex BEST-TABLE aufsteigend nach BT-TIMESTAMP sortieren
007430* (Blasensortierung ueber den Index, analog WSRCQR0/D100)
007440*****************************************************************
007450 D150-SORT-BEST-INDEX SECTION.
007460 D150-00.
007470     IF C4-BEST-COUNT > 1
007480         PERFORM D160-COMPARE-SWAP-BEST
007490                 VARYING C4-I FROM 1 BY 1
007500                   UNTIL C4-I > C4-BEST-COUNT - 1
007510                 AFTER  C4-J FROM 1 BY 1
007520                   UNTIL C4-J > C4-BEST-COUNT - C4-I
007530     END-IF
007540     .
007550 D150-99.
007560     EXIT.
007570 D160-COMPARE-SWAP-BEST SECTION.
007580 D160-00.
007590     MOVE BX-ENTRY(C4-J)     TO C4-IX-A
007600     MOVE BX-ENTRY(C4-J + 1) TO C4-IX-B
007610     IF BT-TIMESTAMP(C4-IX-A) > BT-TIMESTAMP(C4-IX-B)
007620         MOVE BX-ENTRY(C4-J)     TO C4-TEMP
007630         MOVE BX-ENTRY(C4-J + 1) TO BX-ENTRY(C4-J)
007640         MOVE C4-TEMP            TO BX-ENTRY(C4-J + 1)
007650     END-IF
007660     .
007670 D160-99.
007680     EXIT.
007690*****************************************************************
007700* Einzel-Source-Id ohne Treffer: Existenz der Quelle pruefen
007710*****************************************************************
007720 C200-CHECK-SINGLE-SOURCE SECTION.
007730 C200-00.
007740     IF QC-MODE-SINGLE AND C4-BEST-COUNT = ZERO
007750         MOVE "N" TO W-FOUND-SW
007760         PERFORM C210-SEARCH-EXISTS
007770                 VARYING C4-SUB FROM 1 BY 1
007780                 UNTIL C4-SUB > C4-SRC-COUNT
007790                    OR W-FOUND
007800         IF NOT W-FOUND
007810             MOVE K-MODUL       TO LINK-ERR-MODULE
007820             MOVE 0460          TO LINK-ERR-CODE
007830             SET  LINK-ERR-IS-FATAL TO TRUE
007840             MOVE "QUERY SOURCE-ID DOES NOT EXIST"
007850                                TO LINK-ERR-TEXT
007860             CALL "WERRUT0" USING LINK-ERROR-REC
007870             SET  PRG-ABBRUCH TO TRUE
007880         END-IF
007890     END-IF
007900     .
007910 C200-99.
007920     EXIT.
007930 C210-SEARCH-EXISTS SECTION.
007940 C210-00.
007950     SET ST-IX TO C4-SUB
007960     IF ST-SOURCE-ID(ST-IX) = QC-SOURCE-ID
007970         MOVE "Y" TO W-FOUND-SW
007980     END-IF
007990     .
008000 C210-99.
008010     EXIT.
008020*****************************************************************
008030* Unvollstaendige Best-Records: Feld-Vereinigung und Zeitspanne
008040*****************************************************************
008050 E100-FIND-INCOMPLETE-SPAN SECTION.
008060 E100-00.
008070     PERFORM E110-SCAN-BEST-ROW
008080             VARYING C4-SUB FROM 1 BY 1
008090             UNTIL C4-SUB > C4-BEST-COUNT
008100     .
008110 E100-99.
008120     EXIT.
008130 E110-SCAN-BEST-ROW SECTION.
008140 E110-00.
008150     SET BT-IX TO C4-SUB
008160     IF BT-TEMP-FLAG(BT-IX) = "N" OR BT-WINDDIR-FLAG(BT-IX) = "N"
008170        OR BT-WINDSPD-FLAG(BT-IX) = "N"
008180        OR BT-PRECIP-FLAG(BT-IX) = "N"
008190        OR BT-SUNSHINE-FLAG(BT-IX) = "N"
008200        OR BT-PRESSURE-FLAG(BT-IX) = "N"
008210         IF NOT U-HAS-INCOMPLETE
008220             MOVE BT-TIMESTAMP(BT-IX) TO W-SPAN-MIN
008230             MOVE BT-TIMESTAMP(BT-IX) TO W-SPAN-MAX
008240         ELSE
008250             IF BT-TIMESTAMP(BT-IX) < W-SPAN-MIN
008260                 MOVE BT-TIMESTAMP(BT-IX) TO W-SPAN-MIN
008270             END-IF
008280             IF BT-TIMESTAMP(BT-IX) > W-SPAN-MAX
008290                 MOVE BT-TIMESTAMP(BT-IX) TO W-SPAN-MAX
008300             END-IF
008310         END-IF
008320         SET U-HAS-INCOMPLETE TO TRUE
008330         IF BT-TEMP-FLAG(BT-IX) = "N"
008340             SET U-TEMP-MISSING TO TRUE
008350         END-IF
008360         IF BT-WINDDIR-FLAG(BT-IX) = "N"
008370             SET U-WINDDIR-MISSING TO TRUE
008380         END-IF
008390         IF BT-WINDSPD-FLAG(BT-IX) = "N"
008400             SET U-WINDSPD-MISSING TO TRUE
008410         END-IF
008420         IF BT-PRECIP-FLAG(BT-IX) = "N"
008430             SET U-PRECIP-MISSING TO TRUE
008440         END-IF
008450         IF BT-SUNSHINE-FLAG(BT-IX) = "N"
008460             SET U-SUNSHINE-MISSING TO TRUE
008470         END-IF
008480         IF BT-PRESSURE-FLAG(BT-IX) = "N"
008490             SET U-PRESSURE-MISSING TO TRUE
008500         END-IF
008510     END-IF
008520     .
008530 E110-99.
008540     EXIT.
008550*****************************************************************
008560* Fallback-Kandidaten: beste Zeile je Zeitstempel im Zeitfenster
008570* der Luecken, beschraenkt auf Kandidaten mit ALLEN vermissten
008580* Feldern belegt
008590*****************************************************************
008600 F100-BUILD-FALLBACK SECTION.
008610 F100-00.
008620     PERFORM F110-TEST-CANDIDATE
008630             VARYING C4-SUB FROM 1 BY 1
008640             UNTIL C4-SUB > C4-CAND-COUNT
008650     .
008660 F100-99.
008670     EXIT.
008680 F110-TEST-CANDIDATE SECTION.
008690 F110-00.
008700     SET WT-IX TO C4-SUB
008710     IF WT-TIMESTAMP(WT-IX) >= W-SPAN-MIN
008720        AND WT-TIMESTAMP(WT-IX) <= W-SPAN-MAX
008730         PERFORM F120-QUALIFY-CANDIDATE
008740         IF U-QUALIFIES
008750             PERFORM F130-UPSERT-FALLBACK
008760         END-IF
008770     END-IF
008780     .
008790 F110-99.
008800     EXIT.
008810 F120-QUALIFY-CANDIDATE SECTION.
008820 F120-00.
008830     SET U-QUALIFIES TO TRUE
008840     IF U-TEMP-MISSING AND WT-TEMP-FLAG(WT-IX) = "N"
008850         SET U-QUALIFY-SW TO "N"
008860     END-IF
008870     IF U-WINDDIR-MISSING AND WT-WINDDIR-FLAG(WT-IX) = "N"
008880         SET U-QUALIFY-SW TO "N"
008890     END-IF
008900     IF U-WINDSPD-MISSING AND WT-WINDSPD-FLAG(WT-IX) = "N"
008910         SET U-QUALIFY-SW TO "N"
008920     END-IF
008930     IF U-PRECIP-MISSING AND WT-PRECIP-FLAG(WT-IX) = "N"
008940         SET U-QUALIFY-SW TO "N"
008950     END-IF
008960     IF U-SUNSHINE-MISSING AND WT-SUNSHINE-FLAG(WT-IX) = "N"
008970         SET U-QUALIFY-SW TO "N"
008980     END-IF
008990     IF U-PRESSURE-MISSING AND WT-PRESSURE-FLAG(WT-IX) = "N"
009000         SET U-QUALIFY-SW TO "N"
009010     END-IF
009020     .
009030 F120-99.
009040     EXIT.
009050 F130-UPSERT-FALLBACK SECTION.
009060 F130-00.
009070     MOVE "N" TO W-FOUND-SW
009080     PERFORM F140-FIND-FALLBACK-SLOT
009090             VARYING C4-SUB2 FROM 1 BY 1
009100             UNTIL C4-SUB2 > C4-FALL-COUNT
009110                OR W-FOUND
009120     IF NOT W-FOUND
009130         ADD 1 TO C4-FALL-COUNT
009140         SET  FT-IX TO C4-FALL-COUNT
009150         PERFORM F150-COPY-CANDIDATE-TO-FALLBACK
009160     END-IF
009170     .
009180 F130-99.
009190     EXIT.
009200 F140-FIND-FALLBACK-SLOT SECTION.
009210 F140-00.
009220     SET FT-IX TO C4-SUB2
009230     IF FT-TIMESTAMP(FT-IX) = WT-TIMESTAMP(WT-IX)
009240         MOVE "Y" TO W-FOUND-SW
009250         IF WT-RANK(WT-IX) < FT-RANK(FT-IX)
009260             PERFORM F150-COPY-CANDIDATE-TO-FALLBACK
009270         END-IF
009280     END-IF
009290     .
009300 F140-99.
009310     EXIT.
009320 F150-COPY-CANDIDATE-TO-FALLBACK SECTION.
009330 F150-00.
009340     MOVE WT-TIMESTAMP(WT-IX)      TO FT-TIMESTAMP(FT-IX)
009350     MOVE WT-RANK(WT-IX)           TO FT-RANK(FT-IX)
009360     MOVE WT-SOURCE-ID(WT-IX)      TO FT-SOURCE-ID(FT-IX)
009370     MOVE WT-TEMPERATURE(WT-IX)    TO FT-TEMPERATURE(FT-IX)
009380     MOVE WT-WIND-DIRECTION(WT-IX) TO FT-WIND-DIRECTION(FT-IX)
009390     MOVE WT-WIND-SPEED(WT-IX)     TO FT-WIND-SPEED(FT-IX)
009400     MOVE WT-PRECIPITATION(WT-IX)  TO FT-PRECIPITATION(FT-IX)
009410     MOVE WT-SUNSHINE(WT-IX)       TO FT-SUNSHINE(FT-IX)
009420     MOVE WT-PRESSURE-MSL(WT-IX)   TO FT-PRESSURE-MSL(FT-IX)
009430     .
009440 F150-99.
009450     EXIT.
009460*****************************************************************
009470* Fallback-Werte in die Best-Records eintragen
009480*****************************************************************
009490 G100-APPLY-FALLBACK SECTION.
009500 G100-00.
009510     PERFORM G110-APPLY-FALLBACK-ROW
009520             VARYING C4-SUB FROM 1 BY 1
009530             UNTIL C4-SUB > C4-BEST-COUNT
009540     .
009550 G100-99.
009560     EXIT.
009570 G110-APPLY-FALLBACK-ROW SECTION.
009580 G110-00.
009590     SET BT-IX TO C4-SUB
009600     IF BT-TIMESTAMP(BT-IX) >= W-SPAN-MIN
009610        AND BT-TIMESTAMP(BT-IX) <= W-SPAN-MAX
009620         MOVE "N" TO W-FOUND-SW
009630         PERFORM G120-FIND-FALLBACK-ROW
009640                 VARYING C4-SUB2 FROM 1 BY 1
009650                 UNTIL C4-SUB2 > C4-FALL-COUNT
009660                    OR W-FOUND
009670     END-IF
009680     .
009690 G110-99.
009700     EXIT.
009710 G120-FIND-FALLBACK-ROW SECTION.
009720 G120-00.
009730     SET FT-IX TO C4-SUB2
009740     IF FT-TIMESTAMP(FT-IX) = BT-TIMESTAMP(BT-IX)
009750         MOVE "Y" TO W-FOUND-SW
009760         PERFORM G130-FILL-MISSING-FIELDS
009770     END-IF
009780     .
009790 G120-99.
009800     EXIT.
009810 G130-FILL-MISSING-FIELDS SECTION.
009820 G130-00.
009830     IF BT-TEMP-FLAG(BT-IX) = "N"
009840         MOVE FT-TEMPERATURE(FT-IX) TO BT-TEMPERATURE(BT-IX)
009850         MOVE "Y" TO BT-TEMP-FLAG(BT-IX)
009860         MOVE FT-SOURCE-ID(FT-IX)   TO BT-TEMP-SRC(BT-IX)
009870     END-IF
009880     IF BT-WINDDIR-FLAG(BT-IX) = "N"
009890         MOVE FT-WIND-DIRECTION(FT-IX)
009900                              TO BT-WIND-DIRECTION(BT-IX)
009910         MOVE "Y" TO BT-WINDDIR-FLAG(BT-IX)
009920         MOVE FT-SOURCE-ID(FT-IX)   TO BT-WINDDIR-SRC(BT-IX)
009930     END-IF
009940     IF BT-WINDSPD-FLAG(BT-IX) = "N"
009950         MOVE FT-WIND-SPEED(FT-IX) TO BT-WIND-SPEED(BT-IX)
009960         MOVE "Y" TO BT-WINDSPD-FLAG(BT-IX)
009970         MOVE FT-SOURCE-ID(FT-IX)   TO BT-WINDSPD-SRC(BT-IX)
009980     END-IF
009990     IF BT-PRECIP-FLAG(BT-IX) = "N"
010000         MOVE FT-PRECIPITATION(FT-IX) TO BT-PRECIPITATION(BT-IX)
010010         MOVE "Y" TO BT-PRECIP-FLAG(BT-IX)
010020         MOVE FT-SOURCE-ID(FT-IX)   TO BT-PRECIP-SRC(BT-IX)
010030     END-IF
010040     IF BT-SUNSHINE-FLAG(BT-IX) = "N"
010050         MOVE FT-SUNSHINE(FT-IX)   TO BT-SUNSHINE(BT-IX)
010060         MOVE "Y" TO BT-SUNSHINE-FLAG(BT-IX)
010070         MOVE FT-SOURCE-ID(FT-IX)   TO BT-SUNSHINE-SRC(BT-IX)
010080     END-IF
010090     IF BT-PRESSURE-FLAG(BT-IX) = "N"
010100         MOVE FT-PRESSURE-MSL(FT-IX) TO BT-PRESSURE-MSL(BT-IX)
010110         MOVE "Y" TO BT-PRESSURE-FLAG(BT-IX)
010120         MOVE FT-SOURCE-ID(FT-IX)   TO BT-PRESSURE-SRC(BT-IX)
010130     END-IF
010140     .
010150 G130-99.
010160     EXIT.
010170*****************************************************************
010180* Wetterabfragebericht schreiben - Zeitstempel aufsteigend, mit
010190* Fallback-Hinweisen und Fusszeile
010200* WX-4527 rjh 2019-11-14: BX-ENTRY (D140/D150/D160) liefert die
010210* Zeitstempelfolge jetzt sortiert an
010220*****************************************************************
010230 H100-REPORT SECTION.
010240 H100-00.
010250     PERFORM H110-REPORT-ROW
010260             VARYING C4-SUB FROM 1 BY 1
010270             UNTIL C4-SUB > C4-BEST-COUNT
010280     PERFORM H200-REPORT-FOOTER
010290     .
010300 H100-99.
010310     EXIT.
010320 H110-REPORT-ROW SECTION.
010330 H110-00.
010340     SET BT-IX TO BX-ENTRY(C4-SUB)
010350     MOVE SPACES TO QR-QUERY-OUT-LINE
010360     MOVE BT-TIMESTAMP(BT-IX)   TO QR-TIMESTAMP
010370     MOVE BT-SOURCE-ID(BT-IX)   TO QR-SOURCE-ID
010380     IF BT-TEMP-FLAG(BT-IX) = "N"
010390         MOVE "   MISSING" TO QR-TEMPERATURE-X
010400     ELSE
010410         MOVE BT-TEMPERATURE(BT-IX) TO QR-TEMPERATURE
010420     END-IF
010430     IF BT-WINDDIR-FLAG(BT-IX) = "N"
010440         MOVE "   MISSING" TO QR-WIND-DIRECTION-X
010450     ELSE
010460         MOVE BT-WIND-DIRECTION(BT-IX) TO QR-WIND-DIRECTION
010470     END-IF
010480     IF BT-WINDSPD-FLAG(BT-IX) = "N"
010490         MOVE "   MISSING" TO QR-WIND-SPEED-X
010500     ELSE
010510         MOVE BT-WIND-SPEED(BT-IX) TO QR-WIND-SPEED
010520     END-IF
010530     IF BT-PRECIP-FLAG(BT-IX) = "N"
010540         MOVE "   MISSING" TO QR-PRECIPITATION-X
010550     ELSE
010560         MOVE BT-PRECIPITATION(BT-IX) TO QR-PRECIPITATION
010570     END-IF
010580     IF BT-SUNSHINE-FLAG(BT-IX) = "N"
010590         MOVE "   MISSING" TO QR-SUNSHINE-X
010600     ELSE
010610         MOVE BT-SUNSHINE(BT-IX)   TO QR-SUNSHINE
010620     END-IF
010630     IF BT-PRESSURE-FLAG(BT-IX) = "N"
010640         MOVE "   MISSING" TO QR-PRESSURE-MSL-X
010650     ELSE
010660         MOVE BT-PRESSURE-MSL(BT-IX) TO QR-PRESSURE-MSL
010670     END-IF
010680     PERFORM H120-BUILD-FALLBACK-NOTES
010690     WRITE QR-QUERY-OUT-LINE
010700     ADD 1 TO C9-ROWS-OUT
010710     .
010720 H110-99.
010730     EXIT.
010740 H120-BUILD-FALLBACK-NOTES SECTION.
010750 H120-00.
010760     MOVE SPACES TO QR-FALLBACK-NOTES
010770     MOVE 1 TO C4-SUB2
010780     IF BT-TEMP-SRC(BT-IX) > ZERO
010790         STRING "TEMPERATURE<-" DELIMITED BY SIZE
010800                BT-TEMP-SRC(BT-IX) DELIMITED BY SIZE
010810                " " DELIMITED BY SIZE
010820                INTO QR-FALLBACK-NOTES
010830                WITH POINTER C4-SUB2
010840     END-IF
010850     IF BT-WINDDIR-SRC(BT-IX) > ZERO
010860         STRING "WIND-DIRECTION<-" DELIMITED BY SIZE
010870                BT-WINDDIR-SRC(BT-IX) DELIMITED BY SIZE
010880                " " DELIMITED BY SIZE
010890                INTO QR-FALLBACK-NOTES
010900                WITH POINTER C4-SUB2
010910     END-IF
010920     IF BT-WINDSPD-SRC(BT-IX) > ZERO
010930         STRING "WIND-SPEED<-" DELIMITED BY SIZE
010940                BT-WINDSPD-SRC(BT-IX) DELIMITED BY SIZE
010950                " " DELIMITED BY SIZE
010960                INTO QR-FALLBACK-NOTES
010970                WITH POINTER C4-SUB2
010980     END-IF
010990     IF BT-PRECIP-SRC(BT-IX) > ZERO
011000         STRING "PRECIPITATION<-" DELIMITED BY SIZE
011010                BT-PRECIP-SRC(BT-IX) DELIMITED BY SIZE
011020                " " DELIMITED BY SIZE
011030                INTO QR-FALLBACK-NOTES
011040                WITH POINTER C4-SUB2
011050     END-IF
011060     IF BT-SUNSHINE-SRC(BT-IX) > ZERO
011070         STRING "SUNSHINE<-" DELIMITED BY SIZE
011080                BT-SUNSHINE-SRC(BT-IX) DELIMITED BY SIZE
011090                " " DELIMITED BY SIZE
011100                INTO QR-FALLBACK-NOTES
011110                WITH POINTER C4-SUB2
011120     END-IF
011130     IF BT-PRESSURE-SRC(BT-IX) > ZERO
011140         STRING "PRESSURE-MSL<-" DELIMITED BY SIZE
011150                BT-PRESSURE-SRC(BT-IX) DELIMITED BY SIZE
011160                " " DELIMITED BY SIZE
011170                INTO QR-FALLBACK-NOTES
011180                WITH POINTER C4-SUB2
011190     END-IF
011200     .
011210 H120-99.
011220     EXIT.
011230*****************************************************************
011240* Fusszeile: Zeilenanzahl und Anzahl verwendeter Source-Ids
011250*****************************************************************
011260 H200-REPORT-FOOTER SECTION.
011270 H200-00.
011280     PERFORM H210-COLLECT-USED-ID
011290             VARYING C4-SUB FROM 1 BY 1
011300             UNTIL C4-SUB > C4-BEST-COUNT
011310     MOVE SPACES TO QR-QUERY-OUT-LINE
011320     MOVE SPACES TO QR-FALLBACK-NOTES
011330     MOVE 1 TO C4-SUB2
011340     MOVE C9-ROWS-OUT TO D-NUM9
011350     STRING "ROWS=" DELIMITED BY SIZE
011360            DX-NUM9-TEXT DELIMITED BY SIZE
011370            "  SOURCES-USED=" DELIMITED BY SIZE
011380            INTO QR-FALLBACK-NOTES
011390            WITH POINTER C4-SUB2
011400     MOVE C4-USED-COUNT TO D-NUM9
011410     STRING DX-NUM9-TEXT DELIMITED BY SIZE
011420            "  IDS=" DELIMITED BY SIZE
011430            INTO QR-FALLBACK-NOTES
011440            WITH POINTER C4-SUB2
011450     PERFORM H230-APPEND-USED-ID
011460             VARYING C4-SUB FROM 1 BY 1
011470             UNTIL C4-SUB > C4-USED-COUNT
011480     WRITE QR-QUERY-OUT-LINE
011490     .
011500 H200-99.
011510     EXIT.
011520 H210-COLLECT-USED-ID SECTION.
011530 H210-00.
011540     SET BT-IX TO BX-ENTRY(C4-SUB)
011550     PERFORM H215-COLLECT-ROW-SOURCE
011560             VARYING C4-SUB3 FROM 1 BY 1
011570             UNTIL C4-SUB3 > 7
011580     .
011590 H210-99.
011600     EXIT.
011610*****************************************************************
011620* Primaer- und Fallback-Source-Id einer Best-Zeile pruefen und
011630* ggf. der Fusszeilen-Tabelle hinzufuegen (WX-4510-Nachfolge)
011640*****************************************************************
011650 H215-COLLECT-ROW-SOURCE SECTION.
011660 H215-00.
011670     EVALUATE C4-SUB3
011680         WHEN 1  MOVE BT-SOURCE-ID(BT-IX)    TO W-CAND-SOURCE-ID
011690         WHEN 2  MOVE BT-TEMP-SRC(BT-IX)     TO W-CAND-SOURCE-ID
011700         WHEN 3  MOVE BT-WINDDIR-SRC(BT-IX)  TO W-CAND-SOURCE-ID
011710         WHEN 4  MOVE BT-WINDSPD-SRC(BT-IX)  TO W-CAND-SOURCE-ID
011720         WHEN 5  MOVE BT-PRECIP-SRC(BT-IX)   TO W-CAND-SOURCE-ID
011730         WHEN 6  MOVE BT-SUNSHINE-SRC(BT-IX) TO W-CAND-SOURCE-ID
011740         WHEN 7  MOVE BT-PRESSURE-SRC(BT-IX) TO W-CAND-SOURCE-ID
011750     END-EVALUATE
011760     IF W-CAND-SOURCE-ID > ZERO
011770         MOVE "N" TO W-FOUND-SW
011780         PERFORM H220-CHECK-USED
011790                 VARYING C4-SUB2 FROM 1 BY 1
011800                 UNTIL C4-SUB2 > C4-USED-COUNT
011810                    OR W-FOUND
011820         IF NOT W-FOUND AND C4-USED-COUNT < 50
011830             ADD 1 TO C4-USED-COUNT
011840             SET  US-IX TO C4-USED-COUNT
011850             MOVE W-CAND-SOURCE-ID TO US-ENTRY(US-IX)
011860         END-IF
011870     END-IF
011880     .
011890 H215-99.
011900     EXIT.
011910 H220-CHECK-USED SECTION.
011920 H220-00.
011930     SET US-IX TO C4-SUB2
011940     IF US-ENTRY(US-IX) = W-CAND-SOURCE-ID
011950         MOVE "Y" TO W-FOUND-SW
011960     END-IF
011970     .
011980 H220-99.
011990     EXIT.
012000*****************************************************************
012010* Fusszeile: gesammelte Source-Ids anhaengen
012020*****************************************************************
012030 H230-APPEND-USED-ID SECTION.
012040 H230-00.
012050     SET US-IX TO C4-SUB
012060     STRING US-ENTRY(US-IX) DELIMITED BY SIZE
012070            " " DELIMITED BY SIZE
012080            INTO QR-FALLBACK-NOTES
012090            WITH POINTER C4-SUB2
012100     .
012110 H230-99.
012120     EXIT.
012130*****************************************************************
012140* Ende - Dateien schliessen
012150*****************************************************************
012160 C000-ENDE SECTION.
012170 C000-00.
012180     IF W-WIN-IS-OPEN
012190         CLOSE WEATHER-IN
012200     END-IF
012210     IF W-QOUT-IS-OPEN
012220         CLOSE QUERY-OUT
012230     END-IF
012240     DISPLAY "WWTHQR0 - WEATHER QUERY COMPLETE"
012250     .
012260 C000-99.
012270     EXIT.
