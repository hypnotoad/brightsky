000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     WFCNRM0.
000030 AUTHOR.         K LOOSLI.
000040 INSTALLATION.   STATE WEATHER BUREAU - DATA SYSTEMS DIVISION.
000050 DATE-WRITTEN.   05/07/1984.
000060 DATE-COMPILED.
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* Letzte Aenderung :: siehe Aenderungshistorie unten
000100* Kurzbeschreibung :: Normalisierung MOSMIX-Vorhersagedaten
000110*                     (bereits transponiert) auf den
000120*                     Wetterdaten-Kanonsatz
000130* Auftrag           :: WX-0003
000140*-----------------------------------------------------------*
000150* Vers.  | Datum    | von  | Kommentar                       *
000160*--------|----------|------|---------------------------------*
000170*A.00.00 |1984-05-07| kl   | WX-0003  Neuerstellung           *
000180*A.00.01 |1987-03-19| rjh  | WX-0071  Warnungszaehler fuer    *
000190*        |          |      | Negativniederschlag und Wind-    *
000200*        |          |      | richtungs-Ueberlauf ergaenzt     *
000210*A.01.00 |1992-09-02| lor  | WX-0119  Laufprotokoll (Sum-     *
000220*        |          |      | mensatz) am Ende ergaenzt        *
000230*A.01.01 |1998-12-08| cas  | WX-0201  Jahr-2000-Umstellung:   *
000240*        |          |      | WF-TIMESTAMP bereits 4-stellig,  *
000250*        |          |      | keine Aenderung noetig            *
000260*A.02.00 |2005-06-27| dhn  | WX-0244  Kopfsatz-Erkennung ueber*
000270*        |          |      | WF-REC-TYPE statt Spaltenpruefung*
000280*A.02.01 |2019-02-11| kl   | WX-4410  Umbenennung fuer das    *
000290*        |          |      | neue Wetterdaten-Normalisierungs-*
000300*        |          |      | system, Ausgabe jetzt auf den    *
000310*        |          |      | gemeinsamen Kanonsatz WD-        *
000320*-----------------------------------------------------------*
000330*
000340* Programmbeschreibung
000350* ---------------------
000360* FORECAST-IN carries one header row per file (WF-REC-TYPE = H)
000370* with the SOURCE-REF text, followed by one detail row per
000380* station/timestamp (WF-REC-TYPE = D), already transposed from
000390* element series by the upstream feed.  Each detail row is
000400* copied onto the canonical weather record, sanitized (see
000410* B200), and appended to WEATHER-OUT.  A one-line-per-counter
000420* run summary is written to the console at C000-ENDE.
000430*
000440*****************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     CLASS ALPHNUM IS "0123456789"
000490                      "abcdefghijklmnopqrstuvwxyz"
000500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT FORECAST-IN  ASSIGN TO "FORECAST-IN"
000540            ORGANIZATION IS LINE SEQUENTIAL
000550            FILE STATUS  IS FILE-STATUS.
000560     SELECT WEATHER-OUT  ASSIGN TO "WEATHER-OUT"
000570            ORGANIZATION IS LINE SEQUENTIAL
000580            FILE STATUS  IS FILE-STATUS.
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  FORECAST-IN
000620     RECORD CONTAINS 140 CHARACTERS.
000630 COPY WFCTREC.
000640
000650 FD  WEATHER-OUT
000660     RECORD CONTAINS 180 CHARACTERS.
000670 COPY WWTHREC.
000680
000690 WORKING-STORAGE SECTION.
000700*--------------------------------------------------------------*
000710* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000720*--------------------------------------------------------------*
000730 01          COMP-FELDER.
000740     05      C9-READ             PIC 9(09) COMP VALUE ZERO.
000750     05      C9-WRITTEN          PIC 9(09) COMP VALUE ZERO.
000760     05      C9-WARN-PRECIP      PIC 9(09) COMP VALUE ZERO.
000770     05      C9-WARN-WINDDIR     PIC 9(09) COMP VALUE ZERO.
000780     05      C4-RC               PIC S9(04) COMP.
000790     05      FILLER              PIC X(01).
000800 01          COMP-FELDER-X REDEFINES COMP-FELDER.
000810     05      CX-COUNTERS         PIC X(36).
000820     05      FILLER              PIC X(01).
000830*--------------------------------------------------------------*
000840* Display-Felder: Praefix D
000850*--------------------------------------------------------------*
000860 01          DISPLAY-FELDER.
000870     05      D-NUM9              PIC -9(09).
000880     05      FILLER              PIC X(01).
000890 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
000900     05      DX-NUM9-TEXT        PIC X(10).
000910*--------------------------------------------------------------*
000920* Felder mit konstantem Inhalt: Praefix K
000930*--------------------------------------------------------------*
000940 01          KONSTANTE-FELDER.
000950     05      K-MODUL             PIC X(08) VALUE "WFCNRM0".
000960     05      K-TYPE-FORECAST     PIC X(10) VALUE "forecast".
000970     05      FILLER              PIC X(01).
000980*--------------------------------------------------------------*
000990* Conditional-Felder
001000*--------------------------------------------------------------*
001010 COPY WSWTCH.
001020*--------------------------------------------------------------*
001030* Arbeitsfelder: Praefix W
001040*--------------------------------------------------------------*
001050 01          WORK-FELDER.
001060     05      W-SOURCE-REF        PIC X(40) VALUE SPACES.
001070     05      W-FCST-OPEN-SW      PIC X(01) VALUE "N".
001080         88  W-FCST-IS-OPEN          VALUE "Y".
001090     05      W-WOUT-OPEN-SW      PIC X(01) VALUE "N".
001100         88  W-WOUT-IS-OPEN          VALUE "Y".
001110     05      FILLER              PIC X(01).
001120 01          WORK-FELDER-X REDEFINES WORK-FELDER.
001130     05      WX-SOURCE-PRODUCT   PIC X(20).
001140     05      WX-SOURCE-ISSUED    PIC X(20).
001150     05      FILLER              PIC X(03).
001160*--------------------------------------------------------------*
001170* Fehlermeldungs-Uebergabe (WERRUT0)
001180*--------------------------------------------------------------*
001190 COPY WERRREC.
001200
001210 PROCEDURE DIVISION.
001220*****************************************************************
001230* Steuerungs-Section
001240*****************************************************************
001250 A100-STEUERUNG SECTION.
001260 A100-00.
001270     PERFORM B000-VORLAUF
001280     IF PRG-ABBRUCH
001290         CONTINUE
001300     ELSE
001310         PERFORM B100-VERARBEITUNG
001320                 UNTIL FILE-EOF
001330                    OR PRG-ABBRUCH
001340     END-IF
001350     PERFORM C000-ENDE
001360     STOP RUN
001370     .
001380 A100-99.
001390     EXIT.
001400*****************************************************************
001410* Vorlauf - Dateien oeffnen, ersten Satz lesen
001420*****************************************************************
001430 B000-VORLAUF SECTION.
001440 B000-00.
001450     OPEN INPUT  FORECAST-IN
001460     IF NOT FILE-OK
001470         MOVE K-MODUL         TO LINK-ERR-MODULE
001480         MOVE 0100            TO LINK-ERR-CODE
001490         SET  LINK-ERR-IS-FATAL TO TRUE
001500         MOVE "CANNOT OPEN FORECAST-IN" TO LINK-ERR-TEXT
001510         CALL "WERRUT0" USING LINK-ERROR-REC
001520         SET  PRG-ABBRUCH TO TRUE
001530         EXIT SECTION
001540     END-IF
001550     SET W-FCST-IS-OPEN TO TRUE
001560
001570     OPEN OUTPUT WEATHER-OUT
001580     IF NOT FILE-OK
001590         MOVE K-MODUL         TO LINK-ERR-MODULE
001600         MOVE 0110            TO LINK-ERR-CODE
001610         SET  LINK-ERR-IS-FATAL TO TRUE
001620         MOVE "CANNOT OPEN WEATHER-OUT" TO LINK-ERR-TEXT
001630         CALL "WERRUT0" USING LINK-ERROR-REC
001640         SET  PRG-ABBRUCH TO TRUE
001650         EXIT SECTION
001660     END-IF
001670     SET W-WOUT-IS-OPEN TO TRUE
001680
001690     PERFORM B010-READ-FORECAST
001700     .
001710 B000-99.
001720     EXIT.
001730*****************************************************************
001740* Naechsten Satz lesen
001750*****************************************************************
001760 B010-READ-FORECAST SECTION.
001770 B010-00.
001780     READ FORECAST-IN
001790         AT END SET FILE-EOF TO TRUE
001800     END-READ
001810     .
001820 B010-99.
001830     EXIT.
001840*****************************************************************
001850* Verarbeitung - Kopf- oder Detailsatz
001860*****************************************************************
001870 B100-VERARBEITUNG SECTION.
001880 B100-00.
001890     IF WF-REC-IS-HEADER
001900         MOVE WF-SOURCE-REF TO W-SOURCE-REF
001910     ELSE
001920         ADD 1 TO C9-READ
001930         PERFORM B200-BUILD-WEATHER-REC
001940         PERFORM B300-SANITIZE
001950         WRITE WD-WEATHER-RECORD
001960         ADD 1 TO C9-WRITTEN
001970     END-IF
001980
001990     PERFORM B010-READ-FORECAST
002000     .
002010 B100-99.
002020     EXIT.
002030*****************************************************************
002040* Detailsatz auf Kanonsatz uebertragen
002050*****************************************************************
002060 B200-BUILD-WEATHER-REC SECTION.
002070 B200-00.
002080     MOVE SPACES             TO WD-WEATHER-RECORD
002090     MOVE K-TYPE-FORECAST    TO WD-OBSERVATION-TYPE
002100     MOVE W-SOURCE-REF       TO WD-SOURCE-REF
002110     MOVE WF-STATION-ID      TO WD-STATION-ID
002120     MOVE WF-STATION-NAME    TO WD-STATION-NAME
002130     MOVE WF-LATITUDE        TO WD-LATITUDE
002140     MOVE WF-LONGITUDE       TO WD-LONGITUDE
002150     MOVE WF-HEIGHT          TO WD-HEIGHT
002160     MOVE WF-TIMESTAMP       TO WD-TIMESTAMP
002170
002180     MOVE WF-TEMPERATURE     TO WD-TEMPERATURE
002190     MOVE WF-TEMPERATURE-FLAG TO WD-TEMPERATURE-FLAG
002200     MOVE WF-WIND-DIRECTION  TO WD-WIND-DIRECTION
002210     MOVE WF-WIND-DIR-FLAG   TO WD-WIND-DIR-FLAG
002220     MOVE WF-WIND-SPEED      TO WD-WIND-SPEED
002230     MOVE WF-WIND-SPD-FLAG   TO WD-WIND-SPD-FLAG
002240     MOVE WF-PRECIPITATION   TO WD-PRECIPITATION
002250     MOVE WF-PRECIP-FLAG     TO WD-PRECIP-FLAG
002260     MOVE WF-SUNSHINE        TO WD-SUNSHINE
002270     MOVE WF-SUNSHINE-FLAG   TO WD-SUNSHINE-FLAG
002280     MOVE WF-PRESSURE-MSL    TO WD-PRESSURE-MSL
002290     MOVE WF-PRESSURE-FLAG   TO WD-PRESSURE-FLAG
002300     .
002310 B200-99.
002320     EXIT.
002330*****************************************************************
002340* Sanitizing - Negativniederschlag und Windrichtungs-Ueberlauf
002350*****************************************************************
002360 B300-SANITIZE SECTION.
002370 B300-00.
002380     IF WD-PRECIP-PRESENT AND WD-PRECIPITATION < ZERO
002390         SET  WD-PRECIP-MISSING TO TRUE
002400         MOVE ZERO TO WD-PRECIPITATION
002410         ADD  1 TO C9-WARN-PRECIP
002420     END-IF
002430
002440     IF WD-WIND-DIR-PRESENT AND WD-WIND-DIRECTION > 360
002450         SUBTRACT 360 FROM WD-WIND-DIRECTION
002460         ADD  1 TO C9-WARN-WINDDIR
002470     END-IF
002480     .
002490 B300-99.
002500     EXIT.
002510*****************************************************************
002520* Ende - Dateien schliessen, Laufprotokoll ausgeben
002530*****************************************************************
002540 C000-ENDE SECTION.
002550 C000-00.
002560     IF W-FCST-IS-OPEN
002570         CLOSE FORECAST-IN
002580     END-IF
002590     IF W-WOUT-IS-OPEN
002600         CLOSE WEATHER-OUT
002610     END-IF
002620
002630     DISPLAY "WFCNRM0 - FORECAST NORMALIZATION RUN SUMMARY"
002640     MOVE C9-READ TO D-NUM9
002650     DISPLAY "  RECORDS READ .............. " D-NUM9
002660     MOVE C9-WRITTEN TO D-NUM9
002670     DISPLAY "  RECORDS WRITTEN ........... " D-NUM9
002680     MOVE C9-WARN-PRECIP TO D-NUM9
002690     DISPLAY "  NEGATIVE PRECIP SUPPRESSED  " D-NUM9
002700     MOVE C9-WARN-WINDDIR TO D-NUM9
002710     DISPLAY "  WIND DIRECTION WRAPS ...... " D-NUM9
002720     .
002730 C000-99.
002740     EXIT.
