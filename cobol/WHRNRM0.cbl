000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     WHRNRM0.
000030 AUTHOR.         PLO WEGMANN.
000040 INSTALLATION.   STATE WEATHER BUREAU - DATA SYSTEMS DIVISION.
000050 DATE-WRITTEN.   03/19/1985.
000060 DATE-COMPILED.
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* Letzte Aenderung :: siehe Aenderungshistorie unten
000100* Kurzbeschreibung :: Normalisierung der Stundenwerte-Archive
000110*                     (Recent/Historical, 5 Elementarten) auf den
000120*                     Wetterdaten-Kanonsatz
000130* Auftrag           :: WX-0005
000140*-----------------------------------------------------------*
000150* Vers.  | Datum    | von  | Kommentar                       *
000160*--------|----------|------|---------------------------------*
000170*A.00.00 |1985-03-19| plo  | WX-0005  Neuerstellung           *
000180*A.00.01 |1987-07-14| kl   | WX-0071  Stationshistorie: letzte*
000190*        |          |      | FROM-DATE <= Zeitstempel gilt    *
000200*A.01.00 |1990-10-02| lor  | WX-0103  Ueberlauf-Regel fuer     *
000210*        |          |      | Historical-Archive ergaenzt      *
000220*        |          |      | (START/END ausserhalb Zeitfenster*
000230*        |          |      | -> Archiv komplett uebersprungen)*
000240*A.01.01 |1994-06-09| dhn  | WX-0158  Element P0 (Luftdruck)  *
000250*        |          |      | ergaenzt, war bislang nur FF/RR/ *
000260*        |          |      | SD/TU                             *
000270*A.01.02 |1998-12-08| cas  | WX-0201  Jahr-2000-Umstellung:   *
000280*        |          |      | Datumsvergleiche jetzt mit voll  *
000290*        |          |      | vierstelligem Jahr geprueft       *
000300*A.02.00 |2019-02-11| kl   | WX-4410  Umbenennung fuer das    *
000310*        |          |      | neue Wetterdaten-Normalisierungs-*
000320*        |          |      | system, Ausgabe auf Kanonsatz WD-*
000330*-----------------------------------------------------------*
000340*
000350* Programmbeschreibung
000360* ---------------------
000370* Eine Steuerkarte (CONTROL-IN) bestimmt je Lauf einen einzigen
000380* Elementtyp (TU/FF/RR/SD/P0), die Station, das Zeitfenster
000390* (MIN-DATE/MAX-DATE) und den Archivnamen.  Der Archivname
000400* traegt am Ende entweder '_akt' (Recent) oder
000410* '_<START>_<END>_hist' (Historical); bei Historical-Archiven
000420* wird das Archiv komplett uebersprungen, wenn es ausserhalb
000430* des angeforderten Zeitfensters liegt (WX-0103).  Die
000440* Stationshistorie (LOCHIST-IN) wird vollstaendig in eine
000450* Tabelle geladen und je Satz nach der letzten FROM-DATE <=
000460* Zeitstempel durchsucht.
000470*
000480*****************************************************************
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     CLASS ALPHNUM IS "0123456789"
000530                      "abcdefghijklmnopqrstuvwxyz"
000540                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT CONTROL-IN   ASSIGN TO "CONTROL-IN"
000580            ORGANIZATION IS LINE SEQUENTIAL
000590            FILE STATUS  IS FILE-STATUS.
000600     SELECT HOURLY-IN    ASSIGN TO "HOURLY-IN"
000610            ORGANIZATION IS LINE SEQUENTIAL
000620            FILE STATUS  IS FILE-STATUS.
000630     SELECT LOCHIST-IN   ASSIGN TO "LOCHIST-IN"
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS  IS FILE-STATUS.
000660     SELECT WEATHER-OUT  ASSIGN TO "WEATHER-OUT"
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS  IS FILE-STATUS.
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  CONTROL-IN
000720     RECORD CONTAINS 80 CHARACTERS.
000730 01  CC-CONTROL-RECORD.
000740     05  CC-ELEMENT-CODE         PIC X(02).
000750     05  CC-STATION-ID           PIC X(05).
000760     05  CC-MIN-DATE             PIC 9(08).
000770     05  CC-MAX-DATE             PIC 9(08).
000780     05  CC-ARCHIVE-NAME         PIC X(57).
000790
000800 FD  HOURLY-IN
000810     RECORD CONTAINS 40 CHARACTERS.
000820 COPY WHRLREC.
000830
000840 FD  LOCHIST-IN
000850     RECORD CONTAINS 70 CHARACTERS.
000860 COPY WLOCREC.
000870
000880 FD  WEATHER-OUT
000890     RECORD CONTAINS 180 CHARACTERS.
000900 COPY WWTHREC.
000910
000920 WORKING-STORAGE SECTION.
000930*--------------------------------------------------------------*
000940* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000950*--------------------------------------------------------------*
000960 01          COMP-FELDER.
000970     05      C9-READ             PIC 9(09) COMP VALUE ZERO.
000980     05      C9-SKIPPED          PIC 9(09) COMP VALUE ZERO.
000990     05      C9-WRITTEN          PIC 9(09) COMP VALUE ZERO.
001000     05      C4-RC               PIC S9(04) COMP.
001010     05      C4-LOC-IX           PIC S9(04) COMP VALUE 1.
001020     05      C4-LOC-COUNT        PIC S9(04) COMP VALUE ZERO.
001030     05      C4-SUB              PIC S9(04) COMP.
001040     05      FILLER              PIC X(01).
001050 01          COMP-FELDER-X REDEFINES COMP-FELDER.
001060     05      CX-COUNTERS         PIC X(29).
001070     05      FILLER              PIC X(01).
001080*--------------------------------------------------------------*
001090* Display-Felder: Praefix D
001100*--------------------------------------------------------------*
001110 01          DISPLAY-FELDER.
001120     05      D-NUM9              PIC -9(09).
001130     05      FILLER              PIC X(01).
001140 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
001150     05      DX-NUM9-TEXT        PIC X(10).
001160*--------------------------------------------------------------*
001170* Felder mit konstantem Inhalt: Praefix K
001180*--------------------------------------------------------------*
001190 01          KONSTANTE-FELDER.
001200     05      K-MODUL             PIC X(08) VALUE "WHRNRM0".
001210     05      K-EL-TEMPERATURE    PIC X(02) VALUE "TU".
001220     05      K-EL-PRECIP         PIC X(02) VALUE "RR".
001230     05      K-EL-WIND           PIC X(02) VALUE "FF".
001240     05      K-EL-SUNSHINE       PIC X(02) VALUE "SD".
001250     05      K-EL-PRESSURE       PIC X(02) VALUE "P0".
001260     05      K-TYPE-RECENT       PIC X(10) VALUE "recent".
001270     05      K-TYPE-HISTORICAL   PIC X(10) VALUE "historical".
001280     05      K-SOURCE-PREFIX     PIC X(21) VALUE
001290                                  "Observations:Recent:".
001300     05      K-MISSING-LIT       PIC S9(05)V9(01) VALUE -999.
001310 01          KONSTANTE-FELDER-X REDEFINES KONSTANTE-FELDER.
001320     05      KX-ELEMENT-CODES    PIC X(10).
001330     05      FILLER              PIC X(57).
001340*--------------------------------------------------------------*
001350* Conditional-Felder
001360*--------------------------------------------------------------*
001370 COPY WSWTCH.
001380 01          RUN-SWITCHES.
001390     05      W-SKIP-RUN-SW       PIC X(01) VALUE "N".
001400         88  W-SKIP-RUN              VALUE "Y".
001410     05      W-HIST-SW           PIC X(01) VALUE "N".
001420         88  W-IS-HISTORICAL         VALUE "Y".
001430*--------------------------------------------------------------*
001440* Arbeitsfelder: Praefix W
001450*--------------------------------------------------------------*
001460 01          WORK-FELDER.
001470     05      W-CTL-OPEN-SW       PIC X(01) VALUE "N".
001480         88  W-CTL-IS-OPEN           VALUE "Y".
001490     05      W-HRLY-OPEN-SW      PIC X(01) VALUE "N".
001500         88  W-HRLY-IS-OPEN          VALUE "Y".
001510     05      W-LOC-OPEN-SW       PIC X(01) VALUE "N".
001520         88  W-LOC-IS-OPEN           VALUE "Y".
001530     05      W-WOUT-OPEN-SW      PIC X(01) VALUE "N".
001540         88  W-WOUT-IS-OPEN          VALUE "Y".
001550     05      W-TS-DATE           PIC 9(08).
001560     05      W-ARCH-START        PIC 9(08).
001570     05      W-ARCH-END          PIC 9(08).
001580 01          WORK-FELDER-X REDEFINES WORK-FELDER.
001590     05      WX-OPEN-SWITCHES    PIC X(04).
001600     05      WX-DATE-WORK        PIC X(24).
001610*--------------------------------------------------------------*
001620* Archivname-Zerlegung: Praefix WT- (Weather Token)
001630*--------------------------------------------------------------*
001640 01          WT-TOKEN-TABLE.
001650     05      WT-TOK OCCURS 6 TIMES PIC X(20).
001660*--------------------------------------------------------------*
001670* Stationshistorie-Tabelle: Praefix LH-
001680*--------------------------------------------------------------*
001690 01          LOCATION-HISTORY-TABLE.
001700     05      LH-ENTRY OCCURS 60 TIMES
001710                      INDEXED BY LH-IX.
001720         10  LH-FROM-DATE        PIC 9(08).
001730         10  LH-LATITUDE         PIC S9(03)V9(04).
001740         10  LH-LONGITUDE        PIC S9(03)V9(04).
001750         10  LH-HEIGHT           PIC S9(04)V9(01).
001760         10  LH-STATION-NAME     PIC X(30).
001770*--------------------------------------------------------------*
001780* Fehlermeldungs-Uebergabe (WERRUT0) und Umrechnung (WUNIT0M)
001790*--------------------------------------------------------------*
001800 COPY WERRREC.
001810 COPY WUNIREC.
001820
001830 PROCEDURE DIVISION.
001840*****************************************************************
001850* Steuerungs-Section
001860*****************************************************************
001870 A100-STEUERUNG SECTION.
001880 A100-00.
001890     PERFORM B000-VORLAUF
001900     IF PRG-ABBRUCH OR W-SKIP-RUN
001910         CONTINUE
001920     ELSE
001930         PERFORM B100-VERARBEITUNG
001940                 UNTIL FILE-EOF
001950                    OR PRG-ABBRUCH
001960     END-IF
001970     PERFORM C000-ENDE
001980     STOP RUN
001990     .
002000 A100-99.
002010     EXIT.
002020*****************************************************************
002030* Vorlauf - Dateien oeffnen, Steuerkarte lesen, Historie laden,
002040* Archivnamen pruefen
002050*****************************************************************
002060 B000-VORLAUF SECTION.
002070 B000-00.
002080     OPEN INPUT  CONTROL-IN
002090     IF NOT FILE-OK
002100         MOVE K-MODUL       TO LINK-ERR-MODULE
002110         MOVE 0200          TO LINK-ERR-CODE
002120         SET  LINK-ERR-IS-FATAL TO TRUE
002130         MOVE "CANNOT OPEN CONTROL-IN" TO LINK-ERR-TEXT
002140         CALL "WERRUT0" USING LINK-ERROR-REC
002150         SET  PRG-ABBRUCH TO TRUE
002160         EXIT SECTION
002170     END-IF
002180     SET W-CTL-IS-OPEN TO TRUE
002190
002200     READ CONTROL-IN
002210         AT END SET FILE-EOF TO TRUE
002220     END-READ
002230     IF FILE-EOF
002240         MOVE K-MODUL       TO LINK-ERR-MODULE
002250         MOVE 0210          TO LINK-ERR-CODE
002260         SET  LINK-ERR-IS-FATAL TO TRUE
002270         MOVE "CONTROL-IN HAS NO CONTROL CARD" TO LINK-ERR-TEXT
002280         CALL "WERRUT0" USING LINK-ERROR-REC
002290         SET  PRG-ABBRUCH TO TRUE
002300         EXIT SECTION
002310     END-IF
002320     MOVE "0" TO FILE-STATUS1
002330     CLOSE CONTROL-IN
002340     SET W-CTL-IS-OPEN TO FALSE
002350
002360     PERFORM D100-PARSE-ARCHIVE-NAME
002370     IF W-SKIP-RUN
002380         EXIT SECTION
002390     END-IF
002400
002410     OPEN INPUT  LOCHIST-IN
002420     IF NOT FILE-OK
002430         MOVE K-MODUL       TO LINK-ERR-MODULE
002440         MOVE 0220          TO LINK-ERR-CODE
002450         SET  LINK-ERR-IS-FATAL TO TRUE
002460         MOVE "CANNOT OPEN LOCHIST-IN" TO LINK-ERR-TEXT
002470         CALL "WERRUT0" USING LINK-ERROR-REC
002480         SET  PRG-ABBRUCH TO TRUE
002490         EXIT SECTION
002500     END-IF
002510     SET W-LOC-IS-OPEN TO TRUE
002520     PERFORM D200-LOAD-LOCHIST
002530     CLOSE LOCHIST-IN
002540     SET W-LOC-IS-OPEN TO FALSE
002550     MOVE "0" TO FILE-STATUS1
002560
002570     OPEN INPUT  HOURLY-IN
002580     IF NOT FILE-OK
002590         MOVE K-MODUL       TO LINK-ERR-MODULE
002600         MOVE 0230          TO LINK-ERR-CODE
002610         SET  LINK-ERR-IS-FATAL TO TRUE
002620         MOVE "CANNOT OPEN HOURLY-IN" TO LINK-ERR-TEXT
002630         CALL "WERRUT0" USING LINK-ERROR-REC
002640         SET  PRG-ABBRUCH TO TRUE
002650         EXIT SECTION
002660     END-IF
002670     SET W-HRLY-IS-OPEN TO TRUE
002680
002690     OPEN OUTPUT WEATHER-OUT
002700     IF NOT FILE-OK
002710         MOVE K-MODUL       TO LINK-ERR-MODULE
002720         MOVE 0240          TO LINK-ERR-CODE
002730         SET  LINK-ERR-IS-FATAL TO TRUE
002740         MOVE "CANNOT OPEN WEATHER-OUT" TO LINK-ERR-TEXT
002750         CALL "WERRUT0" USING LINK-ERROR-REC
002760         SET  PRG-ABBRUCH TO TRUE
002770         EXIT SECTION
002780     END-IF
002790     SET W-WOUT-IS-OPEN TO TRUE
002800
002810     READ HOURLY-IN
002820         AT END SET FILE-EOF TO TRUE
002830     END-READ
002840     .
002850 B000-99.
002860     EXIT.
002870*****************************************************************
002880* Archivname zerlegen: '..._akt' = Recent, '..._S_E_hist' =
002890* Historical mit Start-/Enddatum; Ueberlaufregel WX-0103
002900*****************************************************************
002910 D100-PARSE-ARCHIVE-NAME SECTION.
002920 D100-00.
002930     MOVE SPACES TO WT-TOKEN-TABLE
002940     UNSTRING CC-ARCHIVE-NAME DELIMITED BY "_"
002950              INTO WT-TOK(1) WT-TOK(2) WT-TOK(3)
002960                   WT-TOK(4) WT-TOK(5) WT-TOK(6)
002970     END-UNSTRING
002980
002990     IF WT-TOK(4)(1:3) = "akt"
003000         MOVE "N" TO W-HIST-SW
003010         EXIT SECTION
003020     END-IF
003030
003040     SET  W-IS-HISTORICAL TO TRUE
003050     MOVE WT-TOK(4)(1:8) TO W-ARCH-START
003060     MOVE WT-TOK(5)(1:8) TO W-ARCH-END
003070
003080     IF W-ARCH-END < CC-MIN-DATE
003090         MOVE "Y" TO W-SKIP-RUN-SW
003100     END-IF
003110     IF CC-MAX-DATE > ZERO AND W-ARCH-START > CC-MAX-DATE
003120         MOVE "Y" TO W-SKIP-RUN-SW
003130     END-IF
003140     .
003150 D100-99.
003160     EXIT.
003170*****************************************************************
003180* Stationshistorie vollstaendig in Tabelle laden
003190*****************************************************************
003200 D200-LOAD-LOCHIST SECTION.
003210 D200-00.
003220     MOVE ZERO TO C4-LOC-COUNT
003230     READ LOCHIST-IN
003240         AT END SET FILE-EOF TO TRUE
003250     END-READ
003260     PERFORM D210-LOAD-LOCHIST-ROW
003270             UNTIL FILE-EOF
003280                OR C4-LOC-COUNT = 60
003290     MOVE "0" TO FILE-STATUS1
003300     .
003310 D200-99.
003320     EXIT.
003330 D210-LOAD-LOCHIST-ROW SECTION.
003340 D210-00.
003350     ADD 1 TO C4-LOC-COUNT
003360     SET  LH-IX TO C4-LOC-COUNT
003370     MOVE WL-FROM-DATE    TO LH-FROM-DATE(LH-IX)
003380     MOVE WL-LATITUDE     TO LH-LATITUDE(LH-IX)
003390     MOVE WL-LONGITUDE    TO LH-LONGITUDE(LH-IX)
003400     MOVE WL-HEIGHT       TO LH-HEIGHT(LH-IX)
003410     MOVE WL-STATION-NAME TO LH-STATION-NAME(LH-IX)
003420
003430     READ LOCHIST-IN
003440         AT END SET FILE-EOF TO TRUE
003450     END-READ
003460     .
003470 D210-99.
003480     EXIT.
003490*****************************************************************
003500* Verarbeitung - ein Stundensatz
003510*****************************************************************
003520 B100-VERARBEITUNG SECTION.
003530 B100-00.
003540     ADD 1 TO C9-READ
003550     MOVE WH-MESS-DATUM(1:8) TO W-TS-DATE
003560
003570     IF W-TS-DATE < CC-MIN-DATE
003580         ADD 1 TO C9-SKIPPED
003590     ELSE
003600         IF CC-MAX-DATE > ZERO AND W-TS-DATE > CC-MAX-DATE
003610             ADD 1 TO C9-SKIPPED
003620         ELSE
003630             PERFORM E100-RESOLVE-LOCATION
003640             PERFORM E200-BUILD-WEATHER-REC
003650             WRITE WD-WEATHER-RECORD
003660             ADD 1 TO C9-WRITTEN
003670         END-IF
003680     END-IF
003690
003700     READ HOURLY-IN
003710         AT END SET FILE-EOF TO TRUE
003720     END-READ
003730     .
003740 B100-99.
003750     EXIT.
003760*****************************************************************
003770* Letzte LH-FROM-DATE <= Zeitstempel suchen (WX-0071)
003780*****************************************************************
003790 E100-RESOLVE-LOCATION SECTION.
003800 E100-00.
003810     MOVE 1 TO C4-LOC-IX
003820     PERFORM E110-SCAN-STEP
003830             VARYING C4-SUB FROM 1 BY 1
003840             UNTIL C4-SUB > C4-LOC-COUNT
003850     .
003860 E100-99.
003870     EXIT.
003880 E110-SCAN-STEP SECTION.
003890 E110-00.
003900     SET LH-IX TO C4-SUB
003910     IF LH-FROM-DATE(LH-IX) <= W-TS-DATE
003920         MOVE C4-SUB TO C4-LOC-IX
003930     END-IF
003940     .
003950 E110-99.
003960     EXIT.
003970*****************************************************************
003980* Kanonsatz aufbauen und Einheiten umrechnen (Element-Dispatch)
003990*****************************************************************
004000 E200-BUILD-WEATHER-REC SECTION.
004010 E200-00.
004020     MOVE SPACES TO WD-WEATHER-RECORD
004030     IF W-IS-HISTORICAL
004040         MOVE K-TYPE-HISTORICAL TO WD-OBSERVATION-TYPE
004050     ELSE
004060         MOVE K-TYPE-RECENT     TO WD-OBSERVATION-TYPE
004070     END-IF
004080     STRING K-SOURCE-PREFIX DELIMITED BY SIZE
004090            CC-ARCHIVE-NAME DELIMITED BY SPACE
004100            INTO WD-SOURCE-REF
004110     MOVE CC-STATION-ID TO WD-STATION-ID
004120     SET LH-IX TO C4-LOC-IX
004130     MOVE LH-STATION-NAME(LH-IX) TO WD-STATION-NAME
004140     MOVE LH-LATITUDE(LH-IX)     TO WD-LATITUDE
004150     MOVE LH-LONGITUDE(LH-IX)    TO WD-LONGITUDE
004160     MOVE LH-HEIGHT(LH-IX)       TO WD-HEIGHT
004170
004180     MOVE WH-MESS-DATUM(1:4) TO WD-TS-YYYY
004190     MOVE WH-MESS-DATUM(5:2) TO WD-TS-MM
004200     MOVE WH-MESS-DATUM(7:2) TO WD-TS-DD
004210     MOVE WH-MESS-DATUM(9:2) TO WD-TS-HH
004220
004230     SET WD-TEMPERATURE-MISSING TO TRUE
004240     SET WD-WIND-DIR-MISSING    TO TRUE
004250     SET WD-WIND-SPD-MISSING    TO TRUE
004260     SET WD-PRECIP-MISSING      TO TRUE
004270     SET WD-SUNSHINE-MISSING    TO TRUE
004280     SET WD-PRESSURE-MISSING    TO TRUE
004290     MOVE ZERO TO WD-TEMPERATURE  WD-WIND-DIRECTION
004300                  WD-WIND-SPEED   WD-PRECIPITATION
004310                  WD-SUNSHINE     WD-PRESSURE-MSL
004320
004330     EVALUATE CC-ELEMENT-CODE
004340         WHEN K-EL-TEMPERATURE   PERFORM F100-ELEMENT-TEMP
004350         WHEN K-EL-PRECIP        PERFORM F200-ELEMENT-PRECIP
004360         WHEN K-EL-WIND          PERFORM F300-ELEMENT-WIND
004370         WHEN K-EL-SUNSHINE      PERFORM F400-ELEMENT-SUNSHINE
004380         WHEN K-EL-PRESSURE      PERFORM F500-ELEMENT-PRESSURE
004390     END-EVALUATE
004400     .
004410 E200-99.
004420     EXIT.
004430 F100-ELEMENT-TEMP SECTION.
004440 F100-00.
004450     IF WH-VALUE-1 NOT = K-MISSING-LIT
004460         SET  WD-TEMPERATURE-PRESENT TO TRUE
004470         MOVE WH-VALUE-1         TO LINK-INPUT-VALUE
004480         SET  LINK-FN-C-TO-K     TO TRUE
004490         CALL "WUNIT0M" USING LINK-UNIT-REC
004500         MOVE LINK-OUTPUT-VALUE  TO WD-TEMPERATURE
004510     END-IF
004520     .
004530 F100-99.
004540     EXIT.
004550 F200-ELEMENT-PRECIP SECTION.
004560 F200-00.
004570     IF WH-VALUE-1 NOT = K-MISSING-LIT
004580         SET  WD-PRECIP-PRESENT TO TRUE
004590         MOVE WH-VALUE-1        TO WD-PRECIPITATION
004600     END-IF
004610     .
004620 F200-99.
004630     EXIT.
004640 F300-ELEMENT-WIND SECTION.
004650 F300-00.
004660     IF WH-VALUE-1 NOT = K-MISSING-LIT
004670         SET  WD-WIND-SPD-PRESENT TO TRUE
004680         MOVE WH-VALUE-1          TO WD-WIND-SPEED
004690     END-IF
004700     IF WH-VALUE-2 NOT = K-MISSING-LIT
004710         SET  WD-WIND-DIR-PRESENT TO TRUE
004720         MOVE WH-VALUE-2          TO WD-WIND-DIRECTION
004730     END-IF
004740     .
004750 F300-99.
004760     EXIT.
004770 F400-ELEMENT-SUNSHINE SECTION.
004780 F400-00.
004790     IF WH-VALUE-1 NOT = K-MISSING-LIT
004800         SET  WD-SUNSHINE-PRESENT TO TRUE
004810         MOVE WH-VALUE-1          TO LINK-INPUT-VALUE
004820         SET  LINK-FN-MIN-TO-SEC  TO TRUE
004830         CALL "WUNIT0M" USING LINK-UNIT-REC
004840         MOVE LINK-OUTPUT-VALUE   TO WD-SUNSHINE
004850     END-IF
004860     .
004870 F400-99.
004880     EXIT.
004890 F500-ELEMENT-PRESSURE SECTION.
004900 F500-00.
004910     IF WH-VALUE-1 NOT = K-MISSING-LIT
004920         SET  WD-PRESSURE-PRESENT TO TRUE
004930         MOVE WH-VALUE-1          TO LINK-INPUT-VALUE
004940         SET  LINK-FN-HPA-TO-PA   TO TRUE
004950         CALL "WUNIT0M" USING LINK-UNIT-REC
004960         MOVE LINK-OUTPUT-VALUE   TO WD-PRESSURE-MSL
004970     END-IF
004980     .
004990 F500-99.
005000     EXIT.
005010*****************************************************************
005020* Ende - Dateien schliessen, Laufprotokoll ausgeben
005030*****************************************************************
005040 C000-ENDE SECTION.
005050 C000-00.
005060     IF W-HRLY-IS-OPEN
005070         CLOSE HOURLY-IN
005080     END-IF
005090     IF W-WOUT-IS-OPEN
005100         CLOSE WEATHER-OUT
005110     END-IF
005120
005130     DISPLAY "WHRNRM0 - HOURLY OBSERVATIONS RUN SUMMARY"
005140     IF W-SKIP-RUN
005150         DISPLAY "  ARCHIVE OUTSIDE REQUESTED WINDOW - SKIPPED"
005160     END-IF
005170     MOVE C9-READ    TO D-NUM9
005180     DISPLAY "  RECORDS READ .............. " D-NUM9
005190     MOVE C9-SKIPPED TO D-NUM9
005200     DISPLAY "  RECORDS SKIPPED (WINDOW) .. " D-NUM9
005210     MOVE C9-WRITTEN TO D-NUM9
005220     DISPLAY "  RECORDS WRITTEN ........... " D-NUM9
005230     .
005240 C000-99.
005250     EXIT.
