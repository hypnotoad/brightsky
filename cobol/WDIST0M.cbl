000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     WDIST0M.
000030 AUTHOR.         R HELBLING.
000040 INSTALLATION.   STATE WEATHER BUREAU - DATA SYSTEMS DIVISION.
000050 DATE-WRITTEN.   11/02/1987.
000060 DATE-COMPILED.
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* Letzte Aenderung :: siehe Aenderungshistorie unten
000100* Kurzbeschreibung :: Grosskreisentfernung zwischen zwei Punkten
000110*                     (Kugelerde), fuer die Sources-Abfrage
000120* Auftrag           :: WX-0071
000130*-----------------------------------------------------------*
000140* Vers.  | Datum    | von  | Kommentar                       *
000150*--------|----------|------|---------------------------------*
000160*A.00.00 |1987-11-02| rjh  | WX-0071  Neuerstellung.  Sinus/  *
000170*        |          |      | Cosinus ueber 10-Grad-Stuetz-    *
000180*        |          |      | stellen mit linearer Interpolation*
000190*        |          |      | -- der Rechner hat kein SIN/COS/ *
000200*        |          |      | ACOS in der Laufzeitbibliothek   *
000210*A.00.01 |1990-05-22| lor  | WX-0098  Interpolation auch fuer *
000220*        |          |      | den Arcus-Cosinus (vorher nur    *
000230*        |          |      | naechste Stuetzstelle)            *
000240*A.01.00 |1996-08-14| plo  | WX-0180  Erdradius von 6378 auf  *
000250*        |          |      | 6371 km (mittlerer Radius) korr. *
000260*A.01.01 |1998-12-08| cas  | WX-0201  Jahr-2000-Umstellung:   *
000270*        |          |      | keine Datumsfelder in diesem     *
000280*        |          |      | Modul, keine Aenderung noetig     *
000290*A.02.00 |2019-02-11| kl   | WX-4410  Umbenennung fuer das    *
000300*        |          |      | neue Wetterdaten-Normalisierungs-*
000310*        |          |      | system                            *
000320*-----------------------------------------------------------*
000330*
000340* Programmbeschreibung
000350* ---------------------
000360* Computes the great-circle distance in whole meters between
000370* two latitude/longitude points on a spherical earth, using
000380* the spherical law of cosines.  This machine's COBOL run-
000390* time carries no trigonometric library, so SIN, COS and the
000400* inverse (ACOS) are all obtained from a 10-degree look-up
000410* table (TRIG-TABLE) with linear interpolation between
000420* stops - accurate well within the 0.1 PCT tolerance the
000430* sources query needs to gate a 50 km search radius.
000440*
000450*****************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     CLASS ALPHNUM IS "0123456789"
000500                      "abcdefghijklmnopqrstuvwxyz"
000510                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540 DATA DIVISION.
000550 FILE SECTION.
000560 WORKING-STORAGE SECTION.
000570*--------------------------------------------------------------*
000580* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000590*--------------------------------------------------------------*
000600 01          COMP-FELDER.
000610     05      C4-IDX0             PIC S9(04) COMP.
000620     05      C4-IDX1             PIC S9(04) COMP.
000630     05      C4-I1               PIC S9(04) COMP.
000640     05      C4-DEG-TENTHS       PIC S9(04) COMP.
000650     05      C4-DEG-REM          PIC S9(04) COMP.
000660     05      FILLER              PIC X(01).
000670*--------------------------------------------------------------*
000680* Felder mit konstantem Inhalt: Praefix K
000690*--------------------------------------------------------------*
000700 01          KONSTANTE-FELDER.
000710     05      K-MODUL             PIC X(08) VALUE "WDIST0M".
000720     05      K-EARTH-RADIUS-M    PIC 9(08)      VALUE 6371000.
000730     05      K-DEG-TO-RAD        PIC 9(1)V9(7)  VALUE 0.0174533.
000740     05      FILLER              PIC X(01).
000750*--------------------------------------------------------------*
000760* Stuetzstellen Sinus/Cosinus, 0 - 180 Grad in 10-Grad-Schritten
000770* (der Sinus wird nur fuer 0 - 90 Grad benoetigt, das Vorzeichen
000780*  der Breite wird vom Aufrufer getrennt behandelt)
000790*--------------------------------------------------------------*
000800 01          TRIG-TABLE-VALUES.
000810     05      TV-COS-000          PIC S9(1)V9(4) VALUE  1.0000.
000820     05      TV-COS-010          PIC S9(1)V9(4) VALUE   .9848.
000830     05      TV-COS-020          PIC S9(1)V9(4) VALUE   .9397.
000840     05      TV-COS-030          PIC S9(1)V9(4) VALUE   .8660.
000850     05      TV-COS-040          PIC S9(1)V9(4) VALUE   .7660.
000860     05      TV-COS-050          PIC S9(1)V9(4) VALUE   .6428.
000870     05      TV-COS-060          PIC S9(1)V9(4) VALUE   .5000.
000880     05      TV-COS-070          PIC S9(1)V9(4) VALUE   .3420.
000890     05      TV-COS-080          PIC S9(1)V9(4) VALUE   .1736.
000900     05      TV-COS-090          PIC S9(1)V9(4) VALUE  0.0000.
000910     05      TV-COS-100          PIC S9(1)V9(4) VALUE  -.1736.
000920     05      TV-COS-110          PIC S9(1)V9(4) VALUE  -.3420.
000930     05      TV-COS-120          PIC S9(1)V9(4) VALUE  -.5000.
000940     05      TV-COS-130          PIC S9(1)V9(4) VALUE  -.6428.
000950     05      TV-COS-140          PIC S9(1)V9(4) VALUE  -.7660.
000960     05      TV-COS-150          PIC S9(1)V9(4) VALUE  -.8660.
000970     05      TV-COS-160          PIC S9(1)V9(4) VALUE  -.9397.
000980     05      TV-COS-170          PIC S9(1)V9(4) VALUE  -.9848.
000990     05      TV-COS-180          PIC S9(1)V9(4) VALUE -1.0000.
001000     05      TV-SIN-000          PIC 9(1)V9(4)  VALUE  0.0000.
001010     05      TV-SIN-010          PIC 9(1)V9(4)  VALUE   .1736.
001020     05      TV-SIN-020          PIC 9(1)V9(4)  VALUE   .3420.
001030     05      TV-SIN-030          PIC 9(1)V9(4)  VALUE   .5000.
001040     05      TV-SIN-040          PIC 9(1)V9(4)  VALUE   .6428.
001050     05      TV-SIN-050          PIC 9(1)V9(4)  VALUE   .7660.
001060     05      TV-SIN-060          PIC 9(1)V9(4)  VALUE   .8660.
001070     05      TV-SIN-070          PIC 9(1)V9(4)  VALUE   .9397.
001080     05      TV-SIN-080          PIC 9(1)V9(4)  VALUE   .9848.
001090     05      TV-SIN-090          PIC 9(1)V9(4)  VALUE  1.0000.
001100 01          TRIG-TABLE REDEFINES TRIG-TABLE-VALUES.
001110     05      TT-COS-ENTRY        PIC S9(1)V9(4) OCCURS 19 TIMES.
001120     05      TT-SIN-ENTRY        PIC  9(1)V9(4) OCCURS 10 TIMES.
001130*--------------------------------------------------------------*
001140* Arbeitsfelder: Praefix W
001150*--------------------------------------------------------------*
001160 01          WORK-FELDER.
001170     05      W-LAT1-ABS          PIC 9(03)V9(04).
001180     05      W-LAT2-ABS          PIC 9(03)V9(04).
001190     05      W-LON-DELTA         PIC 9(03)V9(04).
001200     05      W-SIN-LAT1          PIC S9(1)V9(4).
001210     05      W-SIN-LAT2          PIC S9(1)V9(4).
001220     05      W-COS-LAT1          PIC S9(1)V9(4).
001230     05      W-COS-LAT2          PIC S9(1)V9(4).
001240     05      W-COS-LONDELTA      PIC S9(1)V9(4).
001250     05      W-COS-C             PIC S9(1)V9(6).
001260     05      W-FRACTION          PIC S9(1)V9(6).
001270     05      W-ANGLE-DEG         PIC 9(03)V9(04).
001280     05      W-ANGLE-RAD         PIC 9(01)V9(07).
001290     05      FILLER              PIC X(01).
001300 01          WORK-FELDER-X REDEFINES WORK-FELDER.
001310     05      WX-LAT1-INT         PIC 9(03).
001320     05      WX-LAT1-DEC         PIC 9(04).
001330     05      FILLER              PIC X(30).
001340*--------------------------------------------------------------*
001350* Rueckgabe-Zwischenfeld fuer die Distanz vor der Rundung
001360*--------------------------------------------------------------*
001370 01          W-DISTANCE-RAW      PIC 9(08)V9(02).
001380 01          W-DISTANCE-RAW-X REDEFINES W-DISTANCE-RAW.
001390     05      WD-INT              PIC 9(08).
001400     05      WD-DEC              PIC 9(02).
001410
001420 LINKAGE SECTION.
001430 01          LINK-DIST-REC.
001440     05      LINK-LAT1           PIC S9(03)V9(04).
001450     05      LINK-LON1           PIC S9(03)V9(04).
001460     05      LINK-LAT2           PIC S9(03)V9(04).
001470     05      LINK-LON2           PIC S9(03)V9(04).
001480     05      LINK-DISTANCE-M     PIC 9(08).
001490     05      LINK-DISTANCE-VIEW REDEFINES LINK-DISTANCE-M.
001500         10  LINK-DIST-1000S     PIC 9(05).
001510         10  LINK-DIST-METERS    PIC 9(03).
001520     05      LINK-RC             PIC S9(04) COMP.
001530
001540 PROCEDURE DIVISION USING LINK-DIST-REC.
001550*****************************************************************
001560* Steuerungs-Section
001570*****************************************************************
001580 A100-STEUERUNG SECTION.
001590 A100-00.
001600     PERFORM B000-VORLAUF
001610     PERFORM B100-VERARBEITUNG
001620     PERFORM B090-ENDE
001630     EXIT PROGRAM
001640     .
001650 A100-99.
001660     EXIT.
001670*****************************************************************
001680* Vorlauf
001690*****************************************************************
001700 B000-VORLAUF SECTION.
001710 B000-00.
001720     MOVE ZERO TO LINK-RC
001730     MOVE ZERO TO LINK-DISTANCE-M
001740
001750     IF LINK-LAT1 < ZERO
001760         COMPUTE W-LAT1-ABS = LINK-LAT1 * -1
001770     ELSE
001780         MOVE LINK-LAT1 TO W-LAT1-ABS
001790     END-IF
001800
001810     IF LINK-LAT2 < ZERO
001820         COMPUTE W-LAT2-ABS = LINK-LAT2 * -1
001830     ELSE
001840         MOVE LINK-LAT2 TO W-LAT2-ABS
001850     END-IF
001860
001870     COMPUTE W-LON-DELTA = LINK-LON2 - LINK-LON1
001880     IF W-LON-DELTA < ZERO
001890         COMPUTE W-LON-DELTA = W-LON-DELTA * -1
001900     END-IF
001910     IF W-LON-DELTA > 180
001920         COMPUTE W-LON-DELTA = 360 - W-LON-DELTA
001930     END-IF
001940     .
001950 B000-99.
001960     EXIT.
001970*****************************************************************
001980* Verarbeitung - spaerischer Cosinussatz
001990*****************************************************************
002000 B100-VERARBEITUNG SECTION.
002010 B100-00.
002020     MOVE W-LAT1-ABS TO W-ANGLE-DEG
002030     PERFORM S200-LOOKUP-SIN
002040     MOVE W-FRACTION TO W-SIN-LAT1
002050     PERFORM S100-LOOKUP-COS
002060     MOVE W-FRACTION TO W-COS-LAT1
002070     IF LINK-LAT1 < ZERO
002080         COMPUTE W-SIN-LAT1 = W-SIN-LAT1 * -1
002090     END-IF
002100
002110     MOVE W-LAT2-ABS TO W-ANGLE-DEG
002120     PERFORM S200-LOOKUP-SIN
002130     MOVE W-FRACTION TO W-SIN-LAT2
002140     PERFORM S100-LOOKUP-COS
002150     MOVE W-FRACTION TO W-COS-LAT2
002160     IF LINK-LAT2 < ZERO
002170         COMPUTE W-SIN-LAT2 = W-SIN-LAT2 * -1
002180     END-IF
002190
002200     MOVE W-LON-DELTA TO W-ANGLE-DEG
002210     PERFORM S100-LOOKUP-COS
002220     MOVE W-FRACTION TO W-COS-LONDELTA
002230
002240     COMPUTE W-COS-C ROUNDED =
002250             (W-SIN-LAT1 * W-SIN-LAT2) +
002260             (W-COS-LAT1 * W-COS-LAT2 * W-COS-LONDELTA)
002270
002280     IF W-COS-C > 1.000000
002290         MOVE 1.000000 TO W-COS-C
002300     END-IF
002310     IF W-COS-C < -1.000000
002320         MOVE -1.000000 TO W-COS-C
002330     END-IF
002340
002350     PERFORM S300-LOOKUP-ACOS
002360
002370     COMPUTE W-ANGLE-RAD ROUNDED = W-ANGLE-DEG * K-DEG-TO-RAD
002380     COMPUTE W-DISTANCE-RAW ROUNDED =
002390             W-ANGLE-RAD * K-EARTH-RADIUS-M
002400     MOVE WD-INT TO LINK-DISTANCE-M
002410     .
002420 B100-99.
002430     EXIT.
002440*****************************************************************
002450* Cosinus per Tabelle, W-ANGLE-DEG (0-180) -> W-FRACTION
002460*****************************************************************
002470 S100-LOOKUP-COS SECTION.
002480 S100-00.
002490     COMPUTE C4-DEG-TENTHS ROUNDED = W-ANGLE-DEG * 10
002500     DIVIDE C4-DEG-TENTHS BY 100
002510            GIVING C4-IDX0 REMAINDER C4-DEG-REM
002520     ADD 1 TO C4-IDX0
002530     COMPUTE C4-IDX1 = C4-IDX0 + 1
002540     IF C4-IDX1 > 19
002550         MOVE 19 TO C4-IDX1
002560         MOVE C4-IDX0 TO C4-IDX1
002570     END-IF
002580
002590     COMPUTE W-FRACTION ROUNDED = C4-DEG-REM / 100
002600     COMPUTE W-FRACTION ROUNDED =
002610             TT-COS-ENTRY(C4-IDX0) +
002620             (W-FRACTION *
002630               (TT-COS-ENTRY(C4-IDX1) - TT-COS-ENTRY(C4-IDX0)))
002640     .
002650 S100-99.
002660     EXIT.
002670*****************************************************************
002680* Sinus per Tabelle, W-ANGLE-DEG (0-90) -> W-FRACTION
002690*****************************************************************
002700 S200-LOOKUP-SIN SECTION.
002710 S200-00.
002720     COMPUTE C4-DEG-TENTHS ROUNDED = W-ANGLE-DEG * 10
002730     DIVIDE C4-DEG-TENTHS BY 100
002740            GIVING C4-IDX0 REMAINDER C4-DEG-REM
002750     ADD 1 TO C4-IDX0
002760     COMPUTE C4-IDX1 = C4-IDX0 + 1
002770     IF C4-IDX1 > 10
002780         MOVE C4-IDX0 TO C4-IDX1
002790     END-IF
002800
002810     COMPUTE W-FRACTION ROUNDED = C4-DEG-REM / 100
002820     COMPUTE W-FRACTION ROUNDED =
002830             TT-SIN-ENTRY(C4-IDX0) +
002840             (W-FRACTION *
002850               (TT-SIN-ENTRY(C4-IDX1) - TT-SIN-ENTRY(C4-IDX0)))
002860     .
002870 S200-99.
002880     EXIT.
002890*****************************************************************
002900* Arcus-Cosinus per Tabelle (Rueckwaertssuche), W-COS-C ->
002910* W-ANGLE-DEG (0-180); die Tabelle faellt monoton, darum
002920* einfacher Linearlauf ueber alle 19 Stuetzstellen
002930*****************************************************************
002940 S300-LOOKUP-ACOS SECTION.
002950 S300-00.
002960     MOVE 1 TO C4-I1
002970     PERFORM S310-ACOS-STEP
002980             VARYING C4-I1 FROM 1 BY 1
002990             UNTIL C4-I1 > 18
003000                OR TT-COS-ENTRY(C4-I1 + 1) <= W-COS-C
003010     IF C4-I1 > 18
003020         MOVE 18 TO C4-I1
003030     END-IF
003040
003050     COMPUTE W-FRACTION ROUNDED =
003060             (TT-COS-ENTRY(C4-I1) - W-COS-C) /
003070             (TT-COS-ENTRY(C4-I1) - TT-COS-ENTRY(C4-I1 + 1))
003080     COMPUTE W-ANGLE-DEG ROUNDED =
003090             ((C4-I1 - 1) * 10) + (W-FRACTION * 10)
003100     .
003110 S300-99.
003120     EXIT.
003130 S310-ACOS-STEP SECTION.
003140 S310-00.
003150     CONTINUE
003160     .
003170 S310-99.
003180     EXIT.
003190*****************************************************************
003200* Ende
003210*****************************************************************
003220 B090-ENDE SECTION.
003230 B090-00.
003240     CONTINUE
003250     .
003260 B090-99.
003270     EXIT.
