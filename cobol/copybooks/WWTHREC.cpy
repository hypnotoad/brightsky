000010*--------------------------------------------------------------*
000020* WWTHREC   - Canonical weather record
000030*   -->  Canonical weather record.  Written by every
000040*        normalizer (WFCNRM0/WCONRM0/WHRNRM0) to WEATHER-OUT
000050*        and re-read by WWTHQR0 as the query engine's input.
000060*   -->  Praefix WD- (Weather Data)
000070*   -->  Record length 180
000080*--------------------------------------------------------------*
000090*A.00.00|2019-02-11| kl  | WX-4410  Neuerstellung
000100*A.00.01|2019-05-06| plo | WX-4488  Feld WD-STATION-NAME auf
000110*                          30 Stellen erweitert (MOSMIX-Namen)
000120*--------------------------------------------------------------*
000130 01  WD-WEATHER-RECORD.
000140     05  WD-OBSERVATION-TYPE     PIC X(10).
000150         88  WD-TYPE-FORECAST         VALUE "forecast".
000160         88  WD-TYPE-CURRENT          VALUE "current".
000170         88  WD-TYPE-RECENT            VALUE "recent".
000180         88  WD-TYPE-HISTORICAL       VALUE "historical".
000190     05  WD-SOURCE-REF           PIC X(40).
000200     05  WD-STATION-ID           PIC X(05).
000210     05  WD-STATION-NAME         PIC X(30).
000220     05  WD-LATITUDE             PIC S9(03)V9(04).
000230     05  WD-LONGITUDE            PIC S9(03)V9(04).
000240     05  WD-HEIGHT               PIC S9(04)V9(01).
000250     05  WD-TIMESTAMP            PIC 9(10).
000260     05  WD-TIMESTAMP-R REDEFINES WD-TIMESTAMP.
000270         10  WD-TS-YYYY          PIC 9(04).
000280         10  WD-TS-MM            PIC 9(02).
000290         10  WD-TS-DD            PIC 9(02).
000300         10  WD-TS-HH            PIC 9(02).
000310     05  WD-TEMPERATURE          PIC S9(03)V9(02).
000320     05  WD-TEMPERATURE-FLAG     PIC X(01).
000330         88  WD-TEMPERATURE-PRESENT   VALUE "Y".
000340         88  WD-TEMPERATURE-MISSING   VALUE "N".
000350     05  WD-WIND-DIRECTION       PIC S9(03)V9(02).
000360     05  WD-WIND-DIR-FLAG        PIC X(01).
000370         88  WD-WIND-DIR-PRESENT      VALUE "Y".
000380         88  WD-WIND-DIR-MISSING      VALUE "N".
000390     05  WD-WIND-SPEED           PIC S9(03)V9(02).
000400     05  WD-WIND-SPD-FLAG        PIC X(01).
000410         88  WD-WIND-SPD-PRESENT      VALUE "Y".
000420         88  WD-WIND-SPD-MISSING      VALUE "N".
000430     05  WD-PRECIPITATION        PIC S9(03)V9(02).
000440     05  WD-PRECIP-FLAG          PIC X(01).
000450         88  WD-PRECIP-PRESENT        VALUE "Y".
000460         88  WD-PRECIP-MISSING        VALUE "N".
000470     05  WD-SUNSHINE             PIC S9(04)V9(02).
000480     05  WD-SUNSHINE-FLAG        PIC X(01).
000490         88  WD-SUNSHINE-PRESENT      VALUE "Y".
000500         88  WD-SUNSHINE-MISSING      VALUE "N".
000510     05  WD-PRESSURE-MSL         PIC S9(07)V9(02).
000520     05  WD-PRESSURE-FLAG        PIC X(01).
000530         88  WD-PRESSURE-PRESENT      VALUE "Y".
000540         88  WD-PRESSURE-MISSING      VALUE "N".
000550     05  FILLER                  PIC X(25).
