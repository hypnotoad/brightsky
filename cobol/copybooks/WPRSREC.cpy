000010*--------------------------------------------------------------*
000020* WPRSREC   - Parsed-files state record
000030*   -->  Fingerprint of every file the last successful run
000040*        already ingested; U8's change-detection lookup key
000050*        is WP-URL.
000060*   -->  Praefix WP- (Weather Parsed)
000070*   -->  Record length 145
000080*--------------------------------------------------------------*
000090*A.00.00|2019-04-08| kl  | WX-4433  Neuerstellung
000100*--------------------------------------------------------------*
000110 01  WP-PARSEDF-RECORD.
000120     05  WP-URL                  PIC X(120).
000130     05  WP-LAST-MODIFIED        PIC 9(12).
000140     05  WP-FILE-SIZE            PIC 9(10).
000150     05  FILLER                  PIC X(03).
