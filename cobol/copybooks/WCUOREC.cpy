000010*--------------------------------------------------------------*
000020* WCUOREC   - Current (latest-hour) observations input record
000030*   -->  One row per hour, values as display text in local
000040*        units; '---' = missing, decimal comma allowed.
000050*   -->  Header row of the file carries the STATION-ID
000060*        (trailing '_' padding already stripped by the
000070*        extract that produced this file).
000080*   -->  Praefix WC- (Weather Current)
000090*   -->  Record length 80
000100*--------------------------------------------------------------*
000110*A.00.00|2019-03-04| kl  | WX-4415  Neuerstellung
000120*--------------------------------------------------------------*
000130 01  WC-CURROBS-RECORD.
000140     05  WC-REC-TYPE             PIC X(01).
000150         88  WC-REC-IS-HEADER         VALUE "H".
000160         88  WC-REC-IS-DETAIL         VALUE "D".
000170     05  WC-REC-BODY             PIC X(79).
000180     05  WC-HEADER-VIEW REDEFINES WC-REC-BODY.
000190         10  WC-STATION-ID       PIC X(05).
000200         10  FILLER              PIC X(74).
000210     05  WC-DETAIL-VIEW REDEFINES WC-REC-BODY.
000220         10  WC-DATE             PIC X(08).
000230         10  WC-HOUR             PIC X(05).
000240         10  WC-TEMPERATURE-TXT  PIC X(06).
000250         10  WC-WIND-SPEED-TXT   PIC X(06).
000260         10  WC-SUNSHINE-TXT     PIC X(06).
000270         10  WC-PRESSURE-TXT     PIC X(07).
000280         10  WC-PRECIP-TXT       PIC X(06).
000290         10  WC-WIND-DIR-TXT     PIC X(05).
000300         10  FILLER              PIC X(30).
