000010*--------------------------------------------------------------*
000020* WSRCREC   - Weather source record (the sources store)
000030*   -->  One row per distinct producing source (station +
000040*        observation type); loaded whole into a table by
000050*        every program that resolves or ranks sources.
000060*   -->  Praefix WS- (Weather Source)
000070*   -->  Record length 90
000080*--------------------------------------------------------------*
000090*A.00.00|2019-02-11| kl  | WX-4410  Neuerstellung
000100*--------------------------------------------------------------*
000110 01  WS-SOURCE-RECORD.
000120     05  WS-SOURCE-ID            PIC 9(06).
000130     05  WS-DWD-STATION-ID       PIC X(05).
000140     05  WS-WMO-STATION-ID       PIC X(05).
000150     05  WS-STATION-NAME         PIC X(30).
000160     05  WS-OBSERVATION-TYPE     PIC X(10).
000170         88  WS-TYPE-FORECAST         VALUE "forecast".
000180         88  WS-TYPE-CURRENT          VALUE "current".
000190         88  WS-TYPE-RECENT           VALUE "recent".
000200         88  WS-TYPE-HISTORICAL       VALUE "historical".
000210     05  WS-LATITUDE             PIC S9(03)V9(04).
000220     05  WS-LONGITUDE            PIC S9(03)V9(04).
000230     05  WS-HEIGHT               PIC S9(04)V9(01).
000240     05  FILLER                  PIC X(15).
