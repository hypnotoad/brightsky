000010*--------------------------------------------------------------*
000020* WHRLREC   - Hourly observations input record (recent/hist)
000030*   -->  One row per hour per element file; WH-VALUE-2 is
000040*        only populated by the wind-element file (speed and
000050*        direction); -999 is the missing-value literal.
000060*   -->  Praefix WH- (Weather Hourly)
000070*   -->  Record length 40
000080*--------------------------------------------------------------*
000090*A.00.00|2019-03-19| plo | WX-4421  Neuerstellung
000100*--------------------------------------------------------------*
000110 01  WH-HOURLY-RECORD.
000120     05  WH-MESS-DATUM           PIC 9(10).
000130     05  WH-VALUE-1              PIC S9(05)V9(01).
000140     05  WH-VALUE-2              PIC S9(05)V9(01).
000150     05  FILLER                  PIC X(18).
