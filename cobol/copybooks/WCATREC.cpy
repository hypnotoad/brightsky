000010*--------------------------------------------------------------*
000020* WCATREC   - Remote-file catalog record
000030*   -->  One row per file the poll located; PARSER-NAME is
000040*        blank on input and set by WCHGDT0's U4 name-dispatch
000050*        (WX-4601) before the fingerprint check runs.  Doubles
000060*        as the CHANGED-OUT layout.
000070*   -->  Praefix WK- (Weather Katalog, avoids clash with WC-)
000080*   -->  Record length 180
000090*--------------------------------------------------------------*
000100*A.00.00|2019-04-08| kl  | WX-4433  Neuerstellung
000101*A.00.01|2020-02-11| rjh | WX-4601  PARSER-NAME Kommentar
000110*--------------------------------------------------------------*
000120 01  WK-CATALOG-RECORD.
000130     05  WK-URL                  PIC X(120).
000140     05  WK-PARSER-NAME          PIC X(30).
000150     05  WK-LAST-MODIFIED        PIC 9(12).
000160     05  WK-FILE-SIZE            PIC 9(10).
000170     05  FILLER                  PIC X(08).
