000010*--------------------------------------------------------------*
000020* WSWTCH    - Common condition switches (house boilerplate,
000030*             formerly repeated verbatim in every driver's
000040*             SCHALTER group -- factored out 2019-02-11)
000050*--------------------------------------------------------------*
000060*A.00.00|2019-02-11| kl  | WX-4410  Neuerstellung, pulled out
000070*                          of the individual driver programs
000080*--------------------------------------------------------------*
000090 01          SCHALTER.
000100     05      FILE-STATUS         PIC X(02).
000110          88 FILE-OK                         VALUE "00".
000120          88 FILE-NOK                        VALUE "01" THRU "99".
000130     05      REC-STAT REDEFINES  FILE-STATUS.
000140        10   FILE-STATUS1        PIC X.
000150          88 FILE-EOF                        VALUE "1".
000160          88 FILE-INVALID                    VALUE "2".
000170          88 FILE-PERMERR                    VALUE "3".
000180          88 FILE-LOGICERR                   VALUE "4".
000190        10                       PIC X.
000200
000210     05      PRG-STATUS          PIC 9       VALUE ZERO.
000220          88 PRG-OK                          VALUE ZERO.
000230          88 PRG-ABBRUCH                     VALUE 1.
