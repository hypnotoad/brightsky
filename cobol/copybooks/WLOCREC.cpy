000010*--------------------------------------------------------------*
000020* WLOCREC   - Station location-history record
000030*   -->  One entry per effective-from date; ascending
000040*        FROM-DATE order within a station's history file.
000050*   -->  Praefix WL- (Weather Location)
000060*   -->  Record length 70
000070*--------------------------------------------------------------*
000080*A.00.00|2019-03-19| plo | WX-4421  Neuerstellung
000090*--------------------------------------------------------------*
000100 01  WL-LOCHIST-RECORD.
000110     05  WL-FROM-DATE            PIC 9(08).
000120     05  WL-LATITUDE             PIC S9(03)V9(04).
000130     05  WL-LONGITUDE            PIC S9(03)V9(04).
000140     05  WL-HEIGHT               PIC S9(04)V9(01).
000150     05  WL-STATION-NAME         PIC X(30).
000160     05  FILLER                  PIC X(13).
