000010*--------------------------------------------------------------*
000020* WERRREC   - Parameter area for CALL "WERRUT0" (common error/
000030*             warning module).  Mirrors WERRUT0's own LINK-
000040*             ERROR-REC field-for-field.
000050*   -->  Praefix LINK-
000060*--------------------------------------------------------------*
000070*A.00.00|2019-02-11| kl  | WX-4410  Neuerstellung, pulled out of
000080*                          WERRUT0 so every caller COPYs the same
000090*                          layout instead of retyping it
000100*--------------------------------------------------------------*
000110 01          LINK-ERROR-REC.
000120     05      LINK-ERR-MODULE     PIC X(08).
000130     05      LINK-ERR-CODE       PIC S9(04) COMP.
000140     05      LINK-ERR-SEV        PIC X(01).
000150         88  LINK-ERR-IS-WARNING     VALUE "W".
000160         88  LINK-ERR-IS-FATAL       VALUE "E".
000170     05      LINK-ERR-TEXT       PIC X(60).
000180     05      LINK-ERR-TEXT-2 REDEFINES LINK-ERR-TEXT.
000190         10  LINK-ERR-TEXT-1H    PIC X(30).
000200         10  LINK-ERR-TEXT-2H    PIC X(30).
000210     05      FILLER              PIC X(05).
