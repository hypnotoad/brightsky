000010*--------------------------------------------------------------*
000020* WFCTREC   - Forecast input record (MOSMIX, pre-transposed)
000030*   -->  One row per station per timestamp, plus one header
000040*        row per file carrying the SOURCE-REF text.
000050*   -->  Praefix WF- (Weather Forecast)
000060*   -->  Record length 140
000070*--------------------------------------------------------------*
000080*A.00.00|2019-02-11| kl  | WX-4410  Neuerstellung
000090*--------------------------------------------------------------*
000100 01  WF-FORECAST-RECORD.
000110     05  WF-REC-TYPE             PIC X(01).
000120         88  WF-REC-IS-HEADER         VALUE "H".
000130         88  WF-REC-IS-DETAIL         VALUE "D".
000140     05  WF-REC-BODY             PIC X(139).
000150     05  WF-HEADER-VIEW REDEFINES WF-REC-BODY.
000160         10  WF-SOURCE-REF       PIC X(40).
000170         10  FILLER              PIC X(99).
000180     05  WF-DETAIL-VIEW REDEFINES WF-REC-BODY.
000190         10  WF-STATION-ID       PIC X(05).
000200         10  WF-STATION-NAME     PIC X(30).
000210         10  WF-LATITUDE         PIC S9(03)V9(04).
000220         10  WF-LONGITUDE        PIC S9(03)V9(04).
000230         10  WF-HEIGHT           PIC S9(04)V9(01).
000240         10  WF-TIMESTAMP        PIC 9(10).
000250         10  WF-TEMPERATURE      PIC S9(03)V9(02).
000260         10  WF-TEMPERATURE-FLAG PIC X(01).
000270         10  WF-PRESSURE-MSL     PIC S9(07)V9(02).
000280         10  WF-PRESSURE-FLAG    PIC X(01).
000290         10  WF-WIND-SPEED       PIC S9(03)V9(02).
000300         10  WF-WIND-SPD-FLAG    PIC X(01).
000310         10  WF-PRECIPITATION    PIC S9(03)V9(02).
000320         10  WF-PRECIP-FLAG      PIC X(01).
000330         10  WF-SUNSHINE         PIC S9(04)V9(02).
000340         10  WF-SUNSHINE-FLAG    PIC X(01).
000350         10  WF-WIND-DIRECTION   PIC S9(03)V9(02).
000360         10  WF-WIND-DIR-FLAG    PIC X(01).
000370         10  FILLER              PIC X(34).
