000010*--------------------------------------------------------------*
000020* WUNIREC   - Parameter area for CALL "WUNIT0M" (unit
000030*             conversion module).  Mirrors WUNIT0M's own
000040*             LINK-UNIT-REC field-for-field.
000050*   -->  Praefix LINK-
000060*--------------------------------------------------------------*
000070*A.00.00|2019-02-11| kl  | WX-4410  Neuerstellung, pulled out of
000080*                          WUNIT0M so every caller COPYs the
000090*                          same layout instead of retyping it
000100*--------------------------------------------------------------*
000110 01          LINK-UNIT-REC.
000120     05      LINK-FUNCTION       PIC X(04).
000130         88  LINK-FN-C-TO-K          VALUE "CTOK".
000140         88  LINK-FN-HPA-TO-PA       VALUE "HPAP".
000150         88  LINK-FN-KMH-TO-MS       VALUE "KMHM".
000160         88  LINK-FN-MIN-TO-SEC      VALUE "MINS".
000170     05      LINK-INPUT-VALUE    PIC S9(07)V9(04).
000180     05      LINK-INPUT-VIEW REDEFINES LINK-INPUT-VALUE.
000190         10  LINK-IN-INT         PIC S9(07).
000200         10  LINK-IN-DEC         PIC 9(04).
000210     05      LINK-OUTPUT-VALUE   PIC S9(07)V9(04).
000220     05      LINK-RC             PIC S9(04) COMP.
000230     05      LINK-VALUE-VIEW REDEFINES LINK-OUTPUT-VALUE.
000240         10  LINK-OUT-INT        PIC S9(07).
000250         10  LINK-OUT-DEC        PIC 9(04).
