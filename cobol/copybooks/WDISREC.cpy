000010*--------------------------------------------------------------*
000020* WDISREC   - Parameter area for CALL "WDIST0M" (great-circle
000030*             distance module).  Mirrors WDIST0M's own LINK-
000040*             DIST-REC field-for-field.
000050*   -->  Praefix LINK-
000060*--------------------------------------------------------------*
000070*A.00.00|2019-02-11| kl  | WX-4410  Neuerstellung, pulled out of
000080*                          WDIST0M so every caller COPYs the
000090*                          same layout instead of retyping it
000100*--------------------------------------------------------------*
000110 01          LINK-DIST-REC.
000120     05      LINK-LAT1           PIC S9(03)V9(04).
000130     05      LINK-LON1           PIC S9(03)V9(04).
000140     05      LINK-LAT2           PIC S9(03)V9(04).
000150     05      LINK-LON2           PIC S9(03)V9(04).
000160     05      LINK-DISTANCE-M     PIC 9(08).
000170     05      LINK-DISTANCE-VIEW REDEFINES LINK-DISTANCE-M.
000180         10  LINK-DIST-1000S     PIC 9(05).
000190         10  LINK-DIST-METERS    PIC 9(03).
000200     05      LINK-RC             PIC S9(04) COMP.
