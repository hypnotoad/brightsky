000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     WCHGDT0.
000030 AUTHOR.         K LOOSLI.
000040 INSTALLATION.   STATE WEATHER BUREAU - DATA SYSTEMS DIVISION.
000050 DATE-WRITTEN.   04/08/2019.
000060 DATE-COMPILED.
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* Letzte Aenderung :: siehe Aenderungshistorie unten
000100* Kurzbeschreibung :: Aenderungserkennung fuer den Polling-Kern -
000110*                     vergleicht den taeglichen Datei-Katalog
000120*                     gegen den Fingerabdruck des letzten
000130*                     erfolgreichen Laufs und meldet nur die
000140*                     Dateien, die tatsaechlich neu verarbeitet
000150*                     werden muessen
000160* Auftrag           :: WX-4433
000170*-----------------------------------------------------------*
000180* Vers.  | Datum    | von  | Kommentar                       *
000190*--------|----------|------|---------------------------------*
000200*A.00.00 |2019-04-08| kl   | WX-4433  Neuerstellung           *
000210*A.00.01 |2019-09-17| mdk  | WX-4560  Fehlender PARSEDF-Satz  *
000220*        |          |      | (leerer Bestand) ist kein Abbruch *
000230*        |          |      | mehr, sondern "alles geaendert"   *
000240*A.00.02 |2020-02-11| rjh  | WX-4601  Namensdispatch (U4) wird *
000250*        |          |      | jetzt hier selbst ermittelt, statt*
000260*        |          |      | WK-PARSER-NAME aus CATALOG-IN     *
000270*        |          |      | ungeprueft zu uebernehmen; unbe-  *
000280*        |          |      | kannte Namensmuster zaehlen neu   *
000290*        |          |      | als IGNORIERT und werden nicht    *
000300*        |          |      | mehr gemeldet                     *
000310*-----------------------------------------------------------*
000320*
000330* Programmbeschreibung
000340* ---------------------
000350* PARSEDF-IN traegt den Fingerabdruck (LAST-MODIFIED, FILE-SIZE)
000360* jeder Datei, die der letzte erfolgreiche Lauf schon geladen
000370* hat, indiziert ueber die URL.  Dieser Bestand wird komplett in
000380* eine Tabelle eingelesen.  CATALOG-IN traegt den aktuellen
000390* Katalog des Polling-Laufs.  Fuer jeden Katalogsatz wird zuerst
000400* aus der URL der Dateiname ausgeschnitten und gegen die U4-
000410* Namensmuster geprueft (WX-4601); Dateien ohne bekanntes Muster
000420* zaehlen als IGNORIERT und werden nicht weiterverarbeitet.  Fuer
000430* die uebrigen: existiert kein
000440* Zustandssatz mit derselben URL, oder weicht der gespeicherte
000450* Fingerabdruck vom aktuellen ab, so wird der Katalogsatz nach
000460* CHANGED-OUT geschrieben ("muss verarbeitet werden").  Sonst
000470* bleibt die Datei unveraendert und wird uebersprungen.  Am Ende
000480* ein Laufbericht mit den Zaehlern katalogisiert/unveraendert/
000490* gemeldet (WX-4433).
000500*
000510*****************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     CLASS ALPHNUM IS "0123456789"
000560                      "abcdefghijklmnopqrstuvwxyz"
000570                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT PARSEDF-IN   ASSIGN TO "PARSEDF-IN"
000610            ORGANIZATION IS LINE SEQUENTIAL
000620            FILE STATUS  IS FILE-STATUS.
000630     SELECT CATALOG-IN   ASSIGN TO "CATALOG-IN"
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS  IS FILE-STATUS.
000660     SELECT CHANGED-OUT  ASSIGN TO "CHANGED-OUT"
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS  IS FILE-STATUS.
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  PARSEDF-IN
000720     RECORD CONTAINS 145 CHARACTERS.
000730 COPY WPRSREC.
000740
000750 FD  CATALOG-IN
000760     RECORD CONTAINS 180 CHARACTERS.
000770 COPY WCATREC.
000780
000790 FD  CHANGED-OUT
000800     RECORD CONTAINS 180 CHARACTERS.
000810 01  CO-CHANGED-RECORD.
000820     05  CO-URL                  PIC X(120).
000830     05  CO-PARSER-NAME          PIC X(30).
000840     05  CO-LAST-MODIFIED        PIC 9(12).
000850     05  CO-FILE-SIZE            PIC 9(10).
000860     05  FILLER                  PIC X(08).
000870
000880 WORKING-STORAGE SECTION.
000890*--------------------------------------------------------------*
000900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000910*--------------------------------------------------------------*
000920 01          COMP-FELDER.
000930     05      C4-RC               PIC S9(04) COMP.
000940     05      C9-STATE-COUNT      PIC 9(09) COMP VALUE ZERO.
000950     05      C9-CATALOGED        PIC 9(09) COMP VALUE ZERO.
000960     05      C9-UNCHANGED        PIC 9(09) COMP VALUE ZERO.
000970     05      C9-EMITTED          PIC 9(09) COMP VALUE ZERO.
000980     05      C9-IGNORED          PIC 9(09) COMP VALUE ZERO.
000990     05      C4-SUB              PIC S9(04) COMP.
001000     05      C4-SLASH-IX         PIC S9(04) COMP.
001010     05      FILLER              PIC X(01).
001020 01          COMP-FELDER-X REDEFINES COMP-FELDER.
001030     05      CX-COUNTERS         PIC X(26).
001040     05      FILLER              PIC X(01).
001050*--------------------------------------------------------------*
001060* Display-Felder: Praefix D
001070*--------------------------------------------------------------*
001080 01          DISPLAY-FELDER.
001090     05      D-NUM9              PIC -9(09).
001100     05      FILLER              PIC X(01).
001110 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
001120     05      DX-NUM9-TEXT        PIC X(10).
001130*--------------------------------------------------------------*
001140* Felder mit konstantem Inhalt: Praefix K
001150*--------------------------------------------------------------*
001160 01          KONSTANTE-FELDER.
001170     05      K-MODUL             PIC X(08) VALUE "WCHGDT0".
001180     05      K-BEZ-NEU           PIC X(20) VALUE
001190                                 "NEEDS PROCESSING".
001200     05      K-BEZ-ALT           PIC X(20) VALUE
001210                                 "UNCHANGED".
001220*    U4-Namensmuster (WX-4601) - Praefix K-PARSER
001230     05      K-PARSER-FORECAST   PIC X(13) VALUE "FORECAST".
001240     05      K-PARSER-CURRENT    PIC X(13) VALUE "CURRENT".
001250     05      K-PARSER-WIND       PIC X(13) VALUE "WIND".
001260     05      K-PARSER-PRESSURE   PIC X(13) VALUE "PRESSURE".
001270     05      K-PARSER-PRECIP     PIC X(13) VALUE "PRECIPITATION".
001280     05      K-PARSER-SUNSHINE   PIC X(13) VALUE "SUNSHINE".
001290     05      K-PARSER-TEMP       PIC X(13) VALUE "TEMPERATURE".
001300 01          KONSTANTE-FELDER-X REDEFINES KONSTANTE-FELDER.
001310     05      KX-MODUL-UND-BEZ    PIC X(139).
001320*--------------------------------------------------------------*
001330* Conditional-Felder
001340*--------------------------------------------------------------*
001350 COPY WSWTCH.
001360*--------------------------------------------------------------*
001370* Arbeitsfelder: Praefix W
001380*--------------------------------------------------------------*
001390 01          WORK-FELDER.
001400     05      W-PRS-OPEN-SW       PIC X(01) VALUE "N".
001410         88  W-PRS-IS-OPEN           VALUE "Y".
001420     05      W-CAT-OPEN-SW       PIC X(01) VALUE "N".
001430         88  W-CAT-IS-OPEN           VALUE "Y".
001440     05      W-CHG-OPEN-SW       PIC X(01) VALUE "N".
001450         88  W-CHG-IS-OPEN           VALUE "Y".
001460     05      W-FOUND-SW          PIC X(01) VALUE "N".
001470         88  W-FOUND                 VALUE "Y".
001480     05      W-CHANGED-SW        PIC X(01) VALUE "N".
001490         88  W-IS-CHANGED             VALUE "Y".
001500     05      W-NO-PARSER-SW      PIC X(01) VALUE "N".
001510         88  W-NO-PARSER              VALUE "Y".
001520     05      W-FILENAME          PIC X(60).
001530 01          WORK-FELDER-X REDEFINES WORK-FELDER.
001540     05      WX-OPEN-SWITCHES    PIC X(03).
001550     05      FILLER              PIC X(02).
001560*--------------------------------------------------------------*
001570* Zustands-Tabelle (letzter erfolgreicher Lauf): Praefix PS-
001580*--------------------------------------------------------------*
001590 01          PARSED-STATE-TABLE.
001600     05      PS-ENTRY OCCURS 3000 TIMES
001610                      INDEXED BY PS-IX.
001620         10  PS-URL              PIC X(120).
001630         10  PS-LAST-MODIFIED    PIC 9(12).
001640         10  PS-FILE-SIZE        PIC 9(10).
001650*--------------------------------------------------------------*
001660* Fehlermeldungs-Uebergabe (WERRUT0)
001670*--------------------------------------------------------------*
001680 COPY WERRREC.
001690
001700 PROCEDURE DIVISION.
001710*****************************************************************
001720* Steuerungs-Section
001730*****************************************************************
001740 A100-STEUERUNG SECTION.
001750 A100-00.
001760     PERFORM B000-VORLAUF
001770     IF NOT PRG-ABBRUCH
001780         PERFORM B100-VERARBEITUNG
001790     END-IF
001800     PERFORM C000-ENDE
001810     STOP RUN
001820     .
001830 A100-99.
001840     EXIT.
001850*****************************************************************
001860* Vorlauf - Zustandsbestand laden, Dateien oeffnen
001870*****************************************************************
001880 B000-VORLAUF SECTION.
001890 B000-00.
001900     OPEN INPUT PARSEDF-IN
001910     IF NOT FILE-OK
001920         MOVE K-MODUL       TO LINK-ERR-MODULE
001930         MOVE 0500          TO LINK-ERR-CODE
001940         SET  LINK-ERR-IS-FATAL TO TRUE
001950         MOVE "CANNOT OPEN PARSEDF-IN" TO LINK-ERR-TEXT
001960         CALL "WERRUT0" USING LINK-ERROR-REC
001970         SET  PRG-ABBRUCH TO TRUE
001980         EXIT SECTION
001990     END-IF
002000     SET W-PRS-IS-OPEN TO TRUE
002010     PERFORM D100-LOAD-STATE
002020     CLOSE PARSEDF-IN
002030     SET W-PRS-IS-OPEN TO FALSE
002040     MOVE "0" TO FILE-STATUS1
002050
002060     OPEN INPUT CATALOG-IN
002070     IF NOT FILE-OK
002080         MOVE K-MODUL       TO LINK-ERR-MODULE
002090         MOVE 0510          TO LINK-ERR-CODE
002100         SET  LINK-ERR-IS-FATAL TO TRUE
002110         MOVE "CANNOT OPEN CATALOG-IN" TO LINK-ERR-TEXT
002120         CALL "WERRUT0" USING LINK-ERROR-REC
002130         SET  PRG-ABBRUCH TO TRUE
002140         EXIT SECTION
002150     END-IF
002160     SET W-CAT-IS-OPEN TO TRUE
002170
002180     OPEN OUTPUT CHANGED-OUT
002190     IF NOT FILE-OK
002200         MOVE K-MODUL       TO LINK-ERR-MODULE
002210         MOVE 0520          TO LINK-ERR-CODE
002220         SET  LINK-ERR-IS-FATAL TO TRUE
002230         MOVE "CANNOT OPEN CHANGED-OUT" TO LINK-ERR-TEXT
002240         CALL "WERRUT0" USING LINK-ERROR-REC
002250         SET  PRG-ABBRUCH TO TRUE
002260         EXIT SECTION
002270     END-IF
002280     SET W-CHG-IS-OPEN TO TRUE
002290
002300     READ CATALOG-IN
002310         AT END SET FILE-EOF TO TRUE
002320     END-READ
002330     .
002340 B000-99.
002350     EXIT.
002360*****************************************************************
002370* Zustandsbestand laden (letzter erfolgreicher Lauf)
002380*****************************************************************
002390 D100-LOAD-STATE SECTION.
002400 D100-00.
002410     READ PARSEDF-IN
002420         AT END SET FILE-EOF TO TRUE
002430     END-READ
002440     PERFORM D110-LOAD-STATE-ROW
002450             UNTIL FILE-EOF
002460                OR C9-STATE-COUNT = 3000
002470     MOVE "0" TO FILE-STATUS1
002480     .
002490 D100-99.
002500     EXIT.
002510 D110-LOAD-STATE-ROW SECTION.
002520 D110-00.
002530     ADD 1 TO C9-STATE-COUNT
002540     SET  PS-IX TO C9-STATE-COUNT
002550     MOVE WP-URL             TO PS-URL(PS-IX)
002560     MOVE WP-LAST-MODIFIED   TO PS-LAST-MODIFIED(PS-IX)
002570     MOVE WP-FILE-SIZE       TO PS-FILE-SIZE(PS-IX)
002580
002590     READ PARSEDF-IN
002600         AT END SET FILE-EOF TO TRUE
002610     END-READ
002620     .
002630 D110-99.
002640     EXIT.
002650*****************************************************************
002660* Katalog Satz fuer Satz gegen den Zustandsbestand pruefen
002670*****************************************************************
002680 B100-VERARBEITUNG SECTION.
002690 B100-00.
002700     PERFORM B110-PROCESS-CATALOG-ROW
002710             UNTIL FILE-EOF
002720     .
002730 B100-99.
002740     EXIT.
002750 B110-PROCESS-CATALOG-ROW SECTION.
002760 B110-00.
002770     PERFORM D200-DETERMINE-PARSER-NAME
002780     IF W-NO-PARSER
002790         ADD 1 TO C9-IGNORED
002800     ELSE
002810         ADD 1 TO C9-CATALOGED
002820         PERFORM E100-CHECK-FINGERPRINT
002830         IF W-IS-CHANGED
002840             PERFORM F100-WRITE-CHANGED
002850             ADD 1 TO C9-EMITTED
002860         ELSE
002870             ADD 1 TO C9-UNCHANGED
002880         END-IF
002890     END-IF
002900
002910     READ CATALOG-IN
002920         AT END SET FILE-EOF TO TRUE
002930     END-READ
002940     .
002950 B110-99.
002960     EXIT.
002970*****************************************************************
002980* Dateiname aus der URL ausschneiden und gegen die U4-
002990* Namensmuster pruefen (WX-4601); WK-PARSER-NAME wird hier
003000* gesetzt und nicht mehr aus CATALOG-IN uebernommen
003010*****************************************************************
003020 D200-DETERMINE-PARSER-NAME SECTION.
003030 D200-00.
003040     MOVE ZERO   TO C4-SLASH-IX
003050     PERFORM D210-SCAN-FOR-SLASH
003060             VARYING C4-SUB FROM 1 BY 1
003070             UNTIL C4-SUB > 120
003080     MOVE SPACES TO W-FILENAME
003090     IF C4-SLASH-IX = ZERO
003100         MOVE WK-URL TO W-FILENAME
003110     ELSE
003120         COMPUTE C4-SUB = C4-SLASH-IX + 1
003130         MOVE WK-URL(C4-SUB:) TO W-FILENAME
003140     END-IF
003150     PERFORM D220-CLASSIFY-FILENAME
003160     .
003170 D200-99.
003180     EXIT.
003190 D210-SCAN-FOR-SLASH SECTION.
003200 D210-00.
003210     IF WK-URL(C4-SUB:1) = "/"
003220         MOVE C4-SUB TO C4-SLASH-IX
003230     END-IF
003240     .
003250 D210-99.
003260     EXIT.
003270 D220-CLASSIFY-FILENAME SECTION.
003280 D220-00.
003290     MOVE "N"    TO W-NO-PARSER-SW
003300     MOVE SPACES TO WK-PARSER-NAME
003310     EVALUATE TRUE
003320         WHEN W-FILENAME(1:19) = "MOSMIX_S_LATEST_240"
003330             MOVE K-PARSER-FORECAST  TO WK-PARSER-NAME
003340         WHEN W-FILENAME(1:16) = "stundenwerte_FF_"
003350             MOVE K-PARSER-WIND      TO WK-PARSER-NAME
003360         WHEN W-FILENAME(1:16) = "stundenwerte_P0_"
003370             MOVE K-PARSER-PRESSURE  TO WK-PARSER-NAME
003380         WHEN W-FILENAME(1:16) = "stundenwerte_RR_"
003390             MOVE K-PARSER-PRECIP    TO WK-PARSER-NAME
003400         WHEN W-FILENAME(1:16) = "stundenwerte_SD_"
003410             MOVE K-PARSER-SUNSHINE  TO WK-PARSER-NAME
003420         WHEN W-FILENAME(1:16) = "stundenwerte_TU_"
003430             MOVE K-PARSER-TEMP      TO WK-PARSER-NAME
003440         WHEN W-FILENAME(6:9) = "-BEOB.csv"
003450              AND W-FILENAME(1:5) IS ALPHNUM
003460             MOVE K-PARSER-CURRENT   TO WK-PARSER-NAME
003470         WHEN OTHER
003480             SET W-NO-PARSER TO TRUE
003490     END-EVALUATE
003500     .
003510 D220-99.
003520     EXIT.
003530*****************************************************************
003540* Fingerabdruckvergleich (WX-4560: kein Zustandssatz = geaendert)
003550*****************************************************************
003560 E100-CHECK-FINGERPRINT SECTION.
003570 E100-00.
003580     MOVE "N" TO W-FOUND-SW
003590     MOVE "N" TO W-CHANGED-SW
003600     PERFORM E110-SEARCH-STATE
003610             VARYING C4-SUB FROM 1 BY 1
003620             UNTIL C4-SUB > C9-STATE-COUNT
003630                OR W-FOUND
003640     IF NOT W-FOUND
003650         SET W-IS-CHANGED TO TRUE
003660     END-IF
003670     .
003680 E100-99.
003690     EXIT.
003700 E110-SEARCH-STATE SECTION.
003710 E110-00.
003720     SET PS-IX TO C4-SUB
003730     IF PS-URL(PS-IX) = WK-URL
003740         MOVE "Y" TO W-FOUND-SW
003750         IF PS-LAST-MODIFIED(PS-IX) NOT = WK-LAST-MODIFIED
003760            OR PS-FILE-SIZE(PS-IX) NOT = WK-FILE-SIZE
003770             SET W-IS-CHANGED TO TRUE
003780         ELSE
003790             MOVE "N" TO W-CHANGED-SW
003800         END-IF
003810     END-IF
003820     .
003830 E110-99.
003840     EXIT.
003850*****************************************************************
003860* Geaenderten Katalogsatz nach CHANGED-OUT schreiben
003870*****************************************************************
003880 F100-WRITE-CHANGED SECTION.
003890 F100-00.
003900     MOVE SPACES         TO CO-CHANGED-RECORD
003910     MOVE WK-URL         TO CO-URL
003920     MOVE WK-PARSER-NAME TO CO-PARSER-NAME
003930     MOVE WK-LAST-MODIFIED TO CO-LAST-MODIFIED
003940     MOVE WK-FILE-SIZE   TO CO-FILE-SIZE
003950     WRITE CO-CHANGED-RECORD
003960     .
003970 F100-99.
003980     EXIT.
003990*****************************************************************
004000* Ende - Dateien schliessen, Laufbericht ausgeben
004010*****************************************************************
004020 C000-ENDE SECTION.
004030 C000-00.
004040     IF W-CAT-IS-OPEN
004050         CLOSE CATALOG-IN
004060     END-IF
004070     IF W-CHG-IS-OPEN
004080         CLOSE CHANGED-OUT
004090     END-IF
004100
004110     DISPLAY "WCHGDT0 - CHANGE DETECTION RUN SUMMARY"
004120     MOVE C9-CATALOGED TO D-NUM9
004130     DISPLAY "  CATALOGED . . . : " DX-NUM9-TEXT
004140     MOVE C9-UNCHANGED TO D-NUM9
004150     DISPLAY "  UNCHANGED . . . : " DX-NUM9-TEXT
004160     MOVE C9-EMITTED   TO D-NUM9
004170     DISPLAY "  EMITTED . . . . : " DX-NUM9-TEXT
004180     MOVE C9-IGNORED   TO D-NUM9
004190     DISPLAY "  IGNORED . . . . : " DX-NUM9-TEXT
004200     .
004210 C000-99.
004220     EXIT.
