000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     WSRCQR0.
000030 AUTHOR.         K LOOSLI.
000040 INSTALLATION.   STATE WEATHER BUREAU - DATA SYSTEMS DIVISION.
000050 DATE-WRITTEN.   02/11/2019.
000060 DATE-COMPILED.
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* Letzte Aenderung :: siehe Aenderungshistorie unten
000100* Kurzbeschreibung :: Sources-Abfrage - liefert die zu einer
000110*                     Anfrage (Source-Id, DWD-/WMO-Stations-Id
000120*                     oder Lat/Lon) passenden Quellen, sortiert
000130* Auftrag           :: WX-4415
000140*-----------------------------------------------------------*
000150* Vers.  | Datum    | von  | Kommentar                       *
000160*--------|----------|------|---------------------------------*
000170*A.00.00 |2019-02-11| kl   | WX-4415  Neuerstellung, ersetzt  *
000180*        |          |      | die alte interaktive Quellen-    *
000190*        |          |      | suche durch einen Batchlauf       *
000200*A.00.01 |2019-06-18| twb  | WX-4502  Rangfolge bei Lat/Lon-  *
000210*        |          |      | Anfragen: nach Beobachtungsart,  *
000220*        |          |      | dann nach Entfernung sortiert     *
000230*A.00.02 |2020-02-11| rjh  | WX-4602  Neuer Schalter QC-IGNORE-*
000240*        |          |      | TYPE-SW: Rangfolge dann nur noch  *
000250*        |          |      | nach Entfernung, ohne Beobacht-   *
000260*        |          |      | ungsart-Vergleich                 *
000270*-----------------------------------------------------------*
000280*
000290* Programmbeschreibung
000300* ---------------------
000310* Eine Anfragekarte (CONTROL-IN) bestimmt den Abfragemodus:
000320* 'S' = SOURCE-ID, 'D' = DWD-STATION-ID, 'W' = WMO-STATION-ID,
000330* 'L' = LAT/LON mit MAX-DIST (0 = Standardradius 50000 m).
000340* SOURCES-IN wird vollstaendig in eine Tabelle geladen; die
000350* Treffer werden markiert, nach Beobachtungsart (alphabetisch)
000360* und - bei Lat/Lon-Anfragen - zusaetzlich nach Entfernung
000370* sortiert (Bubblesort ueber eine Trefferliste, dieser Rechner
000380* hat kein file-basiertes SORT fuer so kleine Tabellen).  Ist
000390* QC-IGNORE-TYPE-SW = 'Y' gesetzt, entfaellt der Beobachtungs-
000400* art-Vergleich und die Trefferliste wird nur noch nach
000410* Entfernung sortiert (WX-4602).  Kein
000420* Treffer ist ein Fehler ('no sources match').
000430*
000440*****************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     CLASS ALPHNUM IS "0123456789"
000490                      "abcdefghijklmnopqrstuvwxyz"
000500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT CONTROL-IN   ASSIGN TO "CONTROL-IN"
000540            ORGANIZATION IS LINE SEQUENTIAL
000550            FILE STATUS  IS FILE-STATUS.
000560     SELECT SOURCES-IN   ASSIGN TO "SOURCES-IN"
000570            ORGANIZATION IS LINE SEQUENTIAL
000580            FILE STATUS  IS FILE-STATUS.
000590     SELECT QUERY-OUT    ASSIGN TO "QUERY-OUT"
000600            ORGANIZATION IS LINE SEQUENTIAL
000610            FILE STATUS  IS FILE-STATUS.
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  CONTROL-IN
000650     RECORD CONTAINS 40 CHARACTERS.
000660 01  QC-QUERY-RECORD.
000670     05  QC-MODE                 PIC X(01).
000680         88  QC-MODE-SOURCE-ID       VALUE "S".
000690         88  QC-MODE-DWD-ID          VALUE "D".
000700         88  QC-MODE-WMO-ID          VALUE "W".
000710         88  QC-MODE-LATLON          VALUE "L".
000720     05  QC-SOURCE-ID            PIC 9(06).
000730     05  QC-STATION-ID           PIC X(05).
000740     05  QC-LATITUDE             PIC S9(03)V9(04).
000750     05  QC-LONGITUDE            PIC S9(03)V9(04).
000760     05  QC-MAX-DIST             PIC 9(08).
000770     05  QC-IGNORE-TYPE-SW       PIC X(01).
000780         88  QC-IGNORE-TYPE          VALUE "Y".
000790     05  FILLER                  PIC X(05).
000800
000810 FD  SOURCES-IN
000820     RECORD CONTAINS 90 CHARACTERS.
000830 COPY WSRCREC.
000840
000850 FD  QUERY-OUT
000860     RECORD CONTAINS 100 CHARACTERS.
000870 01  QR-QUERY-OUT-LINE.
000880     05  QR-SOURCE-ID            PIC 9(06).
000890     05  FILLER                  PIC X(01).
000900     05  QR-DWD-ID               PIC X(05).
000910     05  FILLER                  PIC X(01).
000920     05  QR-WMO-ID               PIC X(05).
000930     05  FILLER                  PIC X(01).
000940     05  QR-TYPE                 PIC X(10).
000950     05  FILLER                  PIC X(01).
000960     05  QR-LATITUDE             PIC -999.9999.
000970     05  FILLER                  PIC X(01).
000980     05  QR-LONGITUDE            PIC -999.9999.
000990     05  FILLER                  PIC X(01).
001000     05  QR-HEIGHT               PIC -9999.9.
001010     05  FILLER                  PIC X(01).
001020     05  QR-NAME                 PIC X(30).
001030     05  FILLER                  PIC X(01).
001040     05  QR-DISTANCE             PIC Z(07)9.
001050     05  FILLER                  PIC X(03).
001060
001070 WORKING-STORAGE SECTION.
001080*--------------------------------------------------------------*
001090* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001100*--------------------------------------------------------------*
001110 01          COMP-FELDER.
001120     05      C4-RC               PIC S9(04) COMP.
001130     05      C4-SRC-COUNT        PIC S9(04) COMP VALUE ZERO.
001140     05      C4-HIT-COUNT        PIC S9(04) COMP VALUE ZERO.
001150     05      C4-I                PIC S9(04) COMP.
001160     05      C4-J                PIC S9(04) COMP.
001170     05      C4-SUB              PIC S9(04) COMP.
001180     05      C4-TEMP             PIC S9(04) COMP.
001190     05      C4-IX-A             PIC S9(04) COMP.
001200     05      C4-IX-B             PIC S9(04) COMP.
001210     05      FILLER              PIC X(01).
001220 01          COMP-FELDER-X REDEFINES COMP-FELDER.
001230     05      CX-COUNTERS         PIC X(28).
001240     05      FILLER              PIC X(01).
001250*--------------------------------------------------------------*
001260* Felder mit konstantem Inhalt: Praefix K
001270*--------------------------------------------------------------*
001280 01          KONSTANTE-FELDER.
001290     05      K-MODUL             PIC X(08) VALUE "WSRCQR0".
001300     05      K-DEFAULT-DIST      PIC 9(08) VALUE 50000.
001310 01          KONSTANTE-FELDER-X REDEFINES KONSTANTE-FELDER.
001320     05      FILLER              PIC X(16).
001330*--------------------------------------------------------------*
001340* Conditional-Felder
001350*--------------------------------------------------------------*
001360 COPY WSWTCH.
001370*--------------------------------------------------------------*
001380* Arbeitsfelder: Praefix W
001390*--------------------------------------------------------------*
001400 01          WORK-FELDER.
001410     05      W-CTL-OPEN-SW       PIC X(01) VALUE "N".
001420         88  W-CTL-IS-OPEN           VALUE "Y".
001430     05      W-SRC-OPEN-SW       PIC X(01) VALUE "N".
001440         88  W-SRC-IS-OPEN           VALUE "Y".
001450     05      W-QOUT-OPEN-SW      PIC X(01) VALUE "N".
001460         88  W-QOUT-IS-OPEN          VALUE "Y".
001470     05      W-MAX-DIST          PIC 9(08).
001480     05      D120-RESULT-SW      PIC X(01) VALUE "N".
001490         88  D120-SWAP-NEEDED        VALUE "Y".
001500         88  D120-SWAP-NOT-NEEDED    VALUE "N".
001510 01          WORK-FELDER-X REDEFINES WORK-FELDER.
001520     05      WX-OPEN-SWITCHES    PIC X(03).
001530     05      FILLER              PIC X(09).
001540*--------------------------------------------------------------*
001550* Sources-Tabelle: Praefix ST-
001560*--------------------------------------------------------------*
001570 01          SOURCE-TABLE.
001580     05      ST-ENTRY OCCURS 500 TIMES
001590                      INDEXED BY ST-IX.
001600         10  ST-SOURCE-ID        PIC 9(06).
001610         10  ST-DWD-ID           PIC X(05).
001620         10  ST-WMO-ID           PIC X(05).
001630         10  ST-NAME             PIC X(30).
001640         10  ST-TYPE             PIC X(10).
001650         10  ST-LATITUDE         PIC S9(03)V9(04).
001660         10  ST-LONGITUDE        PIC S9(03)V9(04).
001670         10  ST-HEIGHT           PIC S9(04)V9(01).
001680         10  ST-DISTANCE         PIC 9(08).
001690*--------------------------------------------------------------*
001700* Trefferliste (Indizes in SOURCE-TABLE): Praefix HT-
001710*--------------------------------------------------------------*
001720 01          HIT-TABLE.
001730     05      HT-ENTRY OCCURS 500 TIMES
001740                      PIC S9(04) COMP.
001750*--------------------------------------------------------------*
001760* Fehlermeldungs-Uebergabe (WERRUT0) und Entfernung (WDIST0M)
001770*--------------------------------------------------------------*
001780 COPY WERRREC.
001790 COPY WDISREC.
001800
001810 PROCEDURE DIVISION.
001820*****************************************************************
001830* Steuerungs-Section
001840*****************************************************************
001850 A100-STEUERUNG SECTION.
001860 A100-00.
001870     PERFORM B000-VORLAUF
001880     IF NOT PRG-ABBRUCH
001890         PERFORM C100-SELECT-MATCHES
001900         PERFORM C200-CHECK-HITS
001910     END-IF
001920     IF NOT PRG-ABBRUCH
001930         PERFORM D100-RANK-HITS
001940         PERFORM E100-REPORT
001950     END-IF
001960     PERFORM C000-ENDE
001970     STOP RUN
001980     .
001990 A100-99.
002000     EXIT.
002010*****************************************************************
002020* Vorlauf - Anfragekarte lesen, Sources-Tabelle laden
002030*****************************************************************
002040 B000-VORLAUF SECTION.
002050 B000-00.
002060     OPEN INPUT CONTROL-IN
002070     IF NOT FILE-OK
002080         MOVE K-MODUL       TO LINK-ERR-MODULE
002090         MOVE 0300          TO LINK-ERR-CODE
002100         SET  LINK-ERR-IS-FATAL TO TRUE
002110         MOVE "CANNOT OPEN CONTROL-IN" TO LINK-ERR-TEXT
002120         CALL "WERRUT0" USING LINK-ERROR-REC
002130         SET  PRG-ABBRUCH TO TRUE
002140         EXIT SECTION
002150     END-IF
002160     SET W-CTL-IS-OPEN TO TRUE
002170
002180     READ CONTROL-IN
002190         AT END SET FILE-EOF TO TRUE
002200     END-READ
002210     IF FILE-EOF
002220         MOVE K-MODUL       TO LINK-ERR-MODULE
002230         MOVE 0310          TO LINK-ERR-CODE
002240         SET  LINK-ERR-IS-FATAL TO TRUE
002250         MOVE "CONTROL-IN HAS NO QUERY CARD" TO LINK-ERR-TEXT
002260         CALL "WERRUT0" USING LINK-ERROR-REC
002270         SET  PRG-ABBRUCH TO TRUE
002280         EXIT SECTION
002290     END-IF
002300     CLOSE CONTROL-IN
002310     SET W-CTL-IS-OPEN TO FALSE
002320     MOVE "0" TO FILE-STATUS1
002330
002340     IF QC-MAX-DIST > ZERO
002350         MOVE QC-MAX-DIST TO W-MAX-DIST
002360     ELSE
002370         MOVE K-DEFAULT-DIST TO W-MAX-DIST
002380     END-IF
002390
002400     OPEN INPUT SOURCES-IN
002410     IF NOT FILE-OK
002420         MOVE K-MODUL       TO LINK-ERR-MODULE
002430         MOVE 0320          TO LINK-ERR-CODE
002440         SET  LINK-ERR-IS-FATAL TO TRUE
002450         MOVE "CANNOT OPEN SOURCES-IN" TO LINK-ERR-TEXT
002460         CALL "WERRUT0" USING LINK-ERROR-REC
002470         SET  PRG-ABBRUCH TO TRUE
002480         EXIT SECTION
002490     END-IF
002500     SET W-SRC-IS-OPEN TO TRUE
002510     PERFORM B100-LOAD-SOURCES
002520     CLOSE SOURCES-IN
002530     SET W-SRC-IS-OPEN TO FALSE
002540     MOVE "0" TO FILE-STATUS1
002550
002560     OPEN OUTPUT QUERY-OUT
002570     IF NOT FILE-OK
002580         MOVE K-MODUL       TO LINK-ERR-MODULE
002590         MOVE 0330          TO LINK-ERR-CODE
002600         SET  LINK-ERR-IS-FATAL TO TRUE
002610         MOVE "CANNOT OPEN QUERY-OUT" TO LINK-ERR-TEXT
002620         CALL "WERRUT0" USING LINK-ERROR-REC
002630         SET  PRG-ABBRUCH TO TRUE
002640         EXIT SECTION
002650     END-IF
002660     SET W-QOUT-IS-OPEN TO TRUE
002670     .
002680 B000-99.
002690     EXIT.
002700 B100-LOAD-SOURCES SECTION.
002710 B100-00.
002720     READ SOURCES-IN
002730         AT END SET FILE-EOF TO TRUE
002740     END-READ
002750     PERFORM B110-LOAD-SOURCES-ROW
002760             UNTIL FILE-EOF
002770                OR C4-SRC-COUNT = 500
002780     MOVE "0" TO FILE-STATUS1
002790     .
002800 B100-99.
002810     EXIT.
002820 B110-LOAD-SOURCES-ROW SECTION.
002830 B110-00.
002840     ADD 1 TO C4-SRC-COUNT
002850     SET  ST-IX TO C4-SRC-COUNT
002860     MOVE WS-SOURCE-ID          TO ST-SOURCE-ID(ST-IX)
002870     MOVE WS-DWD-STATION-ID     TO ST-DWD-ID(ST-IX)
002880     MOVE WS-WMO-STATION-ID     TO ST-WMO-ID(ST-IX)
002890     MOVE WS-STATION-NAME       TO ST-NAME(ST-IX)
002900     MOVE WS-OBSERVATION-TYPE   TO ST-TYPE(ST-IX)
002910     MOVE WS-LATITUDE           TO ST-LATITUDE(ST-IX)
002920     MOVE WS-LONGITUDE          TO ST-LONGITUDE(ST-IX)
002930     MOVE WS-HEIGHT             TO ST-HEIGHT(ST-IX)
002940     MOVE ZERO                  TO ST-DISTANCE(ST-IX)
002950
002960     READ SOURCES-IN
002970         AT END SET FILE-EOF TO TRUE
002980     END-READ
002990     .
003000 B110-99.
003010     EXIT.
003020*****************************************************************
003030* Passende Quellen auswaehlen (Modus aus der Anfragekarte)
003040*****************************************************************
003050 C100-SELECT-MATCHES SECTION.
003060 C100-00.
003070     MOVE ZERO TO C4-HIT-COUNT
003080     PERFORM C110-TEST-ENTRY
003090             VARYING C4-SUB FROM 1 BY 1
003100             UNTIL C4-SUB > C4-SRC-COUNT
003110     .
003120 C100-99.
003130     EXIT.
003140 C110-TEST-ENTRY SECTION.
003150 C110-00.
003160     SET ST-IX TO C4-SUB
003170     EVALUATE TRUE
003180         WHEN QC-MODE-SOURCE-ID
003190             IF ST-SOURCE-ID(ST-IX) = QC-SOURCE-ID
003200                 PERFORM C120-ADD-HIT
003210             END-IF
003220         WHEN QC-MODE-DWD-ID
003230             IF ST-DWD-ID(ST-IX) = QC-STATION-ID
003240                 PERFORM C120-ADD-HIT
003250             END-IF
003260         WHEN QC-MODE-WMO-ID
003270             IF ST-WMO-ID(ST-IX) = QC-STATION-ID
003280                 PERFORM C120-ADD-HIT
003290             END-IF
003300         WHEN QC-MODE-LATLON
003310             MOVE QC-LATITUDE          TO LINK-LAT1
003320             MOVE QC-LONGITUDE         TO LINK-LON1
003330             MOVE ST-LATITUDE(ST-IX)   TO LINK-LAT2
003340             MOVE ST-LONGITUDE(ST-IX)  TO LINK-LON2
003350             CALL "WDIST0M" USING LINK-DIST-REC
003360             IF LINK-DISTANCE-M < W-MAX-DIST
003370                 MOVE LINK-DISTANCE-M TO ST-DISTANCE(ST-IX)
003380                 PERFORM C120-ADD-HIT
003390             END-IF
003400     END-EVALUATE
003410     .
003420 C110-99.
003430     EXIT.
003440 C120-ADD-HIT SECTION.
003450 C120-00.
003460     ADD 1 TO C4-HIT-COUNT
003470     MOVE C4-SUB TO HT-ENTRY(C4-HIT-COUNT)
003480     .
003490 C120-99.
003500     EXIT.
003510*****************************************************************
003520* Kein Treffer ist ein Fehler
003530*****************************************************************
003540 C200-CHECK-HITS SECTION.
003550 C200-00.
003560     IF C4-HIT-COUNT = ZERO
003570         MOVE K-MODUL       TO LINK-ERR-MODULE
003580         MOVE 0340          TO LINK-ERR-CODE
003590         SET  LINK-ERR-IS-FATAL TO TRUE
003600         MOVE "NO SOURCES MATCH" TO LINK-ERR-TEXT
003610         CALL "WERRUT0" USING LINK-ERROR-REC
003620         SET  PRG-ABBRUCH TO TRUE
003630     END-IF
003640     .
003650 C200-99.
003660     EXIT.
003670*****************************************************************
003680* Trefferliste sortieren - Beobachtungsart, dann Entfernung
003690* (Bubblesort, kein Datei-SORT fuer diese kleinen Tabellen)
003700*****************************************************************
003710 D100-RANK-HITS SECTION.
003720 D100-00.
003730     IF C4-HIT-COUNT > 1
003740         PERFORM D110-COMPARE-SWAP
003750                 VARYING C4-I FROM 1 BY 1
003760                   UNTIL C4-I > C4-HIT-COUNT - 1
003770                 AFTER  C4-J FROM 1 BY 1
003780                   UNTIL C4-J > C4-HIT-COUNT - C4-I
003790     END-IF
003800     .
003810 D100-99.
003820     EXIT.
003830 D110-COMPARE-SWAP SECTION.
003840 D110-00.
003850     MOVE HT-ENTRY(C4-J)     TO C4-IX-A
003860     MOVE HT-ENTRY(C4-J + 1) TO C4-IX-B
003870     PERFORM D120-COMPARE-ENTRIES
003880
003890     IF D120-SWAP-NEEDED
003900         MOVE HT-ENTRY(C4-J)     TO C4-TEMP
003910         MOVE HT-ENTRY(C4-J + 1) TO HT-ENTRY(C4-J)
003920         MOVE C4-TEMP            TO HT-ENTRY(C4-J + 1)
003930     END-IF
003940     .
003950 D110-99.
003960     EXIT.
003970*****************************************************************
003980* Vergleich zweier Trefferliste-Eintraege: Typ (alphabetisch),
003990* dann bei Lat/Lon-Anfragen zusaetzlich nach Entfernung; bei
004000* gesetztem QC-IGNORE-TYPE-SW (WX-4602) entfaellt der Typ-
004010* Vergleich ganz und es wird nur nach Entfernung sortiert
004020*****************************************************************
004030 D120-COMPARE-ENTRIES SECTION.
004040 D120-00.
004050     SET D120-SWAP-NOT-NEEDED TO TRUE
004060     IF QC-IGNORE-TYPE
004070         IF ST-DISTANCE(C4-IX-A) > ST-DISTANCE(C4-IX-B)
004080             SET D120-SWAP-NEEDED TO TRUE
004090         END-IF
004100         EXIT SECTION
004110     END-IF
004120     IF ST-TYPE(C4-IX-A) > ST-TYPE(C4-IX-B)
004130         SET D120-SWAP-NEEDED TO TRUE
004140     ELSE
004150         IF ST-TYPE(C4-IX-A) = ST-TYPE(C4-IX-B)
004160            AND QC-MODE-LATLON
004170            AND ST-DISTANCE(C4-IX-A) > ST-DISTANCE(C4-IX-B)
004180             SET D120-SWAP-NEEDED TO TRUE
004190         END-IF
004200     END-IF
004210     .
004220 D120-99.
004230     EXIT.
004240*****************************************************************
004250* Sources-Abfragebericht schreiben (Reihenfolge = Rangfolge)
004260*****************************************************************
004270 E100-REPORT SECTION.
004280 E100-00.
004290     PERFORM E110-REPORT-ROW
004300             VARYING C4-SUB FROM 1 BY 1
004310             UNTIL C4-SUB > C4-HIT-COUNT
004320     .
004330 E100-99.
004340     EXIT.
004350 E110-REPORT-ROW SECTION.
004360 E110-00.
004370     MOVE HT-ENTRY(C4-SUB) TO C4-IX-A
004380     MOVE SPACES TO QR-QUERY-OUT-LINE
004390     MOVE ST-SOURCE-ID(C4-IX-A)  TO QR-SOURCE-ID
004400     MOVE ST-DWD-ID(C4-IX-A)     TO QR-DWD-ID
004410     MOVE ST-WMO-ID(C4-IX-A)     TO QR-WMO-ID
004420     MOVE ST-TYPE(C4-IX-A)       TO QR-TYPE
004430     MOVE ST-LATITUDE(C4-IX-A)   TO QR-LATITUDE
004440     MOVE ST-LONGITUDE(C4-IX-A)  TO QR-LONGITUDE
004450     MOVE ST-HEIGHT(C4-IX-A)     TO QR-HEIGHT
004460     MOVE ST-NAME(C4-IX-A)       TO QR-NAME
004470     IF QC-MODE-LATLON
004480         MOVE ST-DISTANCE(C4-IX-A) TO QR-DISTANCE
004490     ELSE
004500         MOVE SPACES TO QR-DISTANCE
004510     END-IF
004520     WRITE QR-QUERY-OUT-LINE
004530     .
004540 E110-99.
004550     EXIT.
004560*****************************************************************
004570* Ende - Dateien schliessen
004580*****************************************************************
004590 C000-ENDE SECTION.
004600 C000-00.
004610     IF W-SRC-IS-OPEN
004620         CLOSE SOURCES-IN
004630     END-IF
004640     IF W-QOUT-IS-OPEN
004650         CLOSE QUERY-OUT
004660     END-IF
004670     DISPLAY "WSRCQR0 - SOURCES QUERY COMPLETE"
004680     .
004690 C000-99.
004700     EXIT.
