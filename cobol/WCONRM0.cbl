000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     WCONRM0.
000030 AUTHOR.         LOR ISLER.
000040 INSTALLATION.   STATE WEATHER BUREAU - DATA SYSTEMS DIVISION.
000050 DATE-WRITTEN.   09/18/1984.
000060 DATE-COMPILED.
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* Letzte Aenderung :: siehe Aenderungshistorie unten
000100* Kurzbeschreibung :: Normalisierung der Stundenwerte der
000110*                     aktuellen Beobachtung (BEOB) auf den
000120*                     Wetterdaten-Kanonsatz
000130* Auftrag           :: WX-0004
000140*-----------------------------------------------------------*
000150* Vers.  | Datum    | von  | Kommentar                       *
000160*--------|----------|------|---------------------------------*
000170*A.00.00 |1984-09-18| lor  | WX-0004  Neuerstellung           *
000180*A.00.01 |1986-11-24| rjh  | WX-0056  Dezimalkomma-Werte      *
000190*        |          |      | werden jetzt vor der Umrechnung  *
000200*        |          |      | auf Dezimalpunkt gebracht        *
000210*A.01.00 |1989-04-03| kl   | WX-0089  Stationsdaten werden    *
000220*        |          |      | jetzt aus dem Sources-Bestand    *
000230*        |          |      | gezogen statt fest verdrahtet    *
000240*A.01.01 |1993-02-28| mdk  | WX-0142  Fehlermeldung ergaenzt, *
000250*        |          |      | wenn keine Vorhersage-Quelle fuer*
000260*        |          |      | die Station gefunden wird         *
000270*A.01.02 |1998-12-08| cas  | WX-0201  Jahr-2000-Umstellung:   *
000280*        |          |      | zweistelliges Jahr jetzt ueber   *
000290*        |          |      | Jahrhundert-Pivot 00-68 auf 20xx,*
000300*        |          |      | 69-99 auf 19xx aufgeloest         *
000310*A.02.00 |2019-02-11| kl   | WX-4410  Umbenennung fuer das    *
000320*        |          |      | neue Wetterdaten-Normalisierungs-*
000330*        |          |      | system, Ausgabe auf Kanonsatz WD-*
000340*-----------------------------------------------------------*
000350*
000360* Programmbeschreibung
000370* ---------------------
000380* CURROBS-IN carries one header row (WC-REC-TYPE = H) with the
000390* station id, followed by one detail row per hour (WC-REC-TYPE
000400* = D) with the six element values as display text - '---'
000410* means missing, and the decimal separator may be a comma.
000420* The station's location is not repeated on every row; it is
000430* pulled once from the sources store, using the most recently
000440* added 'forecast' entry for the station (last match wins on
000450* a straight top-to-bottom scan of SOURCES-IN).  Absence of
000460* such an entry aborts the run - WERRUT0 is the last thing
000470* this program calls before it stops.
000480*
000490*****************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     CLASS ALPHNUM IS "0123456789"
000540                      "abcdefghijklmnopqrstuvwxyz"
000550                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT CURROBS-IN   ASSIGN TO "CURROBS-IN"
000590            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS  IS FILE-STATUS.
000610     SELECT SOURCES-IN   ASSIGN TO "SOURCES-IN"
000620            ORGANIZATION IS LINE SEQUENTIAL
000630            FILE STATUS  IS FILE-STATUS.
000640     SELECT WEATHER-OUT  ASSIGN TO "WEATHER-OUT"
000650            ORGANIZATION IS LINE SEQUENTIAL
000660            FILE STATUS  IS FILE-STATUS.
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  CURROBS-IN
000700     RECORD CONTAINS 80 CHARACTERS.
000710 COPY WCUOREC.
000720
000730 FD  SOURCES-IN
000740     RECORD CONTAINS 90 CHARACTERS.
000750 COPY WSRCREC.
000760
000770 FD  WEATHER-OUT
000780     RECORD CONTAINS 180 CHARACTERS.
000790 COPY WWTHREC.
000800
000810 WORKING-STORAGE SECTION.
000820*--------------------------------------------------------------*
000830* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000840*--------------------------------------------------------------*
000850 01          COMP-FELDER.
000860     05      C9-READ             PIC 9(09) COMP VALUE ZERO.
000870     05      C9-WRITTEN          PIC 9(09) COMP VALUE ZERO.
000880     05      C4-RC               PIC S9(04) COMP.
000890     05      C4-NEG-COUNT        PIC S9(04) COMP.
000900     05      C4-DEC-LEN          PIC S9(04) COMP.
000910     05      FILLER              PIC X(01).
000920 01          COMP-FELDER-X REDEFINES COMP-FELDER.
000930     05      CX-COUNTERS         PIC X(22).
000940     05      FILLER              PIC X(01).
000950*--------------------------------------------------------------*
000960* Display-Felder: Praefix D
000970*--------------------------------------------------------------*
000980 01          DISPLAY-FELDER.
000990     05      D-NUM9              PIC -9(09).
001000     05      FILLER              PIC X(01).
001010 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
001020     05      DX-NUM9-TEXT        PIC X(10).
001030*--------------------------------------------------------------*
001040* Felder mit konstantem Inhalt: Praefix K
001050*--------------------------------------------------------------*
001060 01          KONSTANTE-FELDER.
001070     05      K-MODUL             PIC X(08) VALUE "WCONRM0".
001080     05      K-TYPE-CURRENT      PIC X(10) VALUE "current".
001090     05      K-CENTURY-PIVOT     PIC 9(02) VALUE 68.
001100     05      FILLER              PIC X(01).
001110*--------------------------------------------------------------*
001120* Conditional-Felder
001130*--------------------------------------------------------------*
001140 COPY WSWTCH.
001150 01          LOCATION-SWITCHES.
001160     05      LOC-FOUND-SW        PIC X(01) VALUE "N".
001170         88  LOC-IS-FOUND            VALUE "Y".
001180*--------------------------------------------------------------*
001190* Arbeitsfelder: Praefix W
001200*--------------------------------------------------------------*
001210 01          WORK-FELDER.
001220     05      W-STATION-ID        PIC X(05) VALUE SPACES.
001230     05      W-CUR-OPEN-SW       PIC X(01) VALUE "N".
001240         88  W-CUR-IS-OPEN           VALUE "Y".
001250     05      W-SRC-OPEN-SW       PIC X(01) VALUE "N".
001260         88  W-SRC-IS-OPEN           VALUE "Y".
001270     05      W-WOUT-OPEN-SW      PIC X(01) VALUE "N".
001280         88  W-WOUT-IS-OPEN          VALUE "Y".
001290     05      W-DD                PIC 9(02).
001300     05      W-MM                PIC 9(02).
001310     05      W-YY                PIC 9(02).
001320     05      W-YYYY              PIC 9(04).
001330     05      W-HH                PIC 9(02).
001340     05      FILLER              PIC X(01).
001350 01          WORK-FELDER-X REDEFINES WORK-FELDER.
001360     05      WX-LOOKUP-KEY       PIC X(05).
001370     05      WX-DATE-PARTS       PIC X(10).
001380     05      FILLER              PIC X(01).
001390*--------------------------------------------------------------*
001400* Resolved station location (aus SOURCES-IN)
001410*--------------------------------------------------------------*
001420 01          LOCATION-FELDER.
001430     05      LOC-STATION-NAME    PIC X(30) VALUE SPACES.
001440     05      LOC-LATITUDE        PIC S9(03)V9(04).
001450     05      LOC-LONGITUDE       PIC S9(03)V9(04).
001460     05      LOC-HEIGHT          PIC S9(04)V9(01).
001470*--------------------------------------------------------------*
001480* Textwert-Parser: Praefix W-PARSE
001490*--------------------------------------------------------------*
001500 01          PARSE-FELDER.
001510     05      W-PARSE-INPUT       PIC X(10).
001520     05      W-PARSE-NEG-SW      PIC X(01) VALUE "N".
001530         88  W-PARSE-IS-NEG          VALUE "Y".
001540     05      W-PARSE-MISS-SW     PIC X(01) VALUE "N".
001550         88  W-PARSE-IS-MISSING      VALUE "Y".
001560     05      W-PARSE-INT-TXT     PIC X(07).
001570     05      W-PARSE-DEC-TXT     PIC X(02).
001580     05      W-N-INT             PIC 9(07).
001590     05      W-N-DEC             PIC 9(02).
001600     05      W-PARSE-VALUE       PIC S9(07)V9(02).
001610*--------------------------------------------------------------*
001620* Fehlermeldungs-Uebergabe (WERRUT0) und Umrechnung (WUNIT0M)
001630*--------------------------------------------------------------*
001640 COPY WERRREC.
001650 COPY WUNIREC.
001660
001670 PROCEDURE DIVISION.
001680*****************************************************************
001690* Steuerungs-Section
001700*****************************************************************
001710 A100-STEUERUNG SECTION.
001720 A100-00.
001730     PERFORM B000-VORLAUF
001740     IF PRG-ABBRUCH
001750         CONTINUE
001760     ELSE
001770         PERFORM B100-VERARBEITUNG
001780                 UNTIL FILE-EOF
001790                    OR PRG-ABBRUCH
001800     END-IF
001810     PERFORM C000-ENDE
001820     STOP RUN
001830     .
001840 A100-99.
001850     EXIT.
001860*****************************************************************
001870* Vorlauf - Dateien oeffnen, Kopfsatz lesen, Station aufloesen
001880*****************************************************************
001890 B000-VORLAUF SECTION.
001900 B000-00.
001910     OPEN INPUT  CURROBS-IN
001920     IF NOT FILE-OK
001930         MOVE K-MODUL       TO LINK-ERR-MODULE
001940         MOVE 0100          TO LINK-ERR-CODE
001950         SET  LINK-ERR-IS-FATAL TO TRUE
001960         MOVE "CANNOT OPEN CURROBS-IN" TO LINK-ERR-TEXT
001970         CALL "WERRUT0" USING LINK-ERROR-REC
001980         SET  PRG-ABBRUCH TO TRUE
001990         EXIT SECTION
002000     END-IF
002010     SET W-CUR-IS-OPEN TO TRUE
002020
002030     OPEN OUTPUT WEATHER-OUT
002040     IF NOT FILE-OK
002050         MOVE K-MODUL       TO LINK-ERR-MODULE
002060         MOVE 0110          TO LINK-ERR-CODE
002070         SET  LINK-ERR-IS-FATAL TO TRUE
002080         MOVE "CANNOT OPEN WEATHER-OUT" TO LINK-ERR-TEXT
002090         CALL "WERRUT0" USING LINK-ERROR-REC
002100         SET  PRG-ABBRUCH TO TRUE
002110         EXIT SECTION
002120     END-IF
002130     SET W-WOUT-IS-OPEN TO TRUE
002140
002150     READ CURROBS-IN
002160         AT END SET FILE-EOF TO TRUE
002170     END-READ
002180     IF FILE-EOF OR NOT WC-REC-IS-HEADER
002190         MOVE K-MODUL       TO LINK-ERR-MODULE
002200         MOVE 0120          TO LINK-ERR-CODE
002210         SET  LINK-ERR-IS-FATAL TO TRUE
002220         MOVE "CURROBS-IN HAS NO HEADER ROW" TO LINK-ERR-TEXT
002230         CALL "WERRUT0" USING LINK-ERROR-REC
002240         SET  PRG-ABBRUCH TO TRUE
002250         EXIT SECTION
002260     END-IF
002270     MOVE WC-STATION-ID TO W-STATION-ID
002280
002290     PERFORM D100-RESOLVE-LOCATION
002300     IF NOT LOC-IS-FOUND
002310         MOVE K-MODUL       TO LINK-ERR-MODULE
002320         MOVE 0130          TO LINK-ERR-CODE
002330         SET  LINK-ERR-IS-FATAL TO TRUE
002340         MOVE "NO FORECAST SOURCE FOR STATION "
002350                            TO LINK-ERR-TEXT-1H
002360         MOVE W-STATION-ID  TO LINK-ERR-TEXT-2H
002370         CALL "WERRUT0" USING LINK-ERROR-REC
002380         SET  PRG-ABBRUCH TO TRUE
002390         EXIT SECTION
002400     END-IF
002410
002420     READ CURROBS-IN
002430         AT END SET FILE-EOF TO TRUE
002440     END-READ
002450     .
002460 B000-99.
002470     EXIT.
002480*****************************************************************
002490* Stationsdaten aus SOURCES-IN aufloesen (letzter Treffer zaehlt)
002500*****************************************************************
002510 D100-RESOLVE-LOCATION SECTION.
002520 D100-00.
002530     MOVE "N" TO LOC-FOUND-SW
002540     OPEN INPUT SOURCES-IN
002550     IF NOT FILE-OK
002560         EXIT SECTION
002570     END-IF
002580     SET W-SRC-IS-OPEN TO TRUE
002590
002600     READ SOURCES-IN
002610         AT END SET FILE-EOF TO TRUE
002620     END-READ
002630     PERFORM D110-SCAN-SOURCES
002640             UNTIL FILE-EOF
002650
002660     CLOSE SOURCES-IN
002670     SET W-SRC-IS-OPEN TO FALSE
002680     MOVE "0" TO FILE-STATUS1
002690     .
002700 D100-99.
002710     EXIT.
002720 D110-SCAN-SOURCES SECTION.
002730 D110-00.
002740     IF WS-TYPE-FORECAST AND WS-DWD-STATION-ID = W-STATION-ID
002750         MOVE "Y" TO LOC-FOUND-SW
002760         MOVE WS-STATION-NAME TO LOC-STATION-NAME
002770         MOVE WS-LATITUDE     TO LOC-LATITUDE
002780         MOVE WS-LONGITUDE    TO LOC-LONGITUDE
002790         MOVE WS-HEIGHT       TO LOC-HEIGHT
002800     END-IF
002810
002820     READ SOURCES-IN
002830         AT END SET FILE-EOF TO TRUE
002840     END-READ
002850     .
002860 D110-99.
002870     EXIT.
002880*****************************************************************
002890* Verarbeitung - ein Stundensatz
002900*****************************************************************
002910 B100-VERARBEITUNG SECTION.
002920 B100-00.
002930     ADD 1 TO C9-READ
002940     PERFORM B200-BUILD-WEATHER-REC
002950     WRITE WD-WEATHER-RECORD
002960     ADD 1 TO C9-WRITTEN
002970
002980     READ CURROBS-IN
002990         AT END SET FILE-EOF TO TRUE
003000     END-READ
003010     .
003020 B100-99.
003030     EXIT.
003040*****************************************************************
003050* Stundensatz auf Kanonsatz uebertragen
003060*****************************************************************
003070 B200-BUILD-WEATHER-REC SECTION.
003080 B200-00.
003090     MOVE SPACES          TO WD-WEATHER-RECORD
003100     MOVE K-TYPE-CURRENT  TO WD-OBSERVATION-TYPE
003110     STRING "BEOB:" DELIMITED BY SIZE
003120            W-STATION-ID  DELIMITED BY SIZE
003130            INTO WD-SOURCE-REF
003140     MOVE W-STATION-ID    TO WD-STATION-ID
003150     MOVE LOC-STATION-NAME TO WD-STATION-NAME
003160     MOVE LOC-LATITUDE     TO WD-LATITUDE
003170     MOVE LOC-LONGITUDE    TO WD-LONGITUDE
003180     MOVE LOC-HEIGHT       TO WD-HEIGHT
003190
003200     PERFORM E100-BUILD-TIMESTAMP
003210     MOVE W-YYYY TO WD-TS-YYYY
003220     MOVE W-MM   TO WD-TS-MM
003230     MOVE W-DD   TO WD-TS-DD
003240     MOVE W-HH   TO WD-TS-HH
003250
003260     MOVE WC-TEMPERATURE-TXT TO W-PARSE-INPUT
003270     PERFORM S100-PARSE-VALUE
003280     IF W-PARSE-IS-MISSING
003290         SET  WD-TEMPERATURE-MISSING TO TRUE
003300         MOVE ZERO TO WD-TEMPERATURE
003310     ELSE
003320         SET  WD-TEMPERATURE-PRESENT TO TRUE
003330         MOVE W-PARSE-VALUE      TO LINK-INPUT-VALUE
003340         SET  LINK-FN-C-TO-K     TO TRUE
003350         CALL "WUNIT0M" USING LINK-UNIT-REC
003360         MOVE LINK-OUTPUT-VALUE  TO WD-TEMPERATURE
003370     END-IF
003380
003390     MOVE WC-WIND-DIR-TXT TO W-PARSE-INPUT
003400     PERFORM S100-PARSE-VALUE
003410     IF W-PARSE-IS-MISSING
003420         SET  WD-WIND-DIR-MISSING TO TRUE
003430         MOVE ZERO TO WD-WIND-DIRECTION
003440     ELSE
003450         SET  WD-WIND-DIR-PRESENT TO TRUE
003460         MOVE W-PARSE-VALUE       TO WD-WIND-DIRECTION
003470     END-IF
003480
003490     MOVE WC-WIND-SPEED-TXT TO W-PARSE-INPUT
003500     PERFORM S100-PARSE-VALUE
003510     IF W-PARSE-IS-MISSING
003520         SET  WD-WIND-SPD-MISSING TO TRUE
003530         MOVE ZERO TO WD-WIND-SPEED
003540     ELSE
003550         SET  WD-WIND-SPD-PRESENT TO TRUE
003560         MOVE W-PARSE-VALUE      TO LINK-INPUT-VALUE
003570         SET  LINK-FN-KMH-TO-MS  TO TRUE
003580         CALL "WUNIT0M" USING LINK-UNIT-REC
003590         MOVE LINK-OUTPUT-VALUE  TO WD-WIND-SPEED
003600     END-IF
003610
003620     MOVE WC-PRECIP-TXT TO W-PARSE-INPUT
003630     PERFORM S100-PARSE-VALUE
003640     IF W-PARSE-IS-MISSING
003650         SET  WD-PRECIP-MISSING TO TRUE
003660         MOVE ZERO TO WD-PRECIPITATION
003670     ELSE
003680         SET  WD-PRECIP-PRESENT TO TRUE
003690         MOVE W-PARSE-VALUE     TO WD-PRECIPITATION
003700     END-IF
003710
003720     MOVE WC-SUNSHINE-TXT TO W-PARSE-INPUT
003730     PERFORM S100-PARSE-VALUE
003740     IF W-PARSE-IS-MISSING
003750         SET  WD-SUNSHINE-MISSING TO TRUE
003760         MOVE ZERO TO WD-SUNSHINE
003770     ELSE
003780         SET  WD-SUNSHINE-PRESENT TO TRUE
003790         MOVE W-PARSE-VALUE      TO LINK-INPUT-VALUE
003800         SET  LINK-FN-MIN-TO-SEC TO TRUE
003810         CALL "WUNIT0M" USING LINK-UNIT-REC
003820         MOVE LINK-OUTPUT-VALUE  TO WD-SUNSHINE
003830     END-IF
003840
003850     MOVE WC-PRESSURE-TXT TO W-PARSE-INPUT
003860     PERFORM S100-PARSE-VALUE
003870     IF W-PARSE-IS-MISSING
003880         SET  WD-PRESSURE-MISSING TO TRUE
003890         MOVE ZERO TO WD-PRESSURE-MSL
003900     ELSE
003910         SET  WD-PRESSURE-PRESENT TO TRUE
003920         MOVE W-PARSE-VALUE      TO LINK-INPUT-VALUE
003930         SET  LINK-FN-HPA-TO-PA  TO TRUE
003940         CALL "WUNIT0M" USING LINK-UNIT-REC
003950         MOVE LINK-OUTPUT-VALUE  TO WD-PRESSURE-MSL
003960     END-IF
003970     .
003980 B200-99.
003990     EXIT.
004000*****************************************************************
004010* DD.MM.YY + HH:MM -> YYYYMMDDHH (UTC), Jahrhundert-Pivot
004020*****************************************************************
004030 E100-BUILD-TIMESTAMP SECTION.
004040 E100-00.
004050     MOVE WC-DATE(1:2) TO W-DD
004060     MOVE WC-DATE(4:2) TO W-MM
004070     MOVE WC-DATE(7:2) TO W-YY
004080     MOVE WC-HOUR(1:2) TO W-HH
004090
004100     IF W-YY <= K-CENTURY-PIVOT
004110         COMPUTE W-YYYY = 2000 + W-YY
004120     ELSE
004130         COMPUTE W-YYYY = 1900 + W-YY
004140     END-IF
004150     .
004160 E100-99.
004170     EXIT.
004180*****************************************************************
004190* Textwert parsen: '---' = fehlend, Komma = Punkt, Vorzeichen
004200*****************************************************************
004210 S100-PARSE-VALUE SECTION.
004220 S100-00.
004230     MOVE ZERO  TO W-PARSE-VALUE
004240     MOVE "N"   TO W-PARSE-MISS-SW
004250     MOVE "N"   TO W-PARSE-NEG-SW
004260     MOVE SPACES TO W-PARSE-INT-TXT W-PARSE-DEC-TXT
004270
004280     IF W-PARSE-INPUT(1:3) = "---"
004290         MOVE "Y" TO W-PARSE-MISS-SW
004300         EXIT SECTION
004310     END-IF
004320
004330     INSPECT W-PARSE-INPUT REPLACING ALL "," BY "."
004340     INSPECT W-PARSE-INPUT TALLYING C4-NEG-COUNT FOR ALL "-"
004350     IF C4-NEG-COUNT > ZERO
004360         MOVE "Y" TO W-PARSE-NEG-SW
004370         INSPECT W-PARSE-INPUT REPLACING FIRST "-" BY SPACE
004380     END-IF
004390
004400     UNSTRING W-PARSE-INPUT DELIMITED BY "."
004410              INTO W-PARSE-INT-TXT
004420                   W-PARSE-DEC-TXT COUNT IN C4-DEC-LEN
004430     END-UNSTRING
004440
004450     IF C4-DEC-LEN = 1
004460         MOVE "0" TO W-PARSE-DEC-TXT(2:1)
004470     END-IF
004480     IF W-PARSE-DEC-TXT = SPACES
004490         MOVE "00" TO W-PARSE-DEC-TXT
004500     END-IF
004510
004520     MOVE W-PARSE-INT-TXT TO W-N-INT
004530     MOVE W-PARSE-DEC-TXT TO W-N-DEC
004540     COMPUTE W-PARSE-VALUE ROUNDED = W-N-INT + (W-N-DEC / 100)
004550     IF W-PARSE-IS-NEG
004560         COMPUTE W-PARSE-VALUE = W-PARSE-VALUE * -1
004570     END-IF
004580     .
004590 S100-99.
004600     EXIT.
004610*****************************************************************
004620* Ende - Dateien schliessen, Laufprotokoll ausgeben
004630*****************************************************************
004640 C000-ENDE SECTION.
004650 C000-00.
004660     IF W-CUR-IS-OPEN
004670         CLOSE CURROBS-IN
004680     END-IF
004690     IF W-WOUT-IS-OPEN
004700         CLOSE WEATHER-OUT
004710     END-IF
004720
004730     DISPLAY "WCONRM0 - CURRENT OBSERVATIONS RUN SUMMARY"
004740     MOVE C9-READ    TO D-NUM9
004750     DISPLAY "  RECORDS READ .............. " D-NUM9
004760     MOVE C9-WRITTEN TO D-NUM9
004770     DISPLAY "  RECORDS WRITTEN ........... " D-NUM9
004780     .
004790 C000-99.
004800     EXIT.
