000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     WERRUT0.
000030 AUTHOR.         K LOOSLI.
000040 INSTALLATION.   STATE WEATHER BUREAU - DATA SYSTEMS DIVISION.
000050 DATE-WRITTEN.   03/14/1984.
000060 DATE-COMPILED.
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000080*****************************************************************
000090* Letzte Aenderung :: siehe Aenderungshistorie unten
000100* Kurzbeschreibung :: Gemeinsames Fehler-/Abbruch-Modul, wird
000110*                     von allen WX-Batchprogrammen gerufen
000120* Auftrag           :: WX-0001
000130*-----------------------------------------------------------*
000140* Vers.  | Datum    | von  | Kommentar                       *
000150*--------|----------|------|---------------------------------*
000160*A.00.00 |1984-03-14| kl   | WX-0001  Neuerstellung, ersetzt  *
000170*        |          |      | die verstreuten DISPLAY-Abbrueche*
000180*        |          |      | der Einzelprogramme              *
000190*A.00.01 |1985-09-02| lor  | WX-0034  Schweregrad-Feld LINK-  *
000200*        |          |      | ERR-SEV eingefuehrt (W/E)         *
000210*A.00.02 |1988-01-11| rjh  | WX-0071  Zeitstempel im Meldungs-*
000220*        |          |      | kopf ergaenzt (TAL-JHJJMMTT)      *
000230*A.01.00 |1991-06-20| kl   | WX-0119  Modul auf reine Datei-   *
000240*        |          |      | verarbeitung umgestellt, SQLCA   *
000250*        |          |      | Aufrufparameter entfernt          *
000260*A.01.01 |1994-11-04| mdk  | WX-0155  D-NUM6 auf 6 Stellen fuer*
000270*        |          |      | RC-Anzeige > 9999 korrigiert      *
000280*A.01.02 |1996-04-18| plo  | WX-0180  Meldungslaenge auf 60    *
000290*        |          |      | Zeichen begrenzt (Reportbreite)   *
000300*A.02.00 |1998-11-30| cas  | WX-0201  Jahr-2000-Umstellung:    *
000310*        |          |      | TAL-JHJJ jetzt 4-stellig gefuehrt*
000320*A.02.01 |1999-02-09| cas  | WX-0201  Nachtest Jahrhundert-    *
000330*        |          |      | wechsel, keine weiteren Befunde   *
000340*A.03.00 |2003-08-05| dhn  | WX-0244  LINK-ERR-MODULE auf 8    *
000350*        |          |      | Stellen (neue Modulnamenslaenge)  *
000360*A.03.01 |2011-02-17| twb  | WX-0301  Aufruf durch WHRNRM0 fuer*
000370*        |          |      | Warnungen (Severity W) ergaenzt  *
000380*A.03.02 |2019-02-11| kl   | WX-4410  Umbenennung fuer das neue*
000390*        |          |      | Wetterdaten-Normalisierungssystem*
000400*-----------------------------------------------------------*
000410*
000420* Programmbeschreibung
000430* ---------------------
000440* Formats and displays one error or warning line for the
000450* calling driver, and echoes the module name and current
000460* time-of-day so operators can correlate console output
000470* with the job log.  The module never itself stops the run;
000480* the caller decides whether LINK-ERR-SEV = 'E' means the
000490* batch must set PRG-ABBRUCH and terminate.
000500*
000510*****************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     CLASS ALPHNUM IS "0123456789"
000560                      "abcdefghijklmnopqrstuvwxyz"
000570                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600 DATA DIVISION.
000610 FILE SECTION.
000620 WORKING-STORAGE SECTION.
000630*--------------------------------------------------------------*
000640* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000650*--------------------------------------------------------------*
000660 01          COMP-FELDER.
000670     05      C4-LEN              PIC S9(04) COMP.
000680     05      C4-I1               PIC S9(04) COMP VALUE ZERO.
000690     05      FILLER              PIC X(01).
000700*--------------------------------------------------------------*
000710* Display-Felder: Praefix D
000720*--------------------------------------------------------------*
000730 01          DISPLAY-FELDER.
000740     05      D-NUM6              PIC -9(06).
000750     05      FILLER              PIC X(01).
000760*--------------------------------------------------------------*
000770* Felder mit konstantem Inhalt: Praefix K
000780*--------------------------------------------------------------*
000790 01          KONSTANTE-FELDER.
000800     05      K-MODUL             PIC X(08) VALUE "WERRUT0".
000810     05      FILLER              PIC X(01).
000820*--------------------------------------------------------------*
000830* Zeitfelder
000840*--------------------------------------------------------------*
000850 01          TAL-TIME.
000860     05      TAL-YYMMDD          PIC 9(06).
000870     05      TAL-HHMISSCS        PIC 9(08).
000880     05      FILLER              PIC X(01).
000890 01          TAL-TIME-N REDEFINES TAL-TIME.
000900     05      TAL-TIME-N14        PIC 9(14).
000910     05      FILLER              PIC X(01).
000920*--------------------------------------------------------------*
000930* Ausgabezeile fuer die Konsole/den Report
000940*--------------------------------------------------------------*
000950 01          WERR-PRINT-LINE.
000960     05      WEP-SEVERITY-TAG    PIC X(09).
000970     05      WEP-MODULE          PIC X(09).
000980     05      WEP-CODE-TAG        PIC X(06).
000990     05      WEP-CODE            PIC -9(06).
001000     05      FILLER              PIC X(01) VALUE SPACE.
001010     05      WEP-TEXT            PIC X(60).
001020     05      FILLER              PIC X(21).
001030 01          WERR-PRINT-LINE-X REDEFINES WERR-PRINT-LINE
001040                                 PIC X(113).
001050
001060 LINKAGE SECTION.
001070 01          LINK-ERROR-REC.
001080     05      LINK-ERR-MODULE     PIC X(08).
001090     05      LINK-ERR-CODE       PIC S9(04) COMP.
001100     05      LINK-ERR-SEV        PIC X(01).
001110         88  LINK-ERR-IS-WARNING     VALUE "W".
001120         88  LINK-ERR-IS-FATAL       VALUE "E".
001130     05      LINK-ERR-TEXT       PIC X(60).
001140     05      LINK-ERR-TEXT-2 REDEFINES LINK-ERR-TEXT.
001150         10  LINK-ERR-TEXT-1H    PIC X(30).
001160         10  LINK-ERR-TEXT-2H    PIC X(30).
001170     05      FILLER              PIC X(05).
001180
001190 PROCEDURE DIVISION USING LINK-ERROR-REC.
001200*****************************************************************
001210* Steuerungs-Section
001220*****************************************************************
001230 A100-STEUERUNG SECTION.
001240 A100-00.
001250     PERFORM B000-VORLAUF
001260     PERFORM B100-VERARBEITUNG
001270     PERFORM B090-ENDE
001280     EXIT PROGRAM
001290     .
001300 A100-99.
001310     EXIT.
001320*****************************************************************
001330* Vorlauf
001340*****************************************************************
001350 B000-VORLAUF SECTION.
001360 B000-00.
001370     ACCEPT TAL-YYMMDD   FROM DATE
001380     ACCEPT TAL-HHMISSCS FROM TIME
001390     .
001400 B000-99.
001410     EXIT.
001420*****************************************************************
001430* Verarbeitung - Meldungszeile aufbauen und anzeigen
001440*****************************************************************
001450 B100-VERARBEITUNG SECTION.
001460 B100-00.
001470     IF LINK-ERR-IS-FATAL
001480         MOVE "*** ERR "  TO WEP-SEVERITY-TAG
001490     ELSE
001500         MOVE "*** WARN " TO WEP-SEVERITY-TAG
001510     END-IF
001520
001530     MOVE LINK-ERR-MODULE            TO WEP-MODULE
001540     MOVE "  RC: "                   TO WEP-CODE-TAG
001550     MOVE LINK-ERR-CODE              TO WEP-CODE
001560     MOVE LINK-ERR-TEXT              TO WEP-TEXT
001570
001580     DISPLAY WERR-PRINT-LINE
001590     DISPLAY "    at " TAL-TIME-N14 " module " K-MODUL
001600     .
001610 B100-99.
001620     EXIT.
001630*****************************************************************
001640* Ende
001650*****************************************************************
001660 B090-ENDE SECTION.
001670 B090-00.
001680     CONTINUE
001690     .
001700 B090-99.
001710     EXIT.
